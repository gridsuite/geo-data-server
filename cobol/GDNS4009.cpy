000100* GDNS4009:  COPY DEL FORMATO DE ENTRADA NETWORK-LINES.          *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500* CODE    AUTOR  FECHA       DESCRIPCION                         *
000600* ------- ------ ----------- ----------------------------------- *
000700* @GDZ000   RLM  09-06-1996  -PASA A PRODUCCION                  *
000800******************************************************************
000900* GDNS4009       REGISTRO DE ENTRADA DEL MODELO DE RED: UNA      *
001000*                LINEA DE TRANSMISION (NETWORK-LINE).            *
001100* S409-NETLINE-ID         (S)  ID DE LA LINEA EN LA RED.         *
001200* S409-NETLINE-SUB-1      (S)  SUBESTACION EN TERMINAL 1.        *
001300* S409-NETLINE-SUB-2      (S)  SUBESTACION EN TERMINAL 2.        *
001400* (S)=SALIDA/ENTRADA                                              *
001500******************************************************************
001600*                                          LRECL = 0154          *
001700 01  GDNS4009.
001800*
001900     05  S409-NETLINE-ID                PIC X(50).
002000*
002100     05  S409-NETLINE-SUB-1             PIC X(50).
002200*
002300     05  S409-NETLINE-SUB-2             PIC X(50).
002400*
002500     05  S409-FILLER                    PIC X(04).
002600*
