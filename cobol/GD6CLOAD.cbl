000100* GD6CLOAD:                                                       *
000200******************************************************************
000300*                  IDENTIFICATION DIVISION                       *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600*
000700 PROGRAM-ID.    GD6CLOAD.
000800*
000900 AUTHOR.        R. LEAL MARTINEZ.
001000*
001100 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001200*
001300 DATE-WRITTEN.  1996-06-03.
001400*
001500 DATE-COMPILED.
001600*
001700 SECURITY.      CONFIDENCIAL - USO INTERNO.
001800*
001900******************************************************************
002000*                     MODIFICATIONS LOG                          *
002100******************************************************************
002200*     CODE       AUTOR   FECHA    DESCRIPCION                    *
002300*     ---------- ------- -------- ------------------------------ *
002400*     @GDZ000    RLM     19960609 -PASA A PRODUCCION              *
002500*     @GDZ001    JCOV    19980214 SE AMPLIA LONGITUD SUBSTATION-ID*
002600*     @GDZ002    AAG     19981103 AJUSTE A 4 DIGITOS DE ANIO      *
002700*                                 (PROYECTO Y2K)                  *
002800*     @GDZ008    JCOV    19990805 SE AGREGA CARGA DE NETWORK-LINE *
002900*                                 Y NETWORK-SUBSTATIONS           *
003000*     @GDZ016    MFLO    20010822 SE AMPLIA TABLA DE LINEAS A 3000*
003100*                                 REGISTROS                       *
003200*     @GDZ020    JCOV    20040117 SE VALIDA DESBORDE DE TABLA Y SE*
003300*                                 AVISA TRUNCAMIENTO AL DISPATCHER*
003400******************************************************************
003500* DESCRIPCION:                                                   *
003600* CARGA UNA SOLA VEZ, EN LAS TABLAS EN MEMORIA DE GDWC0001, EL    *
003700* MAESTRO SECUENCIAL QUE EL DISPATCHER GD6C0099 INDIQUE POR       *
003800* E009L-COD-TABLA.  SUSTITUYE, EN BATCH, EL PAPEL QUE EN LINEA    *
003900* CUMPLIA QA6CLOAD AL LLENAR EL AREA DE MEMORIA COMPARTIDA W2K.   *
004000*                                                                *
004100* TABLAS:     '01' SUBSTATION-GEO   (GDNS0009)                   *
004200*             '02' LINE-GEO         (GDNS2009)                   *
004300*             '03' SUBSTATION-NODE  (GDNS3009)                   *
004400*             '04' NETWORK-LINE     (GDNS4009)                   *
004500*             '05' DEFAULT-COUNTRY-GEO (GDNS5009)                *
004600******************************************************************
004700*                     ENVIRONMENT DIVISION                       *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000*
005100 CONFIGURATION SECTION.
005200*
005300 SOURCE-COMPUTER.  IBM-4381.
005400*
005500 OBJECT-COMPUTER.  IBM-4381.
005600*
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 IS SW-UPSI-TRACE-ON.
006000*
006100 INPUT-OUTPUT SECTION.
006200*
006300 FILE-CONTROL.
006400*
006500     SELECT GD-SUBGEO-FILE   ASSIGN TO GDSUBGEO
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS WK-FS-SUBGEO.
006800*
006900     SELECT GD-LINGEO-FILE   ASSIGN TO GDLINGEO
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS WK-FS-LINGEO.
007200*
007300     SELECT GD-NODES-FILE    ASSIGN TO GDNODES
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS  IS WK-FS-NODES.
007600*
007700     SELECT GD-NETLINE-FILE  ASSIGN TO GDNETLIN
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS  IS WK-FS-NETLINE.
008000*
008100     SELECT GD-DEFCTRY-FILE  ASSIGN TO GDDEFCTY
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS  IS WK-FS-DEFCTRY.
008400*
008500******************************************************************
008600*                       DATA DIVISION                            *
008700******************************************************************
008800 DATA DIVISION.
008900*
009000******************************************************************
009100*                       FILE SECTION                             *
009200******************************************************************
009300 FILE SECTION.
009400*
009500 FD  GD-SUBGEO-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORDING MODE IS F.
009800 01  FD-SUBGEO-REC.
009900     COPY GDNS0009.
010000*
010100 FD  GD-LINGEO-FILE
010200     LABEL RECORDS ARE STANDARD
010300     RECORDING MODE IS F.
010400 01  FD-LINGEO-REC.
010500     COPY GDNS2009.
010600*
010700 FD  GD-NODES-FILE
010800     LABEL RECORDS ARE STANDARD
010900     RECORDING MODE IS F.
011000 01  FD-NODES-REC.
011100     COPY GDNS3009.
011200*
011300 FD  GD-NETLINE-FILE
011400     LABEL RECORDS ARE STANDARD
011500     RECORDING MODE IS F.
011600 01  FD-NETLINE-REC.
011700     COPY GDNS4009.
011800*
011900 FD  GD-DEFCTRY-FILE
012000     LABEL RECORDS ARE STANDARD
012100     RECORDING MODE IS F.
012200 01  FD-DEFCTRY-REC.
012300     COPY GDNS5009.
012400*
012500******************************************************************
012600*                  WORKING-STORAGE SECTION                       *
012700******************************************************************
012800 WORKING-STORAGE SECTION.
012900*---------------------    C O P Y S    --------------------------*
013000*
013100 01  GDECABC.
013200     COPY GDECABC.
013300*
013400*-------------------  C O N S T A N T E S  ----------------------*
013500 01  CT-CONSTANTES.
013600     05  CT-01                      PIC X(02) VALUE '01'.
013700     05  CT-02                      PIC X(02) VALUE '02'.
013800     05  CT-03                      PIC X(02) VALUE '03'.
013900     05  CT-04                      PIC X(02) VALUE '04'.
014000     05  CT-05                      PIC X(02) VALUE '05'.
014100     05  CT-00                      PIC X(02) VALUE '00'.
014200     05  CT-10                      PIC X(02) VALUE '10'.
014300     05  CT-20                      PIC X(02) VALUE '20'.
014400     05  CT-30                      PIC X(02) VALUE '30'.
014500*
014600*---------------------  V A R I A B L E S -----------------------*
014700 01  WK-FILE-STATUS-GRUPO.
014800     05  WK-FS-SUBGEO               PIC X(02).
014900     05  WK-FS-LINGEO               PIC X(02).
015000     05  WK-FS-NODES                PIC X(02).
015100     05  WK-FS-NETLINE              PIC X(02).
015200     05  WK-FS-DEFCTRY              PIC X(02).
015300 01  WK-FILE-STATUS-GRUPO-R REDEFINES WK-FILE-STATUS-GRUPO.
015400     05  WK-FS-TODOS                PIC X(10).
015500*
015600 01  WK-FECHA-CORRIDA.
015700     05  WK-HOY-YYYYMMDD            PIC 9(08).
015800 01  WK-FECHA-CORRIDA-R REDEFINES WK-FECHA-CORRIDA.
015900     05  WK-HOY-AAAA                PIC 9(04).
016000     05  WK-HOY-MM                  PIC 9(02).
016100     05  WK-HOY-DD                  PIC 9(02).
016200*
016300*    CODIGO DE TABLA RECIBIDO, VISTO TAMBIEN EN SU FORMA NUMERICA
016400*    PARA LA LINEA DE TRAZA DE DIAGNOSTICO EN 9900-ERROR-ARCHIVO
016500 01  WK-COD-TABLA-RECIBIDO.
016600     05  WK-COD-TABLA-ALFA          PIC X(02).
016700 01  WK-COD-TABLA-RECIBIDO-R REDEFINES WK-COD-TABLA-RECIBIDO.
016800     05  WK-COD-TABLA-NUM           PIC 9(02).
016900*
017000 01  SW-SWITCHES.
017100     05  SW-FIN-ARCHIVO             PIC X(01).
017200         88  SW-FIN-ARCHIVO-NO           VALUE 'N'.
017300         88  SW-FIN-ARCHIVO-SI           VALUE 'Y'.
017400     05  SW-TABLA-OK                PIC X(01).
017500         88  SW-TABLA-OK-SI              VALUE 'Y'.
017600         88  SW-TABLA-OK-NO              VALUE 'N'.
017700*
017800******************************************************************
017900*                      LINKAGE SECTION                           *
018000******************************************************************
018100 LINKAGE SECTION.
018200*
018300 01  VA-GDEC0009.
018400     COPY GDEC0009.
018500*
018600*    GDWC0001 ES, EN SI MISMA, UN REGISTRO DE NIVEL 01 (LAS 5
018700*    TABLAS MAESTRAS); NO SE ENVUELVE EN OTRO 01 PROPIO
018800     COPY GDWC0001.
018900*
019000******************************************************************
019100*                       PROCEDURE DIVISION                       *
019200******************************************************************
019300 PROCEDURE DIVISION USING VA-GDEC0009 GDWC0001.
019400*
019500     PERFORM 1000-INICIO
019600*
019700     PERFORM 2000-PROCESO
019800*
019900     PERFORM 3000-FIN-PROCESO.
020000*
020100******************************************************************
020200*.PN 1000-INICIO.                                                *
020300******************************************************************
020400 1000-INICIO.
020500*
020600     MOVE CT-00                TO E009L-COD-RETURN
020700     MOVE ZERO                 TO E009L-NUM-REG-CARG
020800     SET  SW-FIN-ARCHIVO-NO    TO TRUE
020900     ACCEPT WK-HOY-YYYYMMDD    FROM DATE YYYYMMDD
021000*
021100     IF E009L-COD-TABLA EQUAL SPACES OR LOW-VALUES
021200        MOVE CT-10             TO E009L-COD-RETURN
021300        MOVE 'GDEC0009-COD-TABLA NO INFORMADO'
021400                               TO E009L-DES-ERR
021500        PERFORM 3000-FIN-PROCESO
021600     END-IF
021700     .
021800*
021900******************************************************************
022000*.PN 2000-PROCESO.                                               *
022100******************************************************************
022200 2000-PROCESO.
022300*
022400     EVALUATE E009L-COD-TABLA
022500         WHEN CT-01
022600              PERFORM 2100-CARGA-SUBGEO
022700         WHEN CT-02
022800              PERFORM 2200-CARGA-LINGEO
022900         WHEN CT-03
023000              PERFORM 2300-CARGA-NODES
023100         WHEN CT-04
023200              PERFORM 2400-CARGA-NETLINE
023300         WHEN CT-05
023400              PERFORM 2500-CARGA-DEFCTRY
023500         WHEN OTHER
023600              MOVE CT-10        TO E009L-COD-RETURN
023700              MOVE 'COD-TABLA DESCONOCIDO'
023800                                TO E009L-DES-ERR
023900              PERFORM 3000-FIN-PROCESO
024000     END-EVALUATE
024100     .
024200*
024300******************************************************************
024400*.PN 2100-CARGA-SUBGEO.                                          *
024500******************************************************************
024600 2100-CARGA-SUBGEO.
024700*
024800     MOVE ZERO                    TO W001-SUBGEO-CANT
024900     OPEN INPUT GD-SUBGEO-FILE
025000     IF WK-FS-SUBGEO NOT = '00'
025100        PERFORM 9900-ERROR-ARCHIVO
025200     END-IF
025300*
025400     SET SW-FIN-ARCHIVO-NO        TO TRUE
025500     PERFORM 2110-LEE-SUBGEO
025600        UNTIL SW-FIN-ARCHIVO-SI
025700*
025800     CLOSE GD-SUBGEO-FILE
025900     MOVE W001-SUBGEO-CANT         TO E009L-NUM-REG-CARG
026000     .
026100*
026200******************************************************************
026300*.PN 2110-LEE-SUBGEO.                                            *
026400******************************************************************
026500 2110-LEE-SUBGEO.
026600*
026700     READ GD-SUBGEO-FILE
026800         AT END
026900            SET SW-FIN-ARCHIVO-SI TO TRUE
027000         NOT AT END
027100            IF W001-SUBGEO-CANT < 3000
027200               ADD 1                     TO W001-SUBGEO-CANT
027300               SET W001-SUBGEO-IX        TO W001-SUBGEO-CANT
027400               MOVE S009-SUBSTATION-ID   TO W001-SG-ID (W001-SUBGEO-IX)
027500               MOVE S009-SUBSTATION-CTRY TO W001-SG-CTRY(W001-SUBGEO-IX)
027600               MOVE S009-SUBSTATION-LAT  TO W001-SG-LAT (W001-SUBGEO-IX)
027700               MOVE S009-SUBSTATION-LON  TO W001-SG-LON (W001-SUBGEO-IX)
027800            ELSE
027900               MOVE CT-30               TO E009L-COD-RETURN
028000            END-IF
028100     END-READ
028200     .
028300*
028400******************************************************************
028500*.PN 2200-CARGA-LINGEO.                                          *
028600******************************************************************
028700 2200-CARGA-LINGEO.
028800*
028900     MOVE ZERO                    TO W001-LINGEO-CANT
029000     OPEN INPUT GD-LINGEO-FILE
029100     IF WK-FS-LINGEO NOT = '00'
029200        PERFORM 9900-ERROR-ARCHIVO
029300     END-IF
029400*
029500     SET SW-FIN-ARCHIVO-NO        TO TRUE
029600     PERFORM 2210-LEE-LINGEO
029700        UNTIL SW-FIN-ARCHIVO-SI
029800*
029900     CLOSE GD-LINGEO-FILE
030000     MOVE W001-LINGEO-CANT         TO E009L-NUM-REG-CARG
030100     .
030200*
030300******************************************************************
030400*.PN 2210-LEE-LINGEO.                                            *
030500******************************************************************
030600 2210-LEE-LINGEO.
030700*
030800     READ GD-LINGEO-FILE
030900         AT END
031000            SET SW-FIN-ARCHIVO-SI TO TRUE
031100         NOT AT END
031200            IF W001-LINGEO-CANT < 3000
031300               ADD 1                      TO W001-LINGEO-CANT
031400               SET W001-LINGEO-IX         TO W001-LINGEO-CANT
031500               MOVE S209-LINE-ID          TO
031600             W001-LG-ID(W001-LINGEO-IX)
031700         MOVE S209-LINE-CTRY        TO
031800             W001-LG-CTRY(W001-LINGEO-IX)
031900         MOVE S209-LINE-OTHER-CTRY  TO
032000             W001-LG-OTHER-CTRY(W001-LINGEO-IX)
032100         MOVE S209-LINE-SIDE        TO
032200             W001-LG-SIDE(W001-LINGEO-IX)
032300         MOVE S209-LINE-SUB-START   TO
032400             W001-LG-SUB-START(W001-LINGEO-IX)
032500         MOVE S209-LINE-SUB-END     TO
032600             W001-LG-SUB-END(W001-LINGEO-IX)
032700         MOVE S209-LINE-WPT-COUNT   TO
032800             W001-LG-WPT-COUNT(W001-LINGEO-IX)
032900            ELSE
033000               MOVE CT-30                TO E009L-COD-RETURN
033100            END-IF
033200     END-READ
033300     .
033400*
033500******************************************************************
033600*.PN 2300-CARGA-NODES.                                           *
033700******************************************************************
033800 2300-CARGA-NODES.
033900*
034000     MOVE ZERO                    TO W001-NODES-CANT
034100     OPEN INPUT GD-NODES-FILE
034200     IF WK-FS-NODES NOT = '00'
034300        PERFORM 9900-ERROR-ARCHIVO
034400     END-IF
034500*
034600     SET SW-FIN-ARCHIVO-NO        TO TRUE
034700     PERFORM 2310-LEE-NODES
034800        UNTIL SW-FIN-ARCHIVO-SI
034900*
035000     CLOSE GD-NODES-FILE
035100     MOVE W001-NODES-CANT          TO E009L-NUM-REG-CARG
035200     .
035300*
035400******************************************************************
035500*.PN 2310-LEE-NODES.                                             *
035600******************************************************************
035700 2310-LEE-NODES.
035800*
035900     READ GD-NODES-FILE
036000         AT END
036100            SET SW-FIN-ARCHIVO-SI TO TRUE
036200         NOT AT END
036300            IF W001-NODES-CANT < 3000
036400               ADD 1                      TO W001-NODES-CANT
036500               SET W001-NODES-IX          TO W001-NODES-CANT
036600               MOVE S309-NODE-SUBSTATION-ID TO W001-ND-ID  (W001-NODES-IX)
036700               MOVE S309-NODE-CTRY        TO W001-ND-CTRY  (W001-NODES-IX)
036800            ELSE
036900               MOVE CT-30                TO E009L-COD-RETURN
037000            END-IF
037100     END-READ
037200     .
037300*
037400******************************************************************
037500*.PN 2400-CARGA-NETLINE.                                         *
037600******************************************************************
037700 2400-CARGA-NETLINE.
037800*
037900     MOVE ZERO                    TO W001-NETLINE-CANT
038000     OPEN INPUT GD-NETLINE-FILE
038100     IF WK-FS-NETLINE NOT = '00'
038200        PERFORM 9900-ERROR-ARCHIVO
038300     END-IF
038400*
038500     SET SW-FIN-ARCHIVO-NO        TO TRUE
038600     PERFORM 2410-LEE-NETLINE
038700        UNTIL SW-FIN-ARCHIVO-SI
038800*
038900     CLOSE GD-NETLINE-FILE
039000     MOVE W001-NETLINE-CANT        TO E009L-NUM-REG-CARG
039100     .
039200*
039300******************************************************************
039400*.PN 2410-LEE-NETLINE.                                           *
039500******************************************************************
039600 2410-LEE-NETLINE.
039700*
039800     READ GD-NETLINE-FILE
039900         AT END
040000            SET SW-FIN-ARCHIVO-SI TO TRUE
040100         NOT AT END
040200            IF W001-NETLINE-CANT < 5000
040300               ADD 1                      TO W001-NETLINE-CANT
040400               SET W001-NETLINE-IX        TO W001-NETLINE-CANT
040500               MOVE S409-NETLINE-ID       TO
040600             W001-NL-ID(W001-NETLINE-IX)
040700         MOVE S409-NETLINE-SUB-1    TO
040800             W001-NL-SUB-1(W001-NETLINE-IX)
040900         MOVE S409-NETLINE-SUB-2    TO
041000             W001-NL-SUB-2(W001-NETLINE-IX)
041100            ELSE
041200               MOVE CT-30                TO E009L-COD-RETURN
041300            END-IF
041400     END-READ
041500     .
041600*
041700******************************************************************
041800*.PN 2500-CARGA-DEFCTRY.                                         *
041900******************************************************************
042000 2500-CARGA-DEFCTRY.
042100*
042200     MOVE ZERO                    TO W001-DEFCTRY-CANT
042300     OPEN INPUT GD-DEFCTRY-FILE
042400     IF WK-FS-DEFCTRY NOT = '00'
042500        PERFORM 9900-ERROR-ARCHIVO
042600     END-IF
042700*
042800     SET SW-FIN-ARCHIVO-NO        TO TRUE
042900     PERFORM 2510-LEE-DEFCTRY
043000        UNTIL SW-FIN-ARCHIVO-SI
043100*
043200     CLOSE GD-DEFCTRY-FILE
043300     MOVE W001-DEFCTRY-CANT        TO E009L-NUM-REG-CARG
043400     .
043500*
043600******************************************************************
043700*.PN 2510-LEE-DEFCTRY.                                           *
043800******************************************************************
043900 2510-LEE-DEFCTRY.
044000*
044100     READ GD-DEFCTRY-FILE
044200         AT END
044300            SET SW-FIN-ARCHIVO-SI TO TRUE
044400         NOT AT END
044500            IF W001-DEFCTRY-CANT < 300
044600               ADD 1                    TO W001-DEFCTRY-CANT
044700               SET W001-DEFCTRY-IX      TO W001-DEFCTRY-CANT
044800               MOVE S509-DEFCTRY-CODE   TO W001-DC-CODE(W001-DEFCTRY-IX)
044900               MOVE S509-DEFCTRY-LAT    TO W001-DC-LAT (W001-DEFCTRY-IX)
045000               MOVE S509-DEFCTRY-LON    TO W001-DC-LON (W001-DEFCTRY-IX)
045100            ELSE
045200               MOVE CT-30              TO E009L-COD-RETURN
045300            END-IF
045400     END-READ
045500     .
045600*
045700******************************************************************
045800*.PN 9900-ERROR-ARCHIVO.                                         *
045900******************************************************************
046000 9900-ERROR-ARCHIVO.
046100*
046200     MOVE E009L-COD-TABLA         TO WK-COD-TABLA-ALFA
046300     MOVE CT-20                   TO E009L-COD-RETURN
046400     MOVE WK-FS-TODOS(1:2)        TO E009L-FILE-STATUS
046500     MOVE 'ERROR EN OPEN DE ARCHIVO MAESTRO GD09 TABLA '
046600                                  TO E009L-DES-ERR
046700*
046800*    SE DEJA ARMADA EL AREA DE ABORTO, POR SI EL DISPATCHER
046900*    DECIDE PROPAGARLA AL MONITOR DE BATCH (GD7C0010)
047000     MOVE 'GD6CLOAD'              TO ABC-DES-PROG
047100     MOVE WK-FS-TODOS(1:2)        TO ABC-FILE-STATUS
047200     SET  ABC-PASO-LECTURA-SUBS   TO TRUE
047300     MOVE E009L-DES-ERR           TO ABC-MENSAJE
047400     MOVE 'N'                     TO ABC-ABEND
047500*
047600     PERFORM 3000-FIN-PROCESO
047700     .
047800*
047900******************************************************************
048000*.PN 3000-FIN-PROCESO.                                           *
048100******************************************************************
048200 3000-FIN-PROCESO.
048300*
048400     GOBACK.
048500*
048600******************************************************************
048700***************            FIN PROGRAMA             ***************
048800******************************************************************
