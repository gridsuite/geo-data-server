000100* GDNS0009:  COPY DEL FORMATO MAESTRO SUBSTATION-GEO (TRX GD09). *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500* CODE    AUTOR  FECHA       DESCRIPCION                         *
000600* ------- ------ ----------- ----------------------------------- *
000700* @GDZ000   RLM  09-06-1996  -PASA A PRODUCCION                  *
000800* @GDZ001   JCOV  14-02-1998  SE AMPLIA LONGITUD DE SUBSTATION-ID*
000900* @GDZ002   AAG   03-11-1998  AJUSTE A 4 DIGITOS DE ANIO (Y2K)   *
001000******************************************************************
001100* GDNS0009       REGISTRO MAESTRO DE POSICION GEOGRAFICA DE      *
001200*                SUBESTACIONES (SUBSTATION-GEO).                 *
001300* S009-SUBSTATION-ID     (S)  IDENTIFICADOR DE LA SUBESTACION,   *
001400*                             LLAVE PRIMARIA DEL MAESTRO.        *
001500* S009-SUBSTATION-CTRY   (S)  CODIGO DE PAIS ISO DE LA SUBEST.   *
001600* S009-SUBSTATION-LAT    (S)  LATITUD EN GRADOS DECIMALES.       *
001700* S009-SUBSTATION-LON    (S)  LONGITUD EN GRADOS DECIMALES.      *
001800* (S)=SALIDA/MAESTRO                                              *
001900******************************************************************
002000*                                          LRECL = 0068          *
002100 01  GDNS0009.
002200*
002300     05  S009-SUBSTATION-ID             PIC X(50).
002400*
002500     05  S009-SUBSTATION-CTRY           PIC X(02).
002600*
002700     05  S009-SUBSTATION-LAT            PIC S9(03)V9(06).
002800*
002900     05  S009-SUBSTATION-LON            PIC S9(03)V9(06).
003000*@GDZ001.I
003100     05  S009-FILLER                    PIC X(06).
003200*@GDZ001.F
003300*
