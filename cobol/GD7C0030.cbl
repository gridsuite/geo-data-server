000100******************************************************************
000200* GD7C0030:  CALCULO BATCH DE TRAYECTORIA GEOGRAFICA DE LINEAS   *
000300*            DE RED, A PARTIR DE LA POSICION DE SUS EXTREMOS      *
000400******************************************************************
000500*****************************************************************
000600*                  IDENTIFICATION DIVISION                      *
000700*****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    GD7C0030.
001000*
001100 AUTHOR.        R. LEAL MARTINEZ.
001200*
001300 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001400*
001500 DATE-WRITTEN.  1996-06-09.
001600*
001700 DATE-COMPILED.
001800*
001900 SECURITY.      CONFIDENCIAL - USO INTERNO.
002000*****************************************************************
002100******************************************************************
002200* LOG DE MODIFICACIONES                                          *
002300*----------------------------------------------------------------*
002400* CODE       AUTOR   FECHA      DESCRIPCION                      *
002500*---------- ------- ---------- ------------------------------    *
002600* @GDZ000    RLM     19960609   -PASA A PRODUCCION                *
002700* @GDZ003    RLM     19961120   SE AGREGA RESOLUCION DE LOS       *
002800*                               EXTREMOS VIA GD7C0020 (LISTA DE   *
002900*                               IDS INTERNA, NO EXPUESTA AL       *
003000*                               LLAMADOR)                        *
003100* @GDZ007    JCOV    19980930   AJUSTE Y2K EN FECHA DE TRAZA      *
003200* @GDZ013    AAG     19990317   SE REVISA REGLA DE ORIENTACION    *
003300*                               DE LOS WAYPOINTS DE GDNS2009      *
003400*                               SEGUN SUBESTACION DE INICIO/FIN   *
003500*                               GRABADA (VER ATR GD-0171)         *
003600* @GDZ018    MFLO    20020611   SE AGREGA FILTRO POR PAIS USANDO  *
003700*                               LA TABLA DE NODOS (UN EXTREMO     *
003800*                               BASTA PARA CALIFICAR LA LINEA)    *
003900* @GDZ023    MFLO    20040517   SE AGREGA EXPANSION POR LISTA DE  *
004000*                               IDS DE LINEAS (VER ATR GD-0233)   *
004100* @GDZ025    MFLO    20041130   SE CORRIGE EL CASO DE LINEA SIN   *
004200*                               REGISTRO LINGEO: LA POLILINEA     *
004300*                               QUEDA FORMADA SOLO POR LOS DOS    *
004400*                               EXTREMOS                          *
004500* @GDZ027    HCQ     20111004   EL FILTRO DE PAIS AHORA CALIFICA  *
004600*                               CONTRA LA TABLA PR-GD-PAIS-TB (YA *
004700*                               NO UN SOLO PAIS) - REQ. GD09-118  *
004800* @GDZ033    HCQ     20111005   SE AJUSTA EL ENCABEZADO: NO DEBE  *
004900*                               CITAR NOMBRES DE METODO DEL       *
005000*                               ANALISIS ORIGINAL                 *
005100******************************************************************
005200*****************************************************************
005300*                ENVIRONMENT DIVISION                           *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-4381.
005800 OBJECT-COMPUTER. IBM-4381.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 IS SW-UPSI-TRACE-ON.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*
006600     SELECT GD-OUTLIN-FILE    ASSIGN TO GDOUTLIN
006700                               FILE STATUS IS WK-FS-OUTLIN.
006800*
006900*    ARCHIVO DE SALIDA DE GD7C0020, RELEIDO AQUI PARA OBTENER LA
007000*    POSICION YA RESUELTA DE LAS SUBESTACIONES EXTREMO DE CADA
007100*    LINEA SELECCIONADA (MISMO NOMBRE LOGICO QUE EN GD7C0020)
007200     SELECT GD-SUBPOS-FILE    ASSIGN TO GDOUTSUB
007300                               FILE STATUS IS WK-FS-SUBPOS.
007400*****************************************************************
007500*                   DATA DIVISION                               *
007600*****************************************************************
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD  GD-OUTLIN-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300 01  FD-OUTLIN-REC.
008400     COPY GDNS7009.
008500*
008600 FD  GD-SUBPOS-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900 01  FD-SUBPOS-REC.
009000     COPY GDNS6009.
009100*****************************************************************
009200*               WORKING STORAGE SECTION                         *
009300*****************************************************************
009400 WORKING-STORAGE SECTION.
009500*
009600     COPY GDECABC.
009700*
009800 01  CT-CONSTANTES.
009900     05  CT-MAX-LINEAS              PIC S9(04) COMP VALUE 5000.
010000     05  CT-MAX-SUBS                PIC S9(04) COMP VALUE 3000.
010100     05  CT-MAX-PUNTOS-POLILINEA    PIC S9(03) COMP VALUE 52.
010200     05  FILLER                     PIC X(04).
010300*
010400*    TABLA DE TRABAJO DE LINEAS SELECCIONADAS (SOLO TOPOLOGIA,
010500*    LA GEOMETRIA SE RESUELVE MAS ADELANTE)
010600 01  WK-TABLA-LINEAS.
010700     05  WK-LIN-CANT                PIC 9(05) COMP-3.
010800*    VISTA ALFA DE WK-LIN-CANT PARA LA LINEA DE TRAZA UPSI-0
010900     05  WK-LIN-CANT-ALFA REDEFINES WK-LIN-CANT PIC X(03).
011000     05  WK-LIN-ROW OCCURS 5000 TIMES INDEXED BY WK-LIN-IX.
011100         10  WK-LIN-ID              PIC X(50).
011200         10  WK-LIN-SUB-1           PIC X(50).
011300         10  WK-LIN-SUB-2           PIC X(50).
011400         10  FILLER                 PIC X(04).
011500*
011600*    TABLA DE POSICIONES RESUELTAS, LEIDA DE LA SALIDA DE
011700*    GD7C0020 (GDOUTSUB) DESPUES DEL LLAMADO INTERNO DE 3400
011800 01  WK-TABLA-POS.
011900     05  WK-POS-CANT                PIC 9(05) COMP-3.
012000*    VISTA ALFA DE WK-POS-CANT PARA LA LINEA DE TRAZA UPSI-0
012100     05  WK-POS-CANT-ALFA REDEFINES WK-POS-CANT PIC X(03).
012200     05  WK-POS-ROW OCCURS 3000 TIMES
012300                         INDEXED BY WK-POS-IX WK-POS-IX2.
012400         10  WK-POS-ID              PIC X(50).
012500         10  WK-POS-CTRY            PIC X(02).
012600         10  WK-POS-LAT             PIC S9(03)V9(06) COMP-3.
012700         10  WK-POS-LON             PIC S9(03)V9(06) COMP-3.
012800         10  FILLER                 PIC X(06).
012900*
013000*    POLILINEA EN CONSTRUCCION PARA LA LINEA ACTUAL: EXTREMO-1,
013100*    WAYPOINTS DE GDNS2009 (EN EL ORDEN QUE CORRESPONDA) Y
013200*    EXTREMO-2
013300 01  VA-POLILINEA.
013400     05  VA-POLI-CANT               PIC 9(03) COMP-3.
013500     05  VA-POLI-LAT OCCURS 52 TIMES PIC S9(03)V9(06) COMP-3.
013600     05  VA-POLI-LON OCCURS 52 TIMES PIC S9(03)V9(06) COMP-3.
013700     05  FILLER                     PIC X(04).
013800*
013900*    POSICION Y PAIS RESUELTOS DE LAS DOS SUBESTACIONES EXTREMO
014000*    DE LA LINEA ACTUAL
014100 01  VA-POS-EXTREMOS.
014200     05  VA-POS1-LAT                PIC S9(03)V9(06) COMP-3.
014300     05  VA-POS1-LON                PIC S9(03)V9(06) COMP-3.
014400     05  VA-CTRY1-RESULT            PIC X(02).
014500     05  VA-POS2-LAT                PIC S9(03)V9(06) COMP-3.
014600     05  VA-POS2-LON                PIC S9(03)V9(06) COMP-3.
014700     05  VA-CTRY2-RESULT            PIC X(02).
014800     05  FILLER                     PIC X(04).
014900*
015000 01  VA-VARIABLE.
015100     05  VN-SUBID-CANT              PIC S9(04) COMP.
015200     05  VN-INDICE-SUBID            PIC S9(04) COMP.
015300     05  VN-LINEAS-ESCRITAS         PIC S9(05) COMP.
015400*@GDZ027.I
015500     05  VN-PAIS-IX                 PIC S9(04) COMP.
015600*@GDZ027.F
015700     05  FILLER                     PIC X(06).
015800*
015900 01  VA-LLAVE-BUSQUEDA              PIC X(50).
016000*
016100*    PAIS DEVUELTO POR LA BUSQUEDA DE CALIFICACION EN NODES
016200*    (2160); NO CONFUNDIR CON VA-CTRY1/2-RESULT, QUE SON EL PAIS
016300*    DE SALIDA DE CADA EXTREMO YA RESUELTO
016400 01  VA-CTRY-RESULT                 PIC X(02).
016500*
016600*    GUARDA EL VALOR ORIGINAL DE PR-GD-TIPO-FILTRO MIENTRAS SE
016700*    FUERZA 'I' PARA EL LLAMADO INTERNO A GD7C0020 EN 3400
016800 01  VA-TIPO-FILTRO-SAVE.
016900     05  VA-TIPO-FILTRO-ANT         PIC X(01).
017000     05  FILLER                     PIC X(03).
017100*
017200 01  WK-FILE-STATUS-GRUPO.
017300     05  WK-FS-OUTLIN               PIC X(02).
017400     05  WK-FS-SUBPOS               PIC X(02).
017500 01  WK-FILE-STATUS-GRUPO-R REDEFINES WK-FILE-STATUS-GRUPO.
017600     05  WK-FS-TODOS                PIC X(04).
017700*
017800 01  SW-SWITCHES.
017900     05  SW-LINEA-CALIFICA          PIC X(01)  VALUE 'N'.
018000         88  SW-LINEA-SI-CALIFICA       VALUE 'S'.
018100     05  SW-CTRY-ENCONTRADA         PIC X(01)  VALUE 'N'.
018200         88  SW-CTRY-SI-ENCONTRADA      VALUE 'S'.
018300     05  SW-LINEA-ENCONTRADA        PIC X(01)  VALUE 'N'.
018400         88  SW-LINEA-SI-ENCONTRADA     VALUE 'S'.
018500     05  SW-ID-YA-EN-LISTA          PIC X(01)  VALUE 'N'.
018600         88  SW-ID-SI-EN-LISTA          VALUE 'S'.
018700     05  SW-FIN-SUBPOS              PIC X(01)  VALUE 'N'.
018800         88  SW-FIN-SUBPOS-NO           VALUE 'N'.
018900         88  SW-FIN-SUBPOS-SI           VALUE 'Y'.
019000*@GDZ027.I
019100     05  SW-PAIS-FILTRO             PIC X(01)  VALUE 'N'.
019200         88  SW-PAIS-NO-EN-LISTA        VALUE 'N'.
019300         88  SW-PAIS-SI-EN-LISTA        VALUE 'S'.
019400*@GDZ027.F
019500     05  SW-POS1-OK                 PIC X(01)  VALUE 'N'.
019600         88  SW-POS1-SI-OK              VALUE 'S'.
019700     05  SW-POS2-OK                 PIC X(01)  VALUE 'N'.
019800         88  SW-POS2-SI-OK              VALUE 'S'.
019900     05  FILLER                     PIC X(03).
020000*
020100*****************************************************************
020200*                 LINKAGE SECTION                               *
020300*****************************************************************
020400 LINKAGE SECTION.
020500*
020600 01  VA-GDEC0100.
020700     COPY GDEC0100.
020800*
020900*    GDWC0001 Y GDNE0009 SON, CADA UNA, UN REGISTRO DE NIVEL 01
021000*    COMPLETO; NO SE ENVUELVEN EN OTRO 01 PROPIO
021100     COPY GDWC0001.
021200*
021300     COPY GDNE0009.
021400*
021500*****************************************************************
021600*                 PROCEDURE DIVISION                            *
021700*****************************************************************
021800 PROCEDURE DIVISION USING VA-GDEC0100 GDWC0001 GDNE0009.
021900*
022000 1000-INICIO.
022100*
022200     PERFORM 1100-ABRE-ARCHIVO-SALIDA
022300*
022400     MOVE ZERO                TO VN-LINEAS-ESCRITAS
022500*
022600     PERFORM 2000-SELECCIONA-LINEAS
022700*
022800     IF SW-UPSI-TRACE-ON
022900        DISPLAY 'GD7C0030 - LINEAS SELECCIONADAS: '
023000                WK-LIN-CANT-ALFA
023100     END-IF
023200*
023300     IF WK-LIN-CANT > ZERO
023400        PERFORM 3000-PREPARA-SUBESTACIONES
023500        PERFORM 3500-LEE-POSICIONES-RESUELTAS
023600        PERFORM 4000-RECONSTRUYE-POLILINEAS
023700     END-IF
023800*
023900     MOVE WK-LIN-CANT          TO PR-GD-TOT-LINEAS-LEIDAS
024000     MOVE VN-LINEAS-ESCRITAS   TO PR-GD-TOT-LINEAS-RES
024100*
024200     PERFORM 6900-CIERRA-ARCHIVO-SALIDA
024300*
024400     GOBACK.
024500*
024600******************************************************************
024700*.PN 1100-ABRE-ARCHIVO-SALIDA.                                   *
024800******************************************************************
024900 1100-ABRE-ARCHIVO-SALIDA.
025000*
025100     OPEN OUTPUT GD-OUTLIN-FILE
025200     IF WK-FS-OUTLIN NOT = '00'
025300        MOVE 'GD7C0030'           TO ABC-DES-PROG
025400        MOVE WK-FS-OUTLIN         TO ABC-FILE-STATUS
025500        SET  ABC-PASO-CALCULO-GEO TO TRUE
025600        MOVE 'ERROR EN OPEN DE OUTPUT-LINES'
025700                                  TO ABC-MENSAJE
025800        MOVE 9                   TO PR-GD-ERROR
025900        GOBACK
026000     END-IF
026100     .
026200*
026300******************************************************************
026400*.PN 2000-SELECCIONA-LINEAS.  RECORRE NETLINE (FILTRO DE PAIS)    *
026500*    O LA LISTA EXPLICITA DE IDS DE LINEAS (FILTRO POR LISTA)    *
026600******************************************************************
026700 2000-SELECCIONA-LINEAS.
026800*
026900     MOVE ZERO     TO WK-LIN-CANT
027000*
027100     IF PR-GD-FILTRO-LISTA-ID
027200        PERFORM 2200-SELECCIONA-POR-LISTA-ID
027300           VARYING E009-ID-IX FROM 1 BY 1
027400           UNTIL E009-ID-IX > E009-NUMIDS
027500              OR WK-LIN-CANT >= 5000
027600     ELSE
027700        PERFORM 2100-RECORRE-NETLINE
027800           VARYING W001-NETLINE-IX FROM 1 BY 1
027900           UNTIL W001-NETLINE-IX > W001-NETLINE-CANT
028000              OR WK-LIN-CANT >= 5000
028100     END-IF
028200     .
028300*
028400******************************************************************
028500*.PN 2100-RECORRE-NETLINE.                                       *
028600******************************************************************
028700 2100-RECORRE-NETLINE.
028800*
028900     IF PR-GD-FILTRO-PAIS AND PR-GD-NUM-PAISES > 0
029000        PERFORM 2150-CALIFICA-PAIS-NETLINE
029100        IF NOT SW-LINEA-SI-CALIFICA
029200           GO TO 2100-EXIT
029300        END-IF
029400     END-IF
029500*
029600     PERFORM 2190-AGREGA-LINEA
029700*
029800 2100-EXIT.
029900     EXIT.
030000*
030100******************************************************************
030200*.PN 2150-CALIFICA-PAIS-NETLINE.  LA LINEA CALIFICA SI CUALQUIERA *
030300*    DE LOS DOS EXTREMOS PERTENECE A ALGUN PAIS DE PR-GD-PAIS-TB  *
030400******************************************************************
030500 2150-CALIFICA-PAIS-NETLINE.
030600*
030700     SET  SW-LINEA-CALIFICA  TO FALSE
030800*
030900     MOVE W001-NL-SUB-1(W001-NETLINE-IX)  TO VA-LLAVE-BUSQUEDA
031000     PERFORM 2160-BUSCA-CTRY-POR-ID
031100     IF SW-CTRY-SI-ENCONTRADA
031200        PERFORM 2155-PAIS-EN-LISTA-FILTRO
031300        IF SW-PAIS-SI-EN-LISTA
031400           SET  SW-LINEA-CALIFICA  TO TRUE
031500        END-IF
031600     END-IF
031700*
031800     IF NOT SW-LINEA-SI-CALIFICA
031900        MOVE W001-NL-SUB-2(W001-NETLINE-IX)  TO VA-LLAVE-BUSQUEDA
032000        PERFORM 2160-BUSCA-CTRY-POR-ID
032100        IF SW-CTRY-SI-ENCONTRADA
032200           PERFORM 2155-PAIS-EN-LISTA-FILTRO
032300           IF SW-PAIS-SI-EN-LISTA
032400              SET  SW-LINEA-CALIFICA  TO TRUE
032500           END-IF
032600        END-IF
032700     END-IF
032800     .
032900*
033000******************************************************************
033100*.PN 2155-PAIS-EN-LISTA-FILTRO.  VA-CTRY-RESULT CONTRA LA TABLA   *
033200*    DE PAISES PEDIDA EN LA CORRIDA (GDZ027)                     *
033300******************************************************************
033400 2155-PAIS-EN-LISTA-FILTRO.
033500*
033600     SET  SW-PAIS-FILTRO  TO FALSE
033700*
033800     PERFORM 2156-COMPARA-PAIS-FILTRO
033900        VARYING VN-PAIS-IX FROM 1 BY 1
034000        UNTIL VN-PAIS-IX > PR-GD-NUM-PAISES
034100           OR SW-PAIS-SI-EN-LISTA
034200     .
034300*
034400******************************************************************
034500*.PN 2156-COMPARA-PAIS-FILTRO.                                   *
034600******************************************************************
034700 2156-COMPARA-PAIS-FILTRO.
034800*
034900     IF PR-GD-PAIS-TB(VN-PAIS-IX) = VA-CTRY-RESULT
035000        SET  SW-PAIS-SI-EN-LISTA  TO TRUE
035100     END-IF
035200     .
035300*
035400******************************************************************
035500*.PN 2160-BUSCA-CTRY-POR-ID.  BARRE LA TABLA DE NODOS BUSCANDO   *
035600*    VA-LLAVE-BUSQUEDA POR ID                                    *
035700******************************************************************
035800 2160-BUSCA-CTRY-POR-ID.
035900*
036000     SET  SW-CTRY-ENCONTRADA TO FALSE
036100     MOVE SPACES              TO VA-CTRY-RESULT
036200*
036300     PERFORM 2170-BUSCA-CTRY-TB
036400        VARYING W001-NODES-IX FROM 1 BY 1
036500        UNTIL W001-NODES-IX > W001-NODES-CANT
036600           OR SW-CTRY-SI-ENCONTRADA
036700     .
036800*
036900******************************************************************
037000*.PN 2170-BUSCA-CTRY-TB.                                         *
037100******************************************************************
037200 2170-BUSCA-CTRY-TB.
037300*
037400     IF W001-ND-ID(W001-NODES-IX) = VA-LLAVE-BUSQUEDA
037500        MOVE W001-ND-CTRY(W001-NODES-IX)  TO VA-CTRY-RESULT
037600        SET  SW-CTRY-SI-ENCONTRADA         TO TRUE
037700     END-IF
037800     .
037900*
038000******************************************************************
038100*.PN 2190-AGREGA-LINEA.                                          *
038200******************************************************************
038300 2190-AGREGA-LINEA.
038400*
038500     ADD 1                                 TO WK-LIN-CANT
038600     SET  WK-LIN-IX                        TO WK-LIN-CANT
038700     MOVE W001-NL-ID(W001-NETLINE-IX)       TO WK-LIN-ID(WK-LIN-IX)
038800     MOVE W001-NL-SUB-1(W001-NETLINE-IX)    TO
038900                                                WK-LIN-SUB-1(WK-LIN-IX)
039000     MOVE W001-NL-SUB-2(W001-NETLINE-IX)    TO
039100                                                WK-LIN-SUB-2(WK-LIN-IX)
039200     .
039300*
039400******************************************************************
039500*.PN 2200-SELECCIONA-POR-LISTA-ID.  SE AGREGA ATR GD-0233        *
039600*    (EXPANSION POR LISTA DE IDS DE LINEAS)                      *
039700******************************************************************
039800 2200-SELECCIONA-POR-LISTA-ID.
039900*
040000     MOVE E009-LSTAIDS(E009-ID-IX)  TO VA-LLAVE-BUSQUEDA
040100     PERFORM 2250-BUSCA-NETLINE-POR-ID
040200     .
040300*
040400******************************************************************
040500*.PN 2250-BUSCA-NETLINE-POR-ID.                                  *
040600******************************************************************
040700 2250-BUSCA-NETLINE-POR-ID.
040800*
040900     SET  SW-LINEA-ENCONTRADA TO FALSE
041000*
041100     PERFORM 2260-BUSCA-NETLINE-TB
041200        VARYING W001-NETLINE-IX FROM 1 BY 1
041300        UNTIL W001-NETLINE-IX > W001-NETLINE-CANT
041400           OR SW-LINEA-SI-ENCONTRADA
041500     .
041600*
041700******************************************************************
041800*.PN 2260-BUSCA-NETLINE-TB.                                      *
041900******************************************************************
042000 2260-BUSCA-NETLINE-TB.
042100*
042200     IF W001-NL-ID(W001-NETLINE-IX) = VA-LLAVE-BUSQUEDA
042300        SET  SW-LINEA-SI-ENCONTRADA  TO TRUE
042400        PERFORM 2190-AGREGA-LINEA
042500     END-IF
042600     .
042700*
042800******************************************************************
042900*.PN 3000-PREPARA-SUBESTACIONES.  JUNTA, SIN REPETIR, LOS IDS    *
043000*    DE LAS SUBESTACIONES EXTREMO DE TODAS LAS LINEAS            *
043100*    SELECCIONADAS Y LE PIDE A GD7C0020 QUE LAS RESUELVA         *
043200******************************************************************
043300 3000-PREPARA-SUBESTACIONES.
043400*
043500     MOVE ZERO     TO VN-SUBID-CANT
043600*
043700     PERFORM 3100-RECOLECTA-SUBIDS
043800        VARYING WK-LIN-IX FROM 1 BY 1
043900        UNTIL WK-LIN-IX > WK-LIN-CANT
044000*
044100     PERFORM 3400-INVOCA-RESOLUCION
044200     .
044300*
044400******************************************************************
044500*.PN 3100-RECOLECTA-SUBIDS.                                      *
044600******************************************************************
044700 3100-RECOLECTA-SUBIDS.
044800*
044900     MOVE WK-LIN-SUB-1(WK-LIN-IX)  TO VA-LLAVE-BUSQUEDA
045000     PERFORM 3150-AGREGA-SUBID-UNICO
045100*
045200     MOVE WK-LIN-SUB-2(WK-LIN-IX)  TO VA-LLAVE-BUSQUEDA
045300     PERFORM 3150-AGREGA-SUBID-UNICO
045400     .
045500*
045600******************************************************************
045700*.PN 3150-AGREGA-SUBID-UNICO.  AGREGA VA-LLAVE-BUSQUEDA A LA     *
045800*    LISTA E009-LSTAIDS (REUTILIZADA, VER 3400) SI NO ESTA YA     *
045900******************************************************************
046000 3150-AGREGA-SUBID-UNICO.
046100*
046200     IF VA-LLAVE-BUSQUEDA NOT = SPACES
046300        SET  SW-ID-YA-EN-LISTA  TO FALSE
046400        IF VN-SUBID-CANT > ZERO
046500           PERFORM 3160-BUSCA-SUBID-EN-LISTA
046600              VARYING VN-INDICE-SUBID FROM 1 BY 1
046700              UNTIL VN-INDICE-SUBID > VN-SUBID-CANT
046800                 OR SW-ID-SI-EN-LISTA
046900        END-IF
047000        IF NOT SW-ID-SI-EN-LISTA AND VN-SUBID-CANT < 500
047100           ADD 1                     TO VN-SUBID-CANT
047200           MOVE VA-LLAVE-BUSQUEDA     TO E009-LSTAIDS(VN-SUBID-CANT)
047300        END-IF
047400     END-IF
047500     .
047600*
047700******************************************************************
047800*.PN 3160-BUSCA-SUBID-EN-LISTA.                                  *
047900******************************************************************
048000 3160-BUSCA-SUBID-EN-LISTA.
048100*
048200     IF E009-LSTAIDS(VN-INDICE-SUBID) = VA-LLAVE-BUSQUEDA
048300        SET  SW-ID-SI-EN-LISTA  TO TRUE
048400     END-IF
048500     .
048600*
048700******************************************************************
048800*.PN 3400-INVOCA-RESOLUCION.  FUERZA MODO LISTA DE IDS SOBRE EL  *
048900*    AREA DE CONTROL COMPARTIDA Y REUTILIZA GDNE0009 (YA NO SE   *
049000*    NECESITA LA LISTA DE IDS DE LINEAS DEL LLAMADOR) PARA       *
049100*    PEDIRLE A GD7C0020 SOLO LAS SUBESTACIONES EXTREMO; EL TIPO   *
049200*    DE FILTRO SE RESTAURA AL VOLVER                             *
049300******************************************************************
049400 3400-INVOCA-RESOLUCION.
049500*
049600     MOVE PR-GD-TIPO-FILTRO       TO VA-TIPO-FILTRO-ANT
049700     SET  PR-GD-FILTRO-LISTA-ID   TO TRUE
049800     MOVE VN-SUBID-CANT           TO E009-NUMIDS
049900*
050000     CALL 'GD7C0020' USING VA-GDEC0100 GDWC0001 GDNE0009
050100*
050200     MOVE VA-TIPO-FILTRO-ANT      TO PR-GD-TIPO-FILTRO
050300     .
050400*
050500******************************************************************
050600*.PN 3500-LEE-POSICIONES-RESUELTAS.  RELEE LA SALIDA QUE ACABA   *
050700*    DE DEJAR GD7C0020 (GDOUTSUB) Y ARMA WK-TABLA-POS            *
050800******************************************************************
050900 3500-LEE-POSICIONES-RESUELTAS.
051000*
051100     MOVE ZERO              TO WK-POS-CANT
051200*
051300     OPEN INPUT GD-SUBPOS-FILE
051400     IF WK-FS-SUBPOS NOT = '00'
051500        MOVE 'GD7C0030'            TO ABC-DES-PROG
051600        MOVE WK-FS-SUBPOS          TO ABC-FILE-STATUS
051700        SET  ABC-PASO-LECTURA-SUBS TO TRUE
051800        MOVE 'ERROR EN OPEN DE GD-SUBPOS-FILE'
051900                                   TO ABC-MENSAJE
052000        MOVE 9                     TO PR-GD-ERROR
052100        GOBACK
052200     END-IF
052300*
052400     SET  SW-FIN-SUBPOS-NO  TO TRUE
052500     PERFORM 3550-LEE-UNA-POSICION
052600        UNTIL SW-FIN-SUBPOS-SI
052700*
052800     CLOSE GD-SUBPOS-FILE
052900     .
053000*
053100******************************************************************
053200*.PN 3550-LEE-UNA-POSICION.                                      *
053300******************************************************************
053400 3550-LEE-UNA-POSICION.
053500*
053600     READ GD-SUBPOS-FILE
053700     EVALUATE WK-FS-SUBPOS
053800        WHEN '00'
053900           IF WK-POS-CANT < 3000
054000              ADD 1                            TO WK-POS-CANT
054100              SET  WK-POS-IX                    TO WK-POS-CANT
054200              MOVE S609-OUT-SUBSTATION-ID        TO
054300                                                WK-POS-ID(WK-POS-IX)
054400              MOVE S609-OUT-SUBSTATION-CTRY      TO
054500                                                WK-POS-CTRY(WK-POS-IX)
054600              MOVE S609-OUT-SUBSTATION-LAT       TO
054700                                                WK-POS-LAT(WK-POS-IX)
054800              MOVE S609-OUT-SUBSTATION-LON       TO
054900                                                WK-POS-LON(WK-POS-IX)
055000           END-IF
055100        WHEN '10'
055200           SET  SW-FIN-SUBPOS-SI  TO TRUE
055300        WHEN OTHER
055400           MOVE 'GD7C0030'             TO ABC-DES-PROG
055500           MOVE WK-FS-SUBPOS           TO ABC-FILE-STATUS
055600           SET  ABC-PASO-LECTURA-SUBS  TO TRUE
055700           MOVE 'ERROR EN READ DE GD-SUBPOS-FILE'
055800                                        TO ABC-MENSAJE
055900           SET  SW-FIN-SUBPOS-SI       TO TRUE
056000     END-EVALUATE
056100     .
056200*
056300******************************************************************
056400*.PN 4000-RECONSTRUYE-POLILINEAS.                                *
056500******************************************************************
056600 4000-RECONSTRUYE-POLILINEAS.
056700*
056800     PERFORM 4100-PROCESA-UNA-LINEA
056900        VARYING WK-LIN-IX FROM 1 BY 1
057000        UNTIL WK-LIN-IX > WK-LIN-CANT
057100     .
057200*
057300******************************************************************
057400*.PN 4100-PROCESA-UNA-LINEA.  SI FALTA LA POSICION DE UN         *
057500*    EXTREMO LA LINEA SE DESCARTA (NO ES FATAL, SOLO SE AVISA)   *
057600******************************************************************
057700 4100-PROCESA-UNA-LINEA.
057800*
057900     PERFORM 4150-RESUELVE-EXTREMOS
058000*
058100     IF SW-POS1-SI-OK AND SW-POS2-SI-OK
058200        PERFORM 4200-ARMA-POLILINEA
058300        PERFORM 5100-ESCRIBE-UNA-LINEA
058400        ADD 1                          TO VN-LINEAS-ESCRITAS
058500     ELSE
058600        MOVE 'GD7C0030'              TO ABC-DES-PROG
058700        MOVE SPACES                  TO ABC-FILE-STATUS
058800        SET  ABC-PASO-CALCULO-GEO    TO TRUE
058900        MOVE 'LINEA DESCARTADA - EXTREMO SIN POSICION RESUELTA'
059000                                      TO ABC-MENSAJE
059100     END-IF
059200     .
059300*
059400******************************************************************
059500*.PN 4150-RESUELVE-EXTREMOS.                                     *
059600******************************************************************
059700 4150-RESUELVE-EXTREMOS.
059800*
059900     SET  SW-POS1-OK  TO FALSE
060000     SET  SW-POS2-OK  TO FALSE
060100*
060200     MOVE WK-LIN-SUB-1(WK-LIN-IX)  TO VA-LLAVE-BUSQUEDA
060300     PERFORM 4160-BUSCA-POSICION-SUB
060400     IF SW-CTRY-SI-ENCONTRADA
060500        MOVE WK-POS-LAT(WK-POS-IX)    TO VA-POS1-LAT
060600        MOVE WK-POS-LON(WK-POS-IX)    TO VA-POS1-LON
060700        MOVE WK-POS-CTRY(WK-POS-IX)   TO VA-CTRY1-RESULT
060800        SET  SW-POS1-SI-OK            TO TRUE
060900     END-IF
061000*
061100     MOVE WK-LIN-SUB-2(WK-LIN-IX)  TO VA-LLAVE-BUSQUEDA
061200     PERFORM 4160-BUSCA-POSICION-SUB
061300     IF SW-CTRY-SI-ENCONTRADA
061400        MOVE WK-POS-LAT(WK-POS-IX)    TO VA-POS2-LAT
061500        MOVE WK-POS-LON(WK-POS-IX)    TO VA-POS2-LON
061600        MOVE WK-POS-CTRY(WK-POS-IX)   TO VA-CTRY2-RESULT
061700        SET  SW-POS2-SI-OK            TO TRUE
061800     END-IF
061900     .
062000*
062100******************************************************************
062200*.PN 4160-BUSCA-POSICION-SUB.  BUSCA VA-LLAVE-BUSQUEDA EN        *
062300*    WK-TABLA-POS (REUTILIZA SW-CTRY-ENCONTRADA COMO BANDERA     *
062400*    GENERICA DE "ENCONTRADO")                                   *
062500******************************************************************
062600 4160-BUSCA-POSICION-SUB.
062700*
062800     SET  SW-CTRY-ENCONTRADA TO FALSE
062900*
063000     PERFORM 4170-BUSCA-POS-TB
063100        VARYING WK-POS-IX FROM 1 BY 1
063200        UNTIL WK-POS-IX > WK-POS-CANT
063300           OR SW-CTRY-SI-ENCONTRADA
063400     .
063500*
063600******************************************************************
063700*.PN 4170-BUSCA-POS-TB.                                          *
063800******************************************************************
063900 4170-BUSCA-POS-TB.
064000*
064100     IF WK-POS-ID(WK-POS-IX) = VA-LLAVE-BUSQUEDA
064200        SET  SW-CTRY-SI-ENCONTRADA  TO TRUE
064300     END-IF
064400     .
064500*
064600******************************************************************
064700*.PN 4200-ARMA-POLILINEA.  EXTREMO-1, WAYPOINTS DE GDNS2009 (SI   *
064800*    LOS HAY) Y EXTREMO-2                                        *
064900******************************************************************
065000 4200-ARMA-POLILINEA.
065100*
065200     MOVE ZERO                  TO VA-POLI-CANT
065300     ADD  1                     TO VA-POLI-CANT
065400     MOVE VA-POS1-LAT            TO VA-POLI-LAT(VA-POLI-CANT)
065500     MOVE VA-POS1-LON            TO VA-POLI-LON(VA-POLI-CANT)
065600*
065700     MOVE WK-LIN-ID(WK-LIN-IX)   TO VA-LLAVE-BUSQUEDA
065800     SET  SW-LINEA-ENCONTRADA    TO FALSE
065900     PERFORM 4220-BUSCA-LINGEO-TB
066000        VARYING W001-LINGEO-IX FROM 1 BY 1
066100        UNTIL W001-LINGEO-IX > W001-LINGEO-CANT
066200           OR SW-LINEA-SI-ENCONTRADA
066300*
066400     IF SW-LINEA-SI-ENCONTRADA
066500        PERFORM 4230-AGREGA-WAYPOINTS-LINGEO
066600     END-IF
066700*
066800     ADD  1                      TO VA-POLI-CANT
066900     MOVE VA-POS2-LAT              TO VA-POLI-LAT(VA-POLI-CANT)
067000     MOVE VA-POS2-LON              TO VA-POLI-LON(VA-POLI-CANT)
067100     .
067200*
067300******************************************************************
067400*.PN 4220-BUSCA-LINGEO-TB.  CUALQUIER LADO SIRVE: SEGUN          *
067500*    SAVELINES, LOS DOS LADOS DE UNA LINEA FRONTERIZA COMPARTEN   *
067600*    LA MISMA SUBESTACION DE INICIO/FIN Y LOS MISMOS WAYPOINTS    *
067700******************************************************************
067800 4220-BUSCA-LINGEO-TB.
067900*
068000     IF W001-LG-ID(W001-LINGEO-IX) = VA-LLAVE-BUSQUEDA
068100        SET  SW-LINEA-SI-ENCONTRADA  TO TRUE
068200     END-IF
068300     .
068400*
068500******************************************************************
068600*.PN 4230-AGREGA-WAYPOINTS-LINGEO.  LAS COMPARACIONES CONTRA     *
068700*    SUB-START/SUB-END ACEPTAN BLANCOS COMO COINCIDENCIA (REGLA   *
068800*    DEL SPEC); SI INICIO/FIN GRABADOS VIENEN AL REVES DE LA RED  *
068900*    (SUB-2..SUB-1) LOS WAYPOINTS SE RECORREN INVERTIDOS          *
069000******************************************************************
069100 4230-AGREGA-WAYPOINTS-LINGEO.
069200*
069300     EVALUATE TRUE
069400        WHEN W001-LG-WPT-COUNT(W001-LINGEO-IX) = ZERO
069500           CONTINUE
069600        WHEN (W001-LG-SUB-START(W001-LINGEO-IX) =
069700                 WK-LIN-SUB-2(WK-LIN-IX)
069800              OR W001-LG-SUB-START(W001-LINGEO-IX) = SPACES)
069900             AND
070000             (W001-LG-SUB-END(W001-LINGEO-IX) =
070100                 WK-LIN-SUB-1(WK-LIN-IX)
070200              OR W001-LG-SUB-END(W001-LINGEO-IX) = SPACES)
070300           PERFORM 4240-AGREGA-WPT-INVERTIDO
070400              VARYING W001-LG-WPT-IX
070500                 FROM W001-LG-WPT-COUNT(W001-LINGEO-IX) BY -1
070600                 UNTIL W001-LG-WPT-IX < 1
070700        WHEN (W001-LG-SUB-START(W001-LINGEO-IX) =
070800                 WK-LIN-SUB-1(WK-LIN-IX)
070900              OR W001-LG-SUB-START(W001-LINGEO-IX) = SPACES)
071000             AND
071100             (W001-LG-SUB-END(W001-LINGEO-IX) =
071200                 WK-LIN-SUB-2(WK-LIN-IX)
071300              OR W001-LG-SUB-END(W001-LINGEO-IX) = SPACES)
071400           PERFORM 4250-AGREGA-WPT-DIRECTO
071500              VARYING W001-LG-WPT-IX FROM 1 BY 1
071600              UNTIL W001-LG-WPT-IX >
071700                       W001-LG-WPT-COUNT(W001-LINGEO-IX)
071800        WHEN OTHER
071900           MOVE 'GD7C0030'            TO ABC-DES-PROG
072000           SET  ABC-PASO-CALCULO-GEO  TO TRUE
072100           MOVE 'LINGEO INCONSISTENTE - SE IGNORAN WAYPOINTS'
072200                                       TO ABC-MENSAJE
072300     END-EVALUATE
072400     .
072500*
072600******************************************************************
072700*.PN 4240-AGREGA-WPT-INVERTIDO.  TOPE EN 50 PARA DEJAR SIEMPRE   *
072800*    ESPACIO AL PUNTO FINAL (EXTREMO-2) EN LA POLILINEA          *
072900******************************************************************
073000 4240-AGREGA-WPT-INVERTIDO.
073100*
073200     IF VA-POLI-CANT < 50
073300        ADD  1   TO VA-POLI-CANT
073400        MOVE W001-LG-WPT-LAT(W001-LINGEO-IX W001-LG-WPT-IX)
073500                 TO VA-POLI-LAT(VA-POLI-CANT)
073600        MOVE W001-LG-WPT-LON(W001-LINGEO-IX W001-LG-WPT-IX)
073700                 TO VA-POLI-LON(VA-POLI-CANT)
073800     END-IF
073900     .
074000*
074100******************************************************************
074200*.PN 4250-AGREGA-WPT-DIRECTO.                                    *
074300******************************************************************
074400 4250-AGREGA-WPT-DIRECTO.
074500*
074600     IF VA-POLI-CANT < 50
074700        ADD  1   TO VA-POLI-CANT
074800        MOVE W001-LG-WPT-LAT(W001-LINGEO-IX W001-LG-WPT-IX)
074900                 TO VA-POLI-LAT(VA-POLI-CANT)
075000        MOVE W001-LG-WPT-LON(W001-LINGEO-IX W001-LG-WPT-IX)
075100                 TO VA-POLI-LON(VA-POLI-CANT)
075200     END-IF
075300     .
075400*
075500******************************************************************
075600*.PN 5100-ESCRIBE-UNA-LINEA.                                     *
075700******************************************************************
075800 5100-ESCRIBE-UNA-LINEA.
075900*
076000     MOVE SPACES                       TO FD-OUTLIN-REC
076100     MOVE WK-LIN-ID(WK-LIN-IX)           TO S709-OUT-LINE-ID
076200     MOVE VA-CTRY1-RESULT                TO S709-OUT-LINE-CTRY-1
076300     MOVE VA-CTRY2-RESULT                TO S709-OUT-LINE-CTRY-2
076400     MOVE WK-LIN-SUB-1(WK-LIN-IX)         TO
076500                                             S709-OUT-LINE-SUB-START
076600     MOVE WK-LIN-SUB-2(WK-LIN-IX)         TO
076700                                             S709-OUT-LINE-SUB-END
076800     MOVE VA-POLI-CANT                    TO S709-OUT-LINE-PT-COUNT
076900*
077000     PERFORM 5150-COPIA-UN-PUNTO
077100        VARYING S709-PT-IX FROM 1 BY 1
077200        UNTIL S709-PT-IX > VA-POLI-CANT
077300*
077400     WRITE FD-OUTLIN-REC
077500     .
077600*
077700******************************************************************
077800*.PN 5150-COPIA-UN-PUNTO.                                        *
077900******************************************************************
078000 5150-COPIA-UN-PUNTO.
078100*
078200     MOVE VA-POLI-LAT(S709-PT-IX)  TO S709-PT-LAT(S709-PT-IX)
078300     MOVE VA-POLI-LON(S709-PT-IX)  TO S709-PT-LON(S709-PT-IX)
078400     .
078500*
078600******************************************************************
078700*.PN 6900-CIERRA-ARCHIVO-SALIDA.                                 *
078800******************************************************************
078900 6900-CIERRA-ARCHIVO-SALIDA.
079000*
079100     CLOSE GD-OUTLIN-FILE
079200     .
079300*
079400******************************************************************
079500***************            FIN PROGRAMA             ***************
079600******************************************************************
