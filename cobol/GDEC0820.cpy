000100* GDEC0820:                                                      *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500*     CODE       AUTOR   FECHA    DESCRIPCION                    *
000600*     ---------- ------- -------- ------------------------------ *
000700*     @GDZ000    RLM     19960609 -PASA A PRODUCCION              *
000800*     @GDZ015    MFLO    19980214 AJUSTE DESPLAZAMIENTO A 0.005   *
000900******************************************************************
001000*B.MF GDEC0820                  GD7C0820 LINK AREA (NEIGHBOUR-   *
001100*B/MF                           HOOD OFFSET ANTI-COLLISION)      *
001200*B.MF CPYLTH                    COPY LENGTH                      *
001300*B.IF INPUT                     INPUT FIELDS                     *
001400*B.IF COD-SUBSTATION-A          SUBSTATION CODE                   *
001500*B.IF COD-SUBSTATION            SUBSTATION CODE                   *
001600*B.IF HASH-VECINDAD             NEIGHBOUR-SET HASH                *
001700*B.IF LAT-CALCULADA             CALCULATED LATITUDE (PRE-OFFSET)  *
001800*B.IF LON-CALCULADA             CALCULATED LONGITUDE (PRE-OFFSET) *
001900*B.OF OUTPUT                    OUTPUT FIELDS                    *
002000*B.OF COD-RETURN                RETURN CODE                      *
002100*B/OF                           '00' RETURN OK, NO COLLISION      *
002200*B/OF                           '01' RETURN OK, OFFSET APPLIED    *
002300*B/OF                           '99' INTERNAL ERROR               *
002400*B.OF LAT-DESPLAZADA            LATITUDE AFTER OFFSET             *
002500*B.OF LON-DESPLAZADA            LONGITUDE AFTER OFFSET            *
002600*B.OF DESPLAZAMIENTO            OFFSET APPLIED (DEGREES)          *
002700*B.OF FILLER                    FILLER                           *
002800*
002900******************************************************************
003000   03 GDEC0820.
003100     08 E820-CPYLTH                   PIC S9(4) COMP
003200           VALUE +085.
003300     08 E820-INPUT.
003400       13 E820-COD-SUBSTATION-A.
003500         18 E820-COD-SUBSTATION       PIC X(50).
003600       13 E820-HASH-VECINDAD          PIC S9(9) COMP.
003700       13 E820-LAT-CALCULADA          PIC S9(03)V9(06) COMP-3.
003800       13 E820-LON-CALCULADA          PIC S9(03)V9(06) COMP-3.
003900     08 E820-OUTPUT.
004000       13 E820-COD-RETURN             PIC X(2).
004100       13 E820-LAT-DESPLAZADA         PIC S9(03)V9(06) COMP-3.
004200       13 E820-LON-DESPLAZADA         PIC S9(03)V9(06) COMP-3.
004300       13 E820-DESPLAZAMIENTO         PIC S9(01)V9(03) COMP-3.
004400     08 FILLER                        PIC X(10).
004500*
