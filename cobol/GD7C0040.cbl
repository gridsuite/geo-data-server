000100* GD7C0040:                                                       *
000200******************************************************************
000300*                  IDENTIFICATION DIVISION                       *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600*
000700 PROGRAM-ID.    GD7C0040.
000800*
000900 AUTHOR.        R. LEAL MARTINEZ.
001000*
001100 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001200*
001300 DATE-WRITTEN.  1996-06-15.
001400*
001500 DATE-COMPILED.
001600*
001700 SECURITY.      CONFIDENCIAL - USO INTERNO.
001800*
001900******************************************************************
002000*                     MODIFICATIONS LOG                          *
002100******************************************************************
002200*     CODE       AUTOR   FECHA    DESCRIPCION                    *
002300*     ---------- ------- -------- ------------------------------ *
002400*     @GDZ000    RLM     19960615 -PASA A PRODUCCION              *
002500*     @GDZ002    AAG     19981103 AJUSTE Y2K EN ENCABEZADOS       *
002600*     @GDZ026    RLM     20041130 REESCRITO COMPLETO.  EL MODULO  *
002700*                                 TC7C0810 (CONSULTA DE TIPO DE   *
002800*                                 CAMBIO VIA DB2/CICS) SE RETIRA  *
002900*                                 DE SERVICIO; SUS PASOS DE        *
003000*                                 VALIDACION Y RETORNO SE REUSAN  *
003100*                                 PARA LA NUEVA GRABACION DE      *
003200*                                 SUBESTACIONES Y LINEAS (MODO    *
003300*                                 'G' DE GD7C0010)                *
003400*     @GDZ032    HCQ     20111005 SE AJUSTA LA DESCRIPCION: NO    *
003500*                                 DEBE CITAR NOMBRES DE METODO DEL*
003600*                                 ANALISIS ORIGINAL (SOLO TERMINOS*
003700*                                 DEL NEGOCIO)                    *
003800******************************************************************
003900* DESCRIPCION:                                                   *
004000* GRABA EN LOS MAESTROS DE GEODATOS (SUBSTATION-GEO, LINE-GEO)    *
004100* LOS REGISTROS QUE EL LLAMADOR ENTREGA EN LOS ARCHIVOS DE        *
004200* GRABACION GD-SAVESUB-FILE / GD-SAVELIN-FILE.  PARA SUBESTACIONES*
004300* SE HACE UPDATE-O-ALTA (UPSERT) CONTRA LA TABLA EN MEMORIA        *
004400* W001-TB-SUBGEO, LLAVE SUBSTATION-ID.  PARA LINEAS, CADA REGISTRO*
004500* DE ENTRADA SE DESDOBLA EN UNO O DOS LADOS DE LINE-GEO SEGUN EL  *
004600* PAIS 1 Y EL PAIS 2 SEAN IGUALES O DISTINTOS, AMBOS LADOS CON LA *
004700* MISMA SUBESTACION DE INICIO/FIN Y LISTA DE WAYPOINTS, Y SE      *
004800* UPSERTEAN CONTRA W001-TB-LINGEO, LLAVE ID+LADO.  AL TERMINAR SE *
004900* REESCRIBEN COMPLETAS LAS DOS TABLAS A SUS MAESTROS EN DISCO.    *
005000* SUSTITUYE, EN BATCH, EL PROCESO DE GRABACION DE SUBESTACIONES   *
005100* Y LINEAS DE LA VERSION EN LINEA.                                *
005200******************************************************************
005300*                     ENVIRONMENT DIVISION                       *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800*
005900 SOURCE-COMPUTER.  IBM-4381.
006000*
006100 OBJECT-COMPUTER.  IBM-4381.
006200*
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 IS SW-UPSI-TRACE-ON.
006600*
006700 INPUT-OUTPUT SECTION.
006800*
006900 FILE-CONTROL.
007000*
007100     SELECT GD-SAVESUB-FILE   ASSIGN TO GDINSSUB
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS WK-FS-SAVESUB.
007400*
007500     SELECT GD-SAVELIN-FILE   ASSIGN TO GDINSLIN
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS  IS WK-FS-SAVELIN.
007800*
007900     SELECT GD-OUTSUB-MASTER  ASSIGN TO GDOUTSBM
008000            ORGANIZATION IS SEQUENTIAL
008100            FILE STATUS  IS WK-FS-OUTSUBM.
008200*
008300     SELECT GD-OUTLIN-MASTER  ASSIGN TO GDOUTLNM
008400            ORGANIZATION IS SEQUENTIAL
008500            FILE STATUS  IS WK-FS-OUTLINM.
008600*
008700******************************************************************
008800*                       DATA DIVISION                            *
008900******************************************************************
009000 DATA DIVISION.
009100*
009200******************************************************************
009300*                       FILE SECTION                             *
009400******************************************************************
009500 FILE SECTION.
009600*
009700*    SUBESTACIONES A GRABAR - MISMOS CAMPOS QUE EL MAESTRO, EN COPY
009800*    APARTE (GDNS9009) PARA NO DUPLICAR S009- AL LADO DE LA COPY
009900*    DEL MAESTRO DE SALIDA MAS ABAJO
010000 FD  GD-SAVESUB-FILE
010100     LABEL RECORDS ARE STANDARD
010200     RECORDING MODE IS F.
010300 01  FD-SAVESUB-REC.
010400     COPY GDNS9009.
010500*
010600*    LINEAS A GRABAR - UN SOLO REGISTRO POR LINEA (NO POR LADO)
010700 FD  GD-SAVELIN-FILE
010800     LABEL RECORDS ARE STANDARD
010900     RECORDING MODE IS F.
011000 01  FD-SAVELIN-REC.
011100     COPY GDNS8009.
011200*
011300*    MAESTRO SUBSTATION-GEO REESCRITO COMPLETO AL TERMINAR
011400 FD  GD-OUTSUB-MASTER
011500     LABEL RECORDS ARE STANDARD
011600     RECORDING MODE IS F.
011700 01  FD-OUTSUBM-REC.
011800     COPY GDNS0009.
011900*
012000*    MAESTRO LINE-GEO REESCRITO COMPLETO AL TERMINAR
012100 FD  GD-OUTLIN-MASTER
012200     LABEL RECORDS ARE STANDARD
012300     RECORDING MODE IS F.
012400 01  FD-OUTLINM-REC.
012500     COPY GDNS2009.
012600*
012700******************************************************************
012800*                  WORKING-STORAGE SECTION                       *
012900******************************************************************
013000 WORKING-STORAGE SECTION.
013100*---------------------    C O P Y S    --------------------------*
013200*
013300     COPY GDECABC.
013400*
013500*-------------------  C O N S T A N T E S  ----------------------*
013600 01  CT-CONSTANTES.
013700     05  CT-LADO-1                  PIC X(01) VALUE '1'.
013800     05  CT-LADO-2                  PIC X(01) VALUE '2'.
013900     05  CT-MAX-SUBGEO              PIC 9(05) COMP-3 VALUE 3000.
014000     05  CT-MAX-LINGEO              PIC 9(05) COMP-3 VALUE 3000.
014100     05  FILLER                     PIC X(02).
014200*
014300*---------------------  V A R I A B L E S -----------------------*
014400 01  WK-FILE-STATUS-GRUPO.
014500     05  WK-FS-SAVESUB              PIC X(02).
014600     05  WK-FS-SAVELIN              PIC X(02).
014700     05  WK-FS-OUTSUBM              PIC X(02).
014800     05  WK-FS-OUTLINM              PIC X(02).
014900     05  FILLER                     PIC X(02).
015000 01  WK-FILE-STATUS-GRUPO-R REDEFINES WK-FILE-STATUS-GRUPO.
015100     05  WK-FS-TODOS                PIC X(08).
015200     05  FILLER                     PIC X(02).
015300*
015400 01  WK-LADO-TRABAJO.
015500     05  WK-LD-ID                   PIC X(50).
015600     05  WK-LD-CTRY                 PIC X(02).
015700     05  WK-LD-OTHER-CTRY           PIC X(02).
015800     05  WK-LD-SIDE                 PIC X(01).
015900     05  WK-LD-SUB-START            PIC X(50).
016000     05  WK-LD-SUB-END              PIC X(50).
016100     05  WK-LD-WPT-COUNT            PIC 9(03).
016200     05  FILLER                     PIC X(02).
016300 01  WK-LADO-TRABAJO-R REDEFINES WK-LADO-TRABAJO.
016400     05  FILLER                     PIC X(50).
016500     05  WK-LD-CTRY-PAIR            PIC X(04).
016600     05  FILLER                     PIC X(56).
016700*
016800 01  VN-VARIABLE.
016900     05  VN-INDICE-SUBGEO           PIC S9(05) COMP.
017000     05  VN-INDICE-LINGEO           PIC S9(05) COMP.
017100     05  VN-INDICE-WPT              PIC S9(03) COMP.
017200     05  VN-SUBS-GRABADAS           PIC S9(07) COMP.
017300     05  VN-LINEAS-GRABADAS         PIC S9(07) COMP.
017400     05  FILLER                     PIC X(02).
017500*
017600*    VISTA ALFANUMERICA DE LOS CONTADORES DE ALTAS/CAMBIOS, PARA
017700*    LOS TRACES DE UPSI-0 (VER SW-UPSI-TRACE-ON)
017800 01  VN-VARIABLE-R REDEFINES VN-VARIABLE.
017900     05  FILLER                     PIC X(14).
018000     05  VN-SUBS-GRABADAS-ALFA      PIC X(04).
018100     05  VN-LINEAS-GRABADAS-ALFA    PIC X(04).
018200     05  FILLER                     PIC X(02).
018300*
018400 01  SW-SWITCHES.
018500     05  SW-FIN-SAVESUB             PIC X(01) VALUE 'N'.
018600         88  SW-NO-FIN-SAVESUB           VALUE 'N'.
018700         88  SW-SI-FIN-SAVESUB           VALUE 'S'.
018800     05  SW-FIN-SAVELIN             PIC X(01) VALUE 'N'.
018900         88  SW-NO-FIN-SAVELIN           VALUE 'N'.
019000         88  SW-SI-FIN-SAVELIN           VALUE 'S'.
019100     05  SW-SUBGEO-ENCONTRADA       PIC X(01).
019200         88  SW-SI-ENCONTRADA            VALUE 'S'.
019300         88  SW-NO-ENCONTRADA            VALUE 'N'.
019400     05  FILLER                     PIC X(02).
019500*
019600******************************************************************
019700*                     LINKAGE SECTION                            *
019800******************************************************************
019900 LINKAGE SECTION.
020000*
020100*    TARJETA DE CONTROL DE LA CORRIDA - MISMO LAYOUT QUE RECIBEN
020200*    GD7C0020/30; AQUI SOLO SE USA PARA ESTAMPAR LOS TOTALES
020300 01  VA-GDEC0100.
020400     COPY GDEC0100.
020500*
020600*    GDWC0001 ES, EN SI MISMA, UN REGISTRO DE NIVEL 01; NO SE
020700*    ENVUELVE EN OTRO 01 PROPIO.  LAS TABLAS W001-TB-SUBGEO Y
020800*    W001-TB-LINGEO SE ACTUALIZAN AQUI DIRECTAMENTE Y SE REESCRIBEN
020900*    A SUS MAESTROS EN DISCO AL TERMINAR
021000     COPY GDWC0001.
021100*
021200******************************************************************
021300*                       PROCEDURE DIVISION                       *
021400******************************************************************
021500 PROCEDURE DIVISION USING VA-GDEC0100 GDWC0001.
021600*
021700 1000-INICIO.
021800*
021900     PERFORM 1100-ABRE-ARCHIVOS-ENTRADA
022000*
022100     PERFORM 2000-GRABA-SUBESTACIONES
022200*
022300     PERFORM 3000-GRABA-LINEAS
022400*
022500     PERFORM 1900-CIERRA-ARCHIVOS-ENTRADA
022600*
022700     PERFORM 4000-REESCRIBE-MAESTRO-SUBGEO
022800*
022900     PERFORM 4500-REESCRIBE-MAESTRO-LINGEO
023000*
023100     MOVE VN-SUBS-GRABADAS     TO PR-GD-TOT-SUBS-GRAB
023200     MOVE VN-LINEAS-GRABADAS   TO PR-GD-TOT-LINEAS-GRAB
023300*
023400     GOBACK.
023500*
023600******************************************************************
023700*.PN 1100-ABRE-ARCHIVOS-ENTRADA.  ABRE LOS DOS ARCHIVOS DE         *
023800*    GRABACION Y LOS DEJA POSICIONADOS PARA EL PRIMER READ        *
023900******************************************************************
024000 1100-ABRE-ARCHIVOS-ENTRADA.
024100*
024200     OPEN INPUT GD-SAVESUB-FILE
024300     IF WK-FS-SAVESUB NOT = '00'
024400        MOVE 'GD7C0040'          TO ABC-DES-PROG
024500        MOVE WK-FS-SAVESUB       TO ABC-FILE-STATUS
024600        SET  ABC-PASO-GRABACION  TO TRUE
024700        MOVE 'ERROR EN OPEN DE GD-SAVESUB-FILE'
024800                                 TO ABC-MENSAJE
024900        SET  SW-SI-FIN-SAVESUB   TO TRUE
025000     END-IF
025100*
025200     OPEN INPUT GD-SAVELIN-FILE
025300     IF WK-FS-SAVELIN NOT = '00'
025400        MOVE 'GD7C0040'          TO ABC-DES-PROG
025500        MOVE WK-FS-SAVELIN       TO ABC-FILE-STATUS
025600        SET  ABC-PASO-GRABACION  TO TRUE
025700        MOVE 'ERROR EN OPEN DE GD-SAVELIN-FILE'
025800                                 TO ABC-MENSAJE
025900        SET  SW-SI-FIN-SAVELIN   TO TRUE
026000     END-IF
026100     .
026200*
026300******************************************************************
026400*.PN 1900-CIERRA-ARCHIVOS-ENTRADA.                                *
026500******************************************************************
026600 1900-CIERRA-ARCHIVOS-ENTRADA.
026700*
026800     IF WK-FS-SAVESUB = '00'
026900        CLOSE GD-SAVESUB-FILE
027000     END-IF
027100*
027200     IF WK-FS-SAVELIN = '00'
027300        CLOSE GD-SAVELIN-FILE
027400     END-IF
027500     .
027600*
027700******************************************************************
027800*.PN 2000-GRABA-SUBESTACIONES.  LEE GD-SAVESUB-FILE COMPLETO Y     *
027900*    UPSERTEA CADA REGISTRO CONTRA W001-TB-SUBGEO                 *
028000******************************************************************
028100 2000-GRABA-SUBESTACIONES.
028200*
028300     IF SW-NO-FIN-SAVESUB
028400        PERFORM 2050-LEE-UNA-SUBGEO
028500        PERFORM 2080-PROCESA-SIGUIENTE-SUBGEO
028600           UNTIL SW-SI-FIN-SAVESUB
028700     END-IF
028800     .
028900*
029000 2080-PROCESA-SIGUIENTE-SUBGEO.
029100*
029200     PERFORM 2100-UPSERT-SUBGEO
029300     PERFORM 2050-LEE-UNA-SUBGEO
029400     .
029500*
029600 2050-LEE-UNA-SUBGEO.
029700*
029800     READ GD-SAVESUB-FILE
029900*
030000     EVALUATE WK-FS-SAVESUB
030100         WHEN '00'
030200             CONTINUE
030300         WHEN '10'
030400             SET  SW-SI-FIN-SAVESUB  TO TRUE
030500         WHEN OTHER
030600             MOVE 'GD7C0040'           TO ABC-DES-PROG
030700             MOVE WK-FS-SAVESUB        TO ABC-FILE-STATUS
030800             SET  ABC-PASO-GRABACION   TO TRUE
030900             MOVE 'ERROR EN READ DE GD-SAVESUB-FILE'
031000                                       TO ABC-MENSAJE
031100             SET  SW-SI-FIN-SAVESUB    TO TRUE
031200     END-EVALUATE
031300     .
031400*
031500******************************************************************
031600*.PN 2100-UPSERT-SUBGEO.  BUSCA S009-SUBSTATION-ID EN LA TABLA; SI *
031700*    YA EXISTE SE ACTUALIZA PAIS/LAT/LON, SI NO SE DA DE ALTA     *
031800******************************************************************
031900 2100-UPSERT-SUBGEO.
032000*
032100     PERFORM 2150-BUSCA-SUBGEO-POR-ID
032200*
032300     IF SW-SI-ENCONTRADA
032400        MOVE S909-IN-SUBSTATION-CTRY TO
032500                           W001-SG-CTRY(VN-INDICE-SUBGEO)
032600        MOVE S909-IN-SUBSTATION-LAT  TO
032700                           W001-SG-LAT(VN-INDICE-SUBGEO)
032800        MOVE S909-IN-SUBSTATION-LON  TO
032900                           W001-SG-LON(VN-INDICE-SUBGEO)
033000     ELSE
033100        PERFORM 2190-AGREGA-SUBGEO-NUEVA
033200     END-IF
033300     .
033400*
033500 2150-BUSCA-SUBGEO-POR-ID.
033600*
033700     SET  SW-NO-ENCONTRADA   TO TRUE
033800*
033900     PERFORM 2160-BUSCA-SUBGEO-TB
034000        VARYING VN-INDICE-SUBGEO FROM 1 BY 1
034100        UNTIL VN-INDICE-SUBGEO > W001-SUBGEO-CANT
034200           OR SW-SI-ENCONTRADA
034300     .
034400*
034500 2160-BUSCA-SUBGEO-TB.
034600*
034700     IF W001-SG-ID(VN-INDICE-SUBGEO) = S909-IN-SUBSTATION-ID
034800        SET SW-SI-ENCONTRADA TO TRUE
034900     END-IF
035000     .
035100*
035200 2190-AGREGA-SUBGEO-NUEVA.
035300*
035400     IF W001-SUBGEO-CANT < CT-MAX-SUBGEO
035500        ADD 1                        TO W001-SUBGEO-CANT
035600        MOVE S909-IN-SUBSTATION-ID   TO
035700                           W001-SG-ID(W001-SUBGEO-CANT)
035800        MOVE S909-IN-SUBSTATION-CTRY TO
035900                           W001-SG-CTRY(W001-SUBGEO-CANT)
036000        MOVE S909-IN-SUBSTATION-LAT  TO
036100                           W001-SG-LAT(W001-SUBGEO-CANT)
036200        MOVE S909-IN-SUBSTATION-LON  TO
036300                           W001-SG-LON(W001-SUBGEO-CANT)
036400        ADD 1                        TO VN-SUBS-GRABADAS
036500     ELSE
036600        MOVE 'GD7C0040'              TO ABC-DES-PROG
036700        MOVE SPACES                  TO ABC-FILE-STATUS
036800        SET  ABC-PASO-GRABACION      TO TRUE
036900        MOVE 'TABLA SUBGEO LLENA - SE DESCARTA EL ALTA'
037000                                     TO ABC-MENSAJE
037100     END-IF
037200     .
037300*
037400******************************************************************
037500*.PN 3000-GRABA-LINEAS.  LEE GD-SAVELIN-FILE COMPLETO Y DESDOBLA   *
037600*    CADA REGISTRO EN UNO O DOS LADOS DE LINE-GEO                 *
037700******************************************************************
037800 3000-GRABA-LINEAS.
037900*
038000     IF SW-NO-FIN-SAVELIN
038100        PERFORM 3050-LEE-UNA-LINGEO
038200        PERFORM 3080-PROCESA-SIGUIENTE-LINGEO
038300           UNTIL SW-SI-FIN-SAVELIN
038400     END-IF
038500     .
038600*
038700 3080-PROCESA-SIGUIENTE-LINGEO.
038800*
038900     PERFORM 3100-DESDOBLA-LINEA
039000     PERFORM 3050-LEE-UNA-LINGEO
039100     .
039200*
039300 3050-LEE-UNA-LINGEO.
039400*
039500     READ GD-SAVELIN-FILE
039600*
039700     EVALUATE WK-FS-SAVELIN
039800         WHEN '00'
039900             CONTINUE
040000         WHEN '10'
040100             SET  SW-SI-FIN-SAVELIN  TO TRUE
040200         WHEN OTHER
040300             MOVE 'GD7C0040'           TO ABC-DES-PROG
040400             MOVE WK-FS-SAVELIN        TO ABC-FILE-STATUS
040500             SET  ABC-PASO-GRABACION   TO TRUE
040600             MOVE 'ERROR EN READ DE GD-SAVELIN-FILE'
040700                                       TO ABC-MENSAJE
040800             SET  SW-SI-FIN-SAVELIN    TO TRUE
040900     END-EVALUATE
041000     .
041100*
041200******************************************************************
041300*.PN 3100-DESDOBLA-LINEA.  ARMA EL LADO 1 (SIEMPRE) Y, SI LOS      *
041400*    PAISES 1 Y 2 NO COINCIDEN, TAMBIEN EL LADO 2                 *
041500******************************************************************
041600 3100-DESDOBLA-LINEA.
041700*
041800     MOVE S809-IN-LINE-ID          TO WK-LD-ID
041900     MOVE S809-IN-LINE-CTRY-1      TO WK-LD-CTRY
042000     MOVE S809-IN-LINE-CTRY-2      TO WK-LD-OTHER-CTRY
042100     MOVE CT-LADO-1                TO WK-LD-SIDE
042200     MOVE S809-IN-LINE-SUB-START   TO WK-LD-SUB-START
042300     MOVE S809-IN-LINE-SUB-END     TO WK-LD-SUB-END
042400     MOVE S809-IN-LINE-WPT-COUNT   TO WK-LD-WPT-COUNT
042500*
042600     PERFORM 3150-UPSERT-LADO-LINGEO
042700*
042800     IF S809-IN-LINE-CTRY-1 NOT = S809-IN-LINE-CTRY-2
042900        MOVE S809-IN-LINE-CTRY-2   TO WK-LD-CTRY
043000        MOVE S809-IN-LINE-CTRY-1   TO WK-LD-OTHER-CTRY
043100        MOVE CT-LADO-2             TO WK-LD-SIDE
043200        PERFORM 3150-UPSERT-LADO-LINGEO
043300     END-IF
043400*
043500     ADD 1                        TO VN-LINEAS-GRABADAS
043600     .
043700*
043800******************************************************************
043900*.PN 3150-UPSERT-LADO-LINGEO.  BUSCA ID+LADO EN LA TABLA; SI YA   *
044000*    EXISTE SE ACTUALIZA, SI NO SE DA DE ALTA                    *
044100******************************************************************
044200 3150-UPSERT-LADO-LINGEO.
044300*
044400     PERFORM 3160-BUSCA-LINGEO-POR-ID-LADO
044500*
044600     IF SW-SI-ENCONTRADA
044700        MOVE WK-LD-CTRY          TO W001-LG-CTRY(VN-INDICE-LINGEO)
044800        MOVE WK-LD-OTHER-CTRY    TO
044900                           W001-LG-OTHER-CTRY(VN-INDICE-LINGEO)
045000        MOVE WK-LD-SUB-START     TO
045100                           W001-LG-SUB-START(VN-INDICE-LINGEO)
045200        MOVE WK-LD-SUB-END       TO
045300                           W001-LG-SUB-END(VN-INDICE-LINGEO)
045400        PERFORM 3195-COPIA-WAYPOINTS
045500     ELSE
045600        PERFORM 3190-AGREGA-LINGEO-NUEVA
045700     END-IF
045800     .
045900*
046000 3160-BUSCA-LINGEO-POR-ID-LADO.
046100*
046200     SET  SW-NO-ENCONTRADA   TO TRUE
046300*
046400     PERFORM 3170-BUSCA-LINGEO-TB
046500        VARYING VN-INDICE-LINGEO FROM 1 BY 1
046600        UNTIL VN-INDICE-LINGEO > W001-LINGEO-CANT
046700           OR SW-SI-ENCONTRADA
046800     .
046900*
047000 3170-BUSCA-LINGEO-TB.
047100*
047200     IF W001-LG-ID(VN-INDICE-LINGEO) = WK-LD-ID
047300        AND W001-LG-SIDE(VN-INDICE-LINGEO) = WK-LD-SIDE
047400        SET SW-SI-ENCONTRADA TO TRUE
047500     END-IF
047600     .
047700*
047800 3190-AGREGA-LINGEO-NUEVA.
047900*
048000     IF W001-LINGEO-CANT < CT-MAX-LINGEO
048100        ADD 1                       TO W001-LINGEO-CANT
048200        MOVE W001-LINGEO-CANT       TO VN-INDICE-LINGEO
048300        MOVE WK-LD-ID               TO
048400                           W001-LG-ID(VN-INDICE-LINGEO)
048500        MOVE WK-LD-CTRY             TO
048600                           W001-LG-CTRY(VN-INDICE-LINGEO)
048700        MOVE WK-LD-OTHER-CTRY       TO
048800                           W001-LG-OTHER-CTRY(VN-INDICE-LINGEO)
048900        MOVE WK-LD-SIDE             TO
049000                           W001-LG-SIDE(VN-INDICE-LINGEO)
049100        MOVE WK-LD-SUB-START        TO
049200                           W001-LG-SUB-START(VN-INDICE-LINGEO)
049300        MOVE WK-LD-SUB-END          TO
049400                           W001-LG-SUB-END(VN-INDICE-LINGEO)
049500        PERFORM 3195-COPIA-WAYPOINTS
049600     ELSE
049700        MOVE 'GD7C0040'             TO ABC-DES-PROG
049800        MOVE SPACES                 TO ABC-FILE-STATUS
049900        SET  ABC-PASO-GRABACION     TO TRUE
050000        MOVE 'TABLA LINGEO LLENA - SE DESCARTA EL ALTA'
050100                                    TO ABC-MENSAJE
050200     END-IF
050300     .
050400*
050500 3195-COPIA-WAYPOINTS.
050600*
050700     MOVE WK-LD-WPT-COUNT    TO W001-LG-WPT-COUNT(VN-INDICE-LINGEO)
050800*
050900     PERFORM 3197-COPIA-UN-WAYPOINT
051000        VARYING VN-INDICE-WPT FROM 1 BY 1
051100        UNTIL VN-INDICE-WPT > WK-LD-WPT-COUNT
051200     .
051300*
051400 3197-COPIA-UN-WAYPOINT.
051500*
051600     MOVE S809-IN-WPT-LAT(VN-INDICE-WPT) TO
051700                W001-LG-WPT-LAT(VN-INDICE-LINGEO, VN-INDICE-WPT)
051800     MOVE S809-IN-WPT-LON(VN-INDICE-WPT) TO
051900                W001-LG-WPT-LON(VN-INDICE-LINGEO, VN-INDICE-WPT)
052000     .
052100*
052200******************************************************************
052300*.PN 4000-REESCRIBE-MAESTRO-SUBGEO.  REESCRIBE W001-TB-SUBGEO      *
052400*    COMPLETA AL MAESTRO GD-OUTSUB-MASTER                         *
052500******************************************************************
052600 4000-REESCRIBE-MAESTRO-SUBGEO.
052700*
052800     OPEN OUTPUT GD-OUTSUB-MASTER
052900     IF WK-FS-OUTSUBM NOT = '00'
053000        MOVE 'GD7C0040'          TO ABC-DES-PROG
053100        MOVE WK-FS-OUTSUBM       TO ABC-FILE-STATUS
053200        SET  ABC-PASO-GRABACION  TO TRUE
053300        MOVE 'ERROR EN OPEN DE GD-OUTSUB-MASTER'
053400                                 TO ABC-MENSAJE
053500        GO TO 4000-EXIT
053600     END-IF
053700*
053800     PERFORM 4050-ESCRIBE-UNA-SUBGEO
053900        VARYING VN-INDICE-SUBGEO FROM 1 BY 1
054000        UNTIL VN-INDICE-SUBGEO > W001-SUBGEO-CANT
054100*
054200     CLOSE GD-OUTSUB-MASTER
054300*
054400 4000-EXIT.
054500     EXIT.
054600*
054700 4050-ESCRIBE-UNA-SUBGEO.
054800*
054900     MOVE W001-SG-ID(VN-INDICE-SUBGEO)   TO S009-SUBSTATION-ID
055000     MOVE W001-SG-CTRY(VN-INDICE-SUBGEO) TO S009-SUBSTATION-CTRY
055100     MOVE W001-SG-LAT(VN-INDICE-SUBGEO)  TO S009-SUBSTATION-LAT
055200     MOVE W001-SG-LON(VN-INDICE-SUBGEO)  TO S009-SUBSTATION-LON
055300     WRITE FD-OUTSUBM-REC
055400     .
055500*
055600******************************************************************
055700*.PN 4500-REESCRIBE-MAESTRO-LINGEO.  REESCRIBE W001-TB-LINGEO      *
055800*    COMPLETA AL MAESTRO GD-OUTLIN-MASTER                         *
055900******************************************************************
056000 4500-REESCRIBE-MAESTRO-LINGEO.
056100*
056200     OPEN OUTPUT GD-OUTLIN-MASTER
056300     IF WK-FS-OUTLINM NOT = '00'
056400        MOVE 'GD7C0040'          TO ABC-DES-PROG
056500        MOVE WK-FS-OUTLINM       TO ABC-FILE-STATUS
056600        SET  ABC-PASO-GRABACION  TO TRUE
056700        MOVE 'ERROR EN OPEN DE GD-OUTLIN-MASTER'
056800                                 TO ABC-MENSAJE
056900        GO TO 4500-EXIT
057000     END-IF
057100*
057200     PERFORM 4550-ESCRIBE-UNA-LINGEO
057300        VARYING VN-INDICE-LINGEO FROM 1 BY 1
057400        UNTIL VN-INDICE-LINGEO > W001-LINGEO-CANT
057500*
057600     CLOSE GD-OUTLIN-MASTER
057700*
057800 4500-EXIT.
057900     EXIT.
058000*
058100 4550-ESCRIBE-UNA-LINGEO.
058200*
058300     MOVE W001-LG-ID(VN-INDICE-LINGEO)         TO S209-LINE-ID
058400     MOVE W001-LG-CTRY(VN-INDICE-LINGEO)       TO S209-LINE-CTRY
058500     MOVE W001-LG-OTHER-CTRY(VN-INDICE-LINGEO) TO
058600                                       S209-LINE-OTHER-CTRY
058700     MOVE W001-LG-SIDE(VN-INDICE-LINGEO)       TO S209-LINE-SIDE
058800     MOVE W001-LG-SUB-START(VN-INDICE-LINGEO)  TO
058900                                       S209-LINE-SUB-START
059000     MOVE W001-LG-SUB-END(VN-INDICE-LINGEO)    TO
059100                                       S209-LINE-SUB-END
059200     MOVE W001-LG-WPT-COUNT(VN-INDICE-LINGEO)  TO
059300                                       S209-LINE-WPT-COUNT
059400*
059500     PERFORM 4560-COPIA-UN-WPT-SALIDA
059600        VARYING VN-INDICE-WPT FROM 1 BY 1
059700        UNTIL VN-INDICE-WPT > W001-LG-WPT-COUNT(VN-INDICE-LINGEO)
059800*
059900     WRITE FD-OUTLINM-REC
060000     .
060100*
060200 4560-COPIA-UN-WPT-SALIDA.
060300*
060400     MOVE W001-LG-WPT-LAT(VN-INDICE-LINGEO, VN-INDICE-WPT)
060500                        TO S209-WPT-LAT(VN-INDICE-WPT)
060600     MOVE W001-LG-WPT-LON(VN-INDICE-LINGEO, VN-INDICE-WPT)
060700                        TO S209-WPT-LON(VN-INDICE-WPT)
060800     .
060900*
061000******************************************************************
061100***************            FIN PROGRAMA             ***************
061200******************************************************************
