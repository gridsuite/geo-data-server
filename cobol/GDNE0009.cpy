000100* GDNE0009:  COPY DEL FORMATO DE ENTRADA PARA LA TRX GD09.        *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500* CODE    AUTOR  FECHA       DESCRIPCION                         *
000600* ------- ------ ----------- ----------------------------------- *
000700* @GDZ000   RLM  09-06-1996  -PASE A PRODUCCION                  *
000800* @GDZ007   JCOV  14-02-1998  SE AGREGA LLAVE DE CONTINUACION     *
000900*                             PARA PAGINACION DE GRANDES PAISES  *
001000******************************************************************
001100* GDNE0009       NOMBRE DEL COPY DE ENTRADA PARA LA TRX GD09.    *
001200* FILLER         ESPACIO RESERVADO PARA DATOS DE LA ARQUITECTURA.*
001300* PAIS     (O)   PAIS FILTRO DE LA CONSULTA                      *
001400* LSTAIDS  (O)   LISTA DE IDENTIFICADORES SOLICITADOS            *
001500* NUMIDS   (O)   NUMERO DE IDS EN LA LISTA                       *
001600* CONTREG  (O)   CONTADOR MAXIMO DE REGISTROS A REGRESAR         *
001700* ULTLLAV  (O)   ULTIMA LLAVE LEIDA (CONTINUACION)               *
001800* PRMCONA  (O)   PARAMETRO DE CONSULTA ANTERIOR                  *
001900*                                                                *
002000* (R)=REQUERIDO=OBLIGATORIO  (O)=OPCIONAL                        *
002100******************************************************************
002200*
002300 01 GDNE0009.
002400*
002500    05 E009-FILLER                   PIC X(12).
002600*
002700    05 E009-PAIS-L                   PIC S9(4) COMP.
002800    05 E009-PAIS-A                   PIC X(01).
002900    05 E009-PAIS                     PIC X(02).
003000*
003100    05 E009-NUMIDS-L                 PIC S9(4) COMP.
003200    05 E009-NUMIDS-A                 PIC X(01).
003300    05 E009-NUMIDS                   PIC 9(04) COMP-3.
003400*@GDZ007.I
003500    05 E009-LSTAIDS-L                PIC S9(4) COMP.
003600    05 E009-LSTAIDS-A                PIC X(01).
003700    05 E009-LSTAIDS OCCURS 500 TIMES
003800                     INDEXED BY E009-ID-IX
003900                                PIC X(50).
004000*@GDZ007.F
004100    05 E009-CONTREG-L                PIC S9(4) COMP.
004200    05 E009-CONTREG-A                PIC X(01).
004300    05 E009-CONTREG                  PIC 9(05) COMP-3.
004400*
004500    05 E009-DATPAG-L                 PIC S9(4) COMP.
004600    05 E009-DATPAG-A                 PIC X(01).
004700    05 E009-DATPAG.
004800      10 E009-ULTLLAV                PIC X(50).
004900      10 E009-TIPCONS                PIC X(02).
005000         88  E009-CONSULTA-INICIAL        VALUE '00'.
005100         88  E009-CONSULTA-CONTINUA       VALUE '01'.
005200*
