000100******************************************************************
000200*GDEC0477 - COPY DE CONSULTA DE VECINDAD (ADYACENCIAS DE RED)    *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTOR   FECHA    DESCRIPCION.                   *
000700*     ---------- ------- -------- ------------------------------ *
000800*     @GDZ000    RLM     19960609 -PASA A PRODUCCION              *
000900*     @GDZ013    JCOV    19980214 SE AGREGA PAIS DEL VECINO       *
001000*     @GDZ017    HCQ     20111004 SE AGREGA VISTA NUMERICA DEL ID  *
001100*                                 DEL VECINO PARA EL HASH DE       *
001200*                                 VECINDAD DE GD7C0020 (GD09-118)  *
001300******************************************************************
001400 02 GDEC0477.
001500     05 GDEC0477-IN.
001600         10 E477-SUBSTATION-ID            PIC X(50).
001700         10 E477-MAX-VECINOS              PIC 9(03) COMP-3.
001800
001900     05 GDEC0477-VAL.
002000         10 E477-NUM-VECINOS              PIC 9(03) COMP-3.
002100         10 E477-VECINO-TB OCCURS 50 TIMES
002200                            INDEXED BY E477-VEC-IX.
002300             15 E477-VEC-SUBSTATION-ID    PIC X(50).
002400*@GDZ017.I
002500*            VISTA NUMERICA DE LOS PRIMEROS 4 BYTES DEL ID DEL
002600*            VECINO.  SOLO SE USA COMO SEMILLA DE HASH DE
002700*            VECINDAD EN GD7C0020, NUNCA COMO IDENTIFICADOR REAL.
002800             15 E477-VEC-ID-NUM REDEFINES
002900                E477-VEC-SUBSTATION-ID      PIC S9(08) COMP.
003000*@GDZ017.F
003100*@GDZ013.I
003200             15 E477-VEC-CTRY             PIC X(02).
003300*@GDZ013.F
003400             15 E477-VEC-LAT              PIC S9(03)V9(06) COMP-3.
003500             15 E477-VEC-LON              PIC S9(03)V9(06) COMP-3.
003600             15 E477-VEC-CONOCIDO         PIC X(01).
003700                88  E477-VEC-ES-CONOCIDO       VALUE 'S'.
003800
003900     05 GDEC0477-RETURN.
004000         10 E477-COD-ERR                  PIC X(02).
004100         10 E477-ERR-VARIA1                PIC X(20).
004200******************************************************************
