000100* GDNS6009:  COPY DEL FORMATO DE SALIDA OUTPUT-SUBSTATIONS.      *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500* CODE    AUTOR  FECHA       DESCRIPCION                         *
000600* ------- ------ ----------- ----------------------------------- *
000700* @GDZ000   RLM  09-06-1996  -PASA A PRODUCCION                  *
000800******************************************************************
000900* GDNS6009       REGISTRO DE SALIDA DEL BATCH: POSICION FINAL    *
001000*                (CONOCIDA O CALCULADA) DE UNA SUBESTACION.      *
001100* S609-OUT-SUBSTATION-ID  (S)  ID DE LA SUBESTACION.             *
001200* S609-OUT-SUBSTATION-CTRY(S)  PAIS DE LA SUBESTACION.           *
001300* S609-OUT-SUBSTATION-LAT (S)  LATITUD RESUELTA.                 *
001400* S609-OUT-SUBSTATION-LON (S)  LONGITUD RESUELTA.                *
001500* (S)=SALIDA                                                      *
001600******************************************************************
001700*                                          LRECL = 0068          *
001800 01  GDNS6009.
001900*
002000     05  S609-OUT-SUBSTATION-ID         PIC X(50).
002100*
002200     05  S609-OUT-SUBSTATION-CTRY       PIC X(02).
002300*
002400     05  S609-OUT-SUBSTATION-LAT        PIC S9(03)V9(06).
002500*
002600     05  S609-OUT-SUBSTATION-LON        PIC S9(03)V9(06).
002700*
002800     05  S609-FILLER                    PIC X(06).
002900*
