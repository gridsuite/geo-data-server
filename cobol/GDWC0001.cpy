000100* GDWC0001:  AREAS DE MEMORIA (TABLAS MAESTRAS EN MEMORIA) DEL    *
000200*            SUBSISTEMA DE CALCULO GEOGRAFICO (GD09).            *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600* CODE    AUTOR  FECHA       DESCRIPCION                         *
000700* ------- ------ ----------- ----------------------------------- *
000800* @GDZ002   AAG   03-11-1998  -PASA A PRODUCCION (AJUSTE Y2K)     *
000900* @GDZ016   MFLO  22-08-2001  SE AMPLIA TABLA DE LINEAS A 3000    *
001000******************************************************************
001100* SUSTITUYE, EN BATCH, AL AREA DE MEMORIA COMPARTIDA W2K QUE      *
001200* MANTIENE TCDT099 EN LA RUTINA TC9CR099: AQUI LAS 5 TABLAS       *
001300* MAESTRAS DE GD09 SE CARGAN UNA SOLA VEZ POR GD6CLOAD Y SE       *
001400* CONSULTAN POR GD6CREAD, AMBAS LLAMADAS DESDE EL DISPATCHER      *
001500* GD6C0099 QUE ES QUIEN POSEE ESTA AREA Y LA PASA POR REFERENCIA. *
001600******************************************************************
001700 01  GDWC0001.
001800*
001900*---------------  TABLA  SUBSTATION-GEO (GDNS0009)  -------------*
002000     05  W001-TB-SUBGEO.
002100         10  W001-SUBGEO-CANT           PIC 9(05) COMP-3.
002200         10  W001-SUBGEO-ROW OCCURS 3000 TIMES
002300                              INDEXED BY W001-SUBGEO-IX.
002400             15  W001-SG-ID             PIC X(50).
002500             15  W001-SG-CTRY           PIC X(02).
002600             15  W001-SG-LAT            PIC S9(03)V9(06) COMP-3.
002700             15  W001-SG-LON            PIC S9(03)V9(06) COMP-3.
002800             15  W001-SG-FILLER         PIC X(06).
002900*
003000*---------------  TABLA  LINE-GEO (GDNS2009)  -------------------*
003100     05  W001-TB-LINGEO.
003200         10  W001-LINGEO-CANT           PIC 9(05) COMP-3.
003300         10  W001-LINGEO-ROW OCCURS 3000 TIMES
003400                              INDEXED BY W001-LINGEO-IX.
003500             15  W001-LG-ID             PIC X(50).
003600             15  W001-LG-CTRY           PIC X(02).
003700             15  W001-LG-OTHER-CTRY     PIC X(02).
003800             15  W001-LG-SIDE           PIC X(01).
003900             15  W001-LG-SUB-START      PIC X(50).
004000             15  W001-LG-SUB-END        PIC X(50).
004100             15  W001-LG-WPT-COUNT      PIC 9(03).
004200             15  W001-LG-WPT-TB OCCURS 50 TIMES
004300                                 DEPENDING ON W001-LG-WPT-COUNT
004400                                 INDEXED BY W001-LG-WPT-IX.
004500                 20  W001-LG-WPT-LAT    PIC S9(03)V9(06) COMP-3.
004600                 20  W001-LG-WPT-LON    PIC S9(03)V9(06) COMP-3.
004700             15  W001-LG-FILLER         PIC X(05).
004800*
004900*---------------  TABLA  SUBSTATION-NODE (GDNS3009)  ------------*
005000     05  W001-TB-NODES.
005100         10  W001-NODES-CANT            PIC 9(05) COMP-3.
005200         10  W001-NODES-ROW OCCURS 3000 TIMES
005300                              INDEXED BY W001-NODES-IX.
005400             15  W001-ND-ID             PIC X(50).
005500             15  W001-ND-CTRY           PIC X(02).
005600             15  W001-ND-FILLER         PIC X(01).
005700*
005800*---------------  TABLA  NETWORK-LINE (GDNS4009)  ----------------*
005900     05  W001-TB-NETLINE.
006000         10  W001-NETLINE-CANT          PIC 9(05) COMP-3.
006100         10  W001-NETLINE-ROW OCCURS 5000 TIMES
006200                              INDEXED BY W001-NETLINE-IX.
006300             15  W001-NL-ID             PIC X(50).
006400             15  W001-NL-SUB-1          PIC X(50).
006500             15  W001-NL-SUB-2          PIC X(50).
006600             15  W001-NL-FILLER         PIC X(04).
006700*
006800*---------------  TABLA  DEFAULT-COUNTRY-GEO (GDNS5009)  --------*
006900     05  W001-TB-DEFCTRY.
007000         10  W001-DEFCTRY-CANT          PIC 9(03) COMP-3.
007100         10  W001-DEFCTRY-ROW OCCURS 300 TIMES
007200                              INDEXED BY W001-DEFCTRY-IX.
007300             15  W001-DC-CODE           PIC X(02).
007400             15  W001-DC-LAT            PIC S9(03)V9(06) COMP-3.
007500             15  W001-DC-LON            PIC S9(03)V9(06) COMP-3.
007600             15  W001-DC-FILLER         PIC X(30).
007700*
