000100******************************************************************
000200*A.MF GDECREAM                  Nombre objeto                    *
000300*A.MF MEMO-NM                   Nombre de la memoria             *
000400*A.MF OPTION                    Opcion                           *
000500*A.MF NUM-RECORD                Numero de registros              *
000600*A.MF COD-RETURN                Codigo de respuesta              *
000700*A.MF RECORD                    Registro                         *
000800******************************************************************
000900******************************************************************
001000*B.MF GDECREAM                  Object name                      *
001100*B.MF MEMO-NM                   Memory name                      *
001200*B.MF OPTION                    Option                           *
001300*B.MF NUM-RECORD                Number of records                *
001400*B.MF COD-RETURN                Return code                      *
001500*B.MF RECORD                    Record                           *
001600******************************************************************
001700*OL.S
001800******************************************************************
001900*                        GDECREAM                                *
002000*   RUTINA GENERICA DE LECTURA DE LA TABLA EN MEMORIA (GD6CREAD). *
002100******************************************************************
002200*OL.E
002300 02 GDECREAM.
002400    05 EREAM-MEMO-NM                 PIC X(8).
002500    05 EREAM-OPTION                  PIC X(1).
002600       88  EREAM-OPCION-BUSCA-ID           VALUE '1'.
002700       88  EREAM-OPCION-BUSCA-PAIS         VALUE '2'.
002800       88  EREAM-OPCION-SIGUIENTE          VALUE '3'.
002900    05 EREAM-NUM-RECORD              PIC X(2).
003000    05 EREAM-COD-RETURN              PIC S9(5) COMP-3.
003100       88  EREAM-ENCONTRADO                VALUE +0.
003200       88  EREAM-NO-ENCONTRADO             VALUE +10.
003300       88  EREAM-TABLA-VACIA               VALUE +20.
003400    05 EREAM-RECORD                  PIC X(0862).
003500*
003600*OL.S
003700******************************************************************
003800*I  COPY LENGTH         (IN BYTES):   874 BYTES                  *
003900*E  LONGITUD DE LA COPY (EN BYTES):   874 BYTES                  *
004000******************************************************************
004100*OL.E
