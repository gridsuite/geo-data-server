000100* GDNS9009:  COPY DEL FORMATO DE ENTRADA SUBSTATION-GEO-INPUT.    *
000200*            (SAVE)                                              *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600* CODE    AUTOR  FECHA       DESCRIPCION                         *
000700* ------- ------ ----------- ----------------------------------- *
000800* @GDZ026   RLM  30-11-2004  -PASA A PRODUCCION (MODO GRABACION)  *
000900******************************************************************
001000* GDNS9009       REGISTRO DE ENTRADA PARA GRABACION DE           *
001100*                SUBESTACIONES.  MISMOS CAMPOS QUE EL MAESTRO     *
001200*                GDNS0009, EN COPY APARTE PARA NO DUPLICAR        *
001300*                NOMBRES DE CAMPO CUANDO AMBOS COEXISTEN EN       *
001400*                GD7C0040 (ENTRADA Y REESCRITURA DEL MAESTRO).    *
001500* S909-IN-SUBSTATION-ID   (E)  ID DE LA SUBESTACION, LLAVE.       *
001600* S909-IN-SUBSTATION-CTRY (E)  PAIS A GRABAR.                    *
001700* S909-IN-SUBSTATION-LAT  (E)  LATITUD A GRABAR.                 *
001800* S909-IN-SUBSTATION-LON  (E)  LONGITUD A GRABAR.                *
001900* (E)=ENTRADA                                                     *
002000******************************************************************
002100*                                          LRECL = 0068          *
002200 01  GDNS9009.
002300*
002400     05  S909-IN-SUBSTATION-ID         PIC X(50).
002500*
002600     05  S909-IN-SUBSTATION-CTRY       PIC X(02).
002700*
002800     05  S909-IN-SUBSTATION-LAT        PIC S9(03)V9(06).
002900*
003000     05  S909-IN-SUBSTATION-LON        PIC S9(03)V9(06).
003100*
003200     05  S909-IN-FILLER                PIC X(06).
003300*
