000100* GDNS8009:  COPY DEL FORMATO DE ENTRADA LINE-GEO-INPUT (SAVE).   *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500* CODE    AUTOR  FECHA       DESCRIPCION                         *
000600* ------- ------ ----------- ----------------------------------- *
000700* @GDZ026   RLM  30-11-2004  -PASA A PRODUCCION (MODO GRABACION)  *
000800******************************************************************
000900* GDNS8009       REGISTRO DE ENTRADA PARA GRABACION DE LINEAS.    *
001000*                UN SOLO REGISTRO POR LINEA (NO POR LADO); ES EL  *
001100*                DISPATCHER GD7C0040 QUIEN DESDOBLA EL REGISTRO   *
001200*                EN UNO O DOS LADOS DE GDNS2009 SEGUN SI EL PAIS  *
001300*                1 Y EL PAIS 2 COINCIDEN O NO.                    *
001400* S809-IN-LINE-ID         (E)  ID DE LA LINEA, LLAVE.             *
001500* S809-IN-LINE-CTRY-1     (E)  PAIS DE LA SUBESTACION TERMINAL 1. *
001600* S809-IN-LINE-CTRY-2     (E)  PAIS DE LA SUBESTACION TERMINAL 2. *
001700* S809-IN-LINE-SUB-START  (E)  SUBESTACION DE INICIO A GRABAR.    *
001800* S809-IN-LINE-SUB-END    (E)  SUBESTACION DE FIN A GRABAR.       *
001900* S809-IN-LINE-WPT-COUNT  (E)  NUMERO DE WAYPOINTS (0 A 50).      *
002000* S809-IN-LINE-WPT-TB     (E)  TABLA DE WAYPOINTS A GRABAR.       *
002100* (E)=ENTRADA                                                     *
002200******************************************************************
002300*                                          LRECL = 0862          *
002400 01  GDNS8009.
002500*
002600     05  S809-IN-LINE-ID                PIC X(50).
002700*
002800     05  S809-IN-LINE-CTRY-1            PIC X(02).
002900*
003000     05  S809-IN-LINE-CTRY-2            PIC X(02).
003100*
003200     05  S809-IN-LINE-SUB-START         PIC X(50).
003300*
003400     05  S809-IN-LINE-SUB-END           PIC X(50).
003500*
003600     05  S809-IN-LINE-WPT-COUNT         PIC 9(03).
003700*
003800     05  S809-IN-LINE-WPT-TB OCCURS 50 TIMES
003900                              DEPENDING ON S809-IN-LINE-WPT-COUNT
004000                              INDEXED BY S809-IN-WPT-IX.
004100         10  S809-IN-WPT-LAT            PIC S9(03)V9(06).
004200         10  S809-IN-WPT-LON            PIC S9(03)V9(06).
004300*
004400     05  S809-IN-FILLER                 PIC X(05).
004500*
