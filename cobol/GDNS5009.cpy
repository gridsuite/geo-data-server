000100* GDNS5009:  COPY DEL FORMATO DE CONFIGURACION DEFAULT-COUNTRY-  *
000200*            GEO.                                                *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600* CODE    AUTOR  FECHA       DESCRIPCION                         *
000700* ------- ------ ----------- ----------------------------------- *
000800* @GDZ000   RLM  09-06-1996  -PASA A PRODUCCION                  *
000900******************************************************************
001000* GDNS5009       REGISTRO DE CONFIGURACION: PUNTO GEOGRAFICO     *
001100*                DEFAULT POR PAIS, USADO COMO ANCLA DE LA        *
001200*                ESPIRAL DE DECLUTTERING.                       *
001300* S509-DEFCTRY-CODE       (S)  CODIGO ISO DEL PAIS.              *
001400* S509-DEFCTRY-LAT        (S)  LATITUD DEFAULT DEL PAIS.         *
001500* S509-DEFCTRY-LON        (S)  LONGITUD DEFAULT DEL PAIS.        *
001600* (S)=SALIDA/CONFIGURACION                                        *
001700******************************************************************
001800*                                          LRECL = 0050          *
001900 01  GDNS5009.
002000*
002100     05  S509-DEFCTRY-CODE              PIC X(02).
002200*
002300     05  S509-DEFCTRY-LAT               PIC S9(03)V9(06).
002400*
002500     05  S509-DEFCTRY-LON               PIC S9(03)V9(06).
002600*
002700     05  S509-FILLER                    PIC X(30).
002800*
