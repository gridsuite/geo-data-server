000100* GDWC0002:  TABLA DE TRABAJO DE SUBESTACIONES SELECCIONADAS,      *
000200*            COMPARTIDA ENTRE GD7C0020 Y EL MOTOR DE DESENREDO     *
000300*            POR PAIS GD7C0050.                                   *
000400******************************************************************
000500*                     MODIFICATIONS LOG                          *
000600******************************************************************
000700* CODE    AUTOR  FECHA       DESCRIPCION                         *
000800* ------- ------ ----------- ----------------------------------- *
000900* @GDZ019   MFLO  11-06-2002  -PASA A PRODUCCION (SE SEPARA DE    *
001000*                              GD7C0020 PARA PASARLA POR         *
001100*                              REFERENCIA A GD7C0050)             *
001200* @GDZ024   HCQ   04-10-2011  SE AGREGA CALIDAD DE VECINDAD PARA  *
001300*                             ORDENAR LAS SUBESTACIONES A CALCULAR*
001400*                             ANTES DEL PASO UNO (REQ. GD09-118)  *
001500******************************************************************
001600* GD7C0020 CARGA ESTA TABLA CON LAS SUBESTACIONES DEL PAIS/LISTA  *
001700* DE LA CORRIDA Y LES RESUELVE POSICION (CONOCIDA, POR VECINDAD O *
001800* POR DEFAULT DE PAIS).  LAS QUE QUEDAN EN WK-SUB-ESTADO='R' CON  *
001900* LA MISMA LAT/LON DE DEFAULT DE SU PAIS SE LE ENTREGAN A         *
002000* GD7C0050, QUE LAS DESENREDA EN ESPIRAL ALREDEDOR DEL ANCLA.     *
002100******************************************************************
002200 01  GDWC0002.
002300*
002400     05  WK-SUB-CANT                PIC 9(05)  COMP-3.
002500*    VISTA ALFA DE WK-SUB-CANT PARA LA LINEA DE TRAZA UPSI-0
002600     05  WK-SUB-CANT-ALFA REDEFINES WK-SUB-CANT PIC X(03).
002700     05  WK-SUB-ROW OCCURS 3000 TIMES
002800                         INDEXED BY WK-SUB-IX WK-SUB-IX2.
002900         10  WK-SUB-ID              PIC X(50).
003000         10  WK-SUB-CTRY            PIC X(02).
003100*        VISTA NUMERICA DE WK-SUB-CTRY - SOLO SE USA COMO
003200*        SEMILLA DE HASH DE VECINDAD EN 3300, NUNCA COMO PAIS
003300         10  WK-SUB-CTRY-NUM REDEFINES WK-SUB-CTRY
003400                                     PIC S9(03) COMP-3.
003500         10  WK-SUB-LAT             PIC S9(03)V9(06) COMP-3.
003600         10  WK-SUB-LON             PIC S9(03)V9(06) COMP-3.
003700         10  WK-SUB-ESTADO          PIC X(01).
003800             88  WK-SUB-ES-CONOCIDA      VALUE 'K'.
003900             88  WK-SUB-ES-CALCULAR      VALUE 'C'.
004000             88  WK-SUB-ES-RESUELTA      VALUE 'R'.
004100         10  WK-SUB-HASH-VEC        PIC S9(09) COMP.
004200*        CALIDAD DE VECINDAD: CUANTOS VECINOS DE ESTA SUBESTACION
004300*        TIENEN POSICION CONOCIDA.  SE USA PARA ORDENAR LAS
004400*        SUBESTACIONES A CALCULAR ANTES DEL PASO UNO (GDZ024).
004500         10  WK-SUB-CALIDAD-VEC     PIC S9(03) COMP.
004600         10  WK-SUB-FILLER          PIC X(01).
004700*
