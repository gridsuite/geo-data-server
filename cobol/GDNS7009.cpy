000100* GDNS7009:  COPY DEL FORMATO DE SALIDA OUTPUT-LINES.             *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500* CODE    AUTOR  FECHA       DESCRIPCION                         *
000600* ------- ------ ----------- ----------------------------------- *
000700* @GDZ000   RLM  09-06-1996  -PASA A PRODUCCION                  *
000800* @GDZ005   MFLO  22-08-2001  SE AGREGA TABLA DE PUNTOS DE LA    *
000900*                             POLILINEA RESUELTA                 *
001000* @GDZ024   MFLO  17-05-2004  SE AGREGAN PAISES Y SUBESTACIONES  *
001100*                             EXTREMO GRABADAS (SON PARTE DEL    *
001200*                             RESULTADO, NO SOLO LA POLILINEA)   *
001300******************************************************************
001400* GDNS7009       REGISTRO DE SALIDA DEL BATCH: TRAYECTORIA       *
001500*                GEOGRAFICA RESUELTA DE UNA LINEA (POLILINEA).   *
001600* S709-OUT-LINE-ID        (S)  ID DE LA LINEA.                   *
001700* S709-OUT-LINE-CTRY-1    (S)  PAIS DE LA SUBESTACION TERMINAL 1.*
001800* S709-OUT-LINE-CTRY-2    (S)  PAIS DE LA SUBESTACION TERMINAL 2.*
001900* S709-OUT-LINE-SUB-START (S)  SUBESTACION DE INICIO GRABADA.    *
002000* S709-OUT-LINE-SUB-END   (S)  SUBESTACION DE FIN GRABADA.       *
002100* S709-OUT-LINE-PT-COUNT  (S)  NUMERO DE PUNTOS DE LA POLILINEA. *
002200* S709-OUT-LINE-PT-TB     (S)  TABLA DE PUNTOS (TERM-1..TERM-2). *
002300* (S)=SALIDA                                                      *
002400******************************************************************
002500*                                          LRECL = 0863          *
002600 01  GDNS7009.
002700*
002800     05  S709-OUT-LINE-ID               PIC X(50).
002900*
003000*@GDZ024.I
003100     05  S709-OUT-LINE-CTRY-1           PIC X(02).
003200*
003300     05  S709-OUT-LINE-CTRY-2           PIC X(02).
003400*
003500     05  S709-OUT-LINE-SUB-START        PIC X(50).
003600*
003700     05  S709-OUT-LINE-SUB-END          PIC X(50).
003800*@GDZ024.F
003900*
004000     05  S709-OUT-LINE-PT-COUNT         PIC 9(03).
004100*
004200     05  S709-OUT-LINE-PT-TB OCCURS 52 TIMES
004300                              DEPENDING ON S709-OUT-LINE-PT-COUNT
004400                              INDEXED BY S709-PT-IX.
004500         10  S709-PT-LAT                PIC S9(03)V9(06).
004600         10  S709-PT-LON                PIC S9(03)V9(06).
004700*
004800     05  S709-FILLER                    PIC X(02).
004900*
