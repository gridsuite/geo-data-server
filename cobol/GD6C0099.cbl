000100******************************************************************
000200* WINDOWS 2000  MIGRATION - NOTE FOR GD09 CONVERSION TO BATCH    *
000300*                                                                *
000400* EL ORIGINAL TC9CR099 LEIA/CARGABA UN AREA DE MEMORIA COMPARTIDA*
000500* MANTENIDA POR EL TRANSACTION SERVER W2K (TCDT099) Y LLAMABA A  *
000600* QA6CREAD/QA6CLOAD POR DFHEIBLK.  GD6C0099 POSEE, EN SU LUGAR,  *
000700* LA COPIA GDWC0001 EN SU PROPIO WORKING-STORAGE (UNA SOLA VEZ   *
000800* POR CORRIDA) Y LA PASA POR REFERENCIA A GD6CREAD/GD6CLOAD.     *
000900******************************************************************
001000*****************************************************************
001100*                  IDENTIFICATION DIVISION                      *
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    GD6C0099.
001500*
001600 AUTHOR.        R. LEAL MARTINEZ.
001700*
001800 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001900*
002000 DATE-WRITTEN.  1996-06-09.
002100*
002200 DATE-COMPILED.
002300*
002400 SECURITY.      CONFIDENCIAL - USO INTERNO.
002500*****************************************************************
002600******************************************************************
002700* LOG DE MODIFICACIONES                                          *
002800*----------------------------------------------------------------*
002900* CODE       AUTOR   FECHA      DESCRIPCION                      *
003000*---------- ------- ---------- ------------------------------    *
003100* @GDZ000    RLM     19960609   -PASA A PRODUCCION                *
003200* @GDZ003    RLM     19961120   SE AGREGA TABLA NETLINE/NODES     *
003300* @GDZ009    AAG     19980930   AJUSTE Y2K - CAMPOS DE FECHA      *
003400* @GDZ021    MFLO    20040517   SE UNIFICA RETRY DE CARGA PARA    *
003500*                               LAS 5 TABLAS MAESTRAS (UN SOLO    *
003600*                               PUNTO DE ENTRADA POR TABLA)       *
003700******************************************************************
003800*****************************************************************
003900*                ENVIRONMENT DIVISION                           *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-4381.
004400 OBJECT-COMPUTER. IBM-4381.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 IS SW-UPSI-TRACE-ON.
004800*****************************************************************
004900*                   DATA DIVISION                               *
005000*****************************************************************
005100 DATA DIVISION.
005200*****************************************************************
005300*               WORKING STORAGE SECTION                         *
005400*****************************************************************
005500 WORKING-STORAGE SECTION.
005600*
005700*    AREA COMPARTIDA DE LAS 5 TABLAS MAESTRAS DE GD09. SE CARGA
005800*    UNA SOLA VEZ POR CORRIDA Y SE PASA POR REFERENCIA A LOS
005900*    DOS PROGRAMAS DE SERVICIO. GDWC0001 ES, EN SI MISMA, UN
006000*    REGISTRO DE NIVEL 01; NO SE ENVUELVE EN OTRO 01 PROPIO.
006100     COPY GDWC0001.
006200*
006300*    COMMAREA DE CARGA, REUTILIZADA PARA LAS 5 TABLAS
006400 01  VA-GDEC0009.
006500     COPY GDEC0009.
006600*
006700 01  VA-CONSTANT.
006800     05  CA-TBL-SUBGEO                 PIC X(08)   VALUE 'SUBGEO  '.
006900     05  CA-TBL-LINGEO                 PIC X(08)   VALUE 'LINGEO  '.
007000     05  CA-TBL-NODES                  PIC X(08)   VALUE 'NODES   '.
007100     05  CA-TBL-NETLINE                PIC X(08)   VALUE 'NETLINE '.
007200     05  CA-TBL-DEFCTRY                PIC X(08)   VALUE 'DEFCTRY '.
007300     05  CA-ARCH-SUBGEO                 PIC X(08)  VALUE '01'.
007400     05  CA-ARCH-LINGEO                 PIC X(08)  VALUE '02'.
007500     05  CA-ARCH-NODES                  PIC X(08)  VALUE '03'.
007600     05  CA-ARCH-NETLINE                PIC X(08)  VALUE '04'.
007700     05  CA-ARCH-DEFCTRY                PIC X(08)  VALUE '05'.
007800     05  CA-COD-RETURN.
007900         10  CN-OK                      PIC 9(2)   VALUE 0.
008000         10  CN-REC-NO-FND              PIC 9(2)   VALUE 10.
008100         10  CN-NO-MEMO                 PIC 9(2)   VALUE 30.
008200         10  CN-ERROR-CARGA             PIC 9(2)   VALUE 40.
008300*    VISTA ALFA DE LOS 4 CODIGOS PARA LA LINEA DE TRAZA UPSI-0
008400     05  CA-COD-RETURN-ALFA REDEFINES CA-COD-RETURN PIC X(08).
008500     05  FILLER                         PIC X(08).
008600*
008700 01  VA-VARIABLE.
008800     05  VN-REINTENTOS                  PIC S9(04) COMP.
008900     05  FILLER                         PIC X(08).
009000*
009100*    SWITCHES DE CONTROL DE CARGA - UNO POR TABLA MAESTRA, PARA
009200*    NO RECARGAR UNA TABLA YA RESIDENTE EN MEMORIA
009300 01  SW-SWITCHES.
009400     05  SW-CARGADA-SUBGEO              PIC X(1)   VALUE 'N'.
009500         88  SW-SUBGEO-YA-CARGADA                   VALUE 'Y'.
009600     05  SW-CARGADA-LINGEO              PIC X(1)   VALUE 'N'.
009700         88  SW-LINGEO-YA-CARGADA                   VALUE 'Y'.
009800     05  SW-CARGADA-NODES               PIC X(1)   VALUE 'N'.
009900         88  SW-NODES-YA-CARGADA                    VALUE 'Y'.
010000     05  SW-CARGADA-NETLINE             PIC X(1)   VALUE 'N'.
010100         88  SW-NETLINE-YA-CARGADA                  VALUE 'Y'.
010200     05  SW-CARGADA-DEFCTRY             PIC X(1)   VALUE 'N'.
010300         88  SW-DEFCTRY-YA-CARGADA                  VALUE 'Y'.
010400     05  SW-CARGA-OK                    PIC X(1)   VALUE 'N'.
010500         88  SW-CARGA-TERMINO-OK                    VALUE 'Y'.
010600*
010700*    NOMBRE DEL ARCHIVO LOGICO, VISTO COMO TEXTO O COMO CODIGO
010800*    DE TABLA (AMBAS VISTAS SE USAN EN LOS MENSAJES DE TRAZA)
010900 01  VA-NOMBRE-ARCHIVO                  PIC X(08).
011000 01  VA-NOMBRE-ARCHIVO-R REDEFINES VA-NOMBRE-ARCHIVO.
011100     05  VA-NOMARCH-COD                 PIC X(02).
011200     05  FILLER                         PIC X(06).
011300*
011400*    CONTADOR DE REGISTROS CARGADOS, VISTO TAMBIEN COMO PAREJA
011500*    DE MITADES PARA LA TRAZA HEXADECIMAL DE DIAGNOSTICO
011600 01  VA-NUM-REG-CARGADOS                PIC 9(07).
011700 01  VA-NUM-REG-CARGADOS-R REDEFINES VA-NUM-REG-CARGADOS.
011800     05  VA-NRC-MILES                   PIC 9(04).
011900     05  VA-NRC-UNIDADES                PIC 9(03).
012000*
012100*****************************************************************
012200*                 LINKAGE SECTION                               *
012300*****************************************************************
012400 LINKAGE SECTION.
012500*
012600 01  GDECREAM.
012700     COPY GDECREAM.
012800*
012900*****************************************************************
013000*                 PROCEDURE DIVISION                            *
013100*****************************************************************
013200 PROCEDURE DIVISION USING GDECREAM.
013300*
013400 1000-MAINLINE.
013500*
013600     PERFORM 2000-START
013700*
013800     PERFORM 3000-PROCESS
013900*
014000     GOBACK.
014100*
014200******************************************************************
014300*.PN 2000-START.                                                 *
014400******************************************************************
014500 2000-START.
014600*
014700     MOVE CN-OK                TO EREAM-COD-RETURN
014800     MOVE ZERO                 TO VN-REINTENTOS
014900     .
015000*
015100******************************************************************
015200*.PN 3000-PROCESS.   LEE; SI LA TABLA NO ESTA RESIDENTE, LA CARGA*
015300*                    UNA SOLA VEZ Y REINTENTA LA LECTURA         *
015400******************************************************************
015500 3000-PROCESS.
015600*
015700     PERFORM 3100-CALL-READ-ROUTINE
015800*
015900     IF EREAM-COD-RETURN = CN-NO-MEMO
016000        PERFORM 3200-CARGA-TABLA
016100        IF SW-CARGA-TERMINO-OK
016200           PERFORM 3100-CALL-READ-ROUTINE
016300        ELSE
016400           MOVE CN-ERROR-CARGA     TO EREAM-COD-RETURN
016500        END-IF
016600     END-IF
016700     .
016800*
016900******************************************************************
017000*.PN 3100-CALL-READ-ROUTINE.                                     *
017100******************************************************************
017200 3100-CALL-READ-ROUTINE.
017300*
017400     CALL 'GD6CREAD' USING GDECREAM GDWC0001
017500        ON EXCEPTION
017600           MOVE CN-ERROR-CARGA   TO EREAM-COD-RETURN
017700     END-CALL
017800     .
017900*
018000******************************************************************
018100*.PN 3200-CARGA-TABLA.  DESPACHA LA CARGA UNICA POR TABLA, SEGUN *
018200*                       EL NOMBRE DE MEMORIA SOLICITADO          *
018300******************************************************************
018400 3200-CARGA-TABLA.
018500*
018600     SET  SW-CARGA-TERMINO-OK   TO FALSE
018700     MOVE EREAM-MEMO-NM         TO VA-NOMBRE-ARCHIVO
018800*
018900     EVALUATE EREAM-MEMO-NM
019000         WHEN CA-TBL-SUBGEO
019100              IF SW-SUBGEO-YA-CARGADA
019200                 SET SW-CARGA-TERMINO-OK   TO TRUE
019300              ELSE
019400                 MOVE CA-ARCH-SUBGEO(1:2)  TO E009L-COD-TABLA
019500                 PERFORM 3210-INVOCA-CARGA
019600                 IF SW-CARGA-TERMINO-OK
019700                    SET SW-SUBGEO-YA-CARGADA TO TRUE
019800                 END-IF
019900              END-IF
020000         WHEN CA-TBL-LINGEO
020100              IF SW-LINGEO-YA-CARGADA
020200                 SET SW-CARGA-TERMINO-OK   TO TRUE
020300              ELSE
020400                 MOVE CA-ARCH-LINGEO(1:2)  TO E009L-COD-TABLA
020500                 PERFORM 3210-INVOCA-CARGA
020600                 IF SW-CARGA-TERMINO-OK
020700                    SET SW-LINGEO-YA-CARGADA TO TRUE
020800                 END-IF
020900              END-IF
021000         WHEN CA-TBL-NODES
021100              IF SW-NODES-YA-CARGADA
021200                 SET SW-CARGA-TERMINO-OK   TO TRUE
021300              ELSE
021400                 MOVE CA-ARCH-NODES(1:2)   TO E009L-COD-TABLA
021500                 PERFORM 3210-INVOCA-CARGA
021600                 IF SW-CARGA-TERMINO-OK
021700                    SET SW-NODES-YA-CARGADA TO TRUE
021800                 END-IF
021900              END-IF
022000         WHEN CA-TBL-NETLINE
022100              IF SW-NETLINE-YA-CARGADA
022200                 SET SW-CARGA-TERMINO-OK   TO TRUE
022300              ELSE
022400                 MOVE CA-ARCH-NETLINE(1:2) TO E009L-COD-TABLA
022500                 PERFORM 3210-INVOCA-CARGA
022600                 IF SW-CARGA-TERMINO-OK
022700                    SET SW-NETLINE-YA-CARGADA TO TRUE
022800                 END-IF
022900              END-IF
023000         WHEN CA-TBL-DEFCTRY
023100              IF SW-DEFCTRY-YA-CARGADA
023200                 SET SW-CARGA-TERMINO-OK   TO TRUE
023300              ELSE
023400                 MOVE CA-ARCH-DEFCTRY(1:2) TO E009L-COD-TABLA
023500                 PERFORM 3210-INVOCA-CARGA
023600                 IF SW-CARGA-TERMINO-OK
023700                    SET SW-DEFCTRY-YA-CARGADA TO TRUE
023800                 END-IF
023900              END-IF
024000         WHEN OTHER
024100              SET SW-CARGA-TERMINO-OK   TO FALSE
024200     END-EVALUATE
024300     .
024400*
024500******************************************************************
024600*.PN 3210-INVOCA-CARGA.                                          *
024700******************************************************************
024800 3210-INVOCA-CARGA.
024900*
025000     ADD 1                      TO VN-REINTENTOS
025100     CALL 'GD6CLOAD' USING VA-GDEC0009 GDWC0001
025200        ON EXCEPTION
025300           MOVE CN-ERROR-CARGA  TO E009L-COD-RETURN
025400     END-CALL
025500*
025600     IF E009L-COD-RETURN = '00' OR E009L-COD-RETURN = '10'
025700        MOVE E009L-NUM-REG-CARG  TO VA-NUM-REG-CARGADOS
025800        SET  SW-CARGA-TERMINO-OK TO TRUE
025900     ELSE
026000        SET  SW-CARGA-TERMINO-OK TO FALSE
026100     END-IF
026200     .
026300*
026400******************************************************************
026500***************            FIN PROGRAMA             ***************
026600******************************************************************
