000100******************************************************************
000200*A.OR.S
000300*  GDECABC: COMMAREA DE EMPLEO DEL MODULO PARA ABORTAR EL BATCH
000400*A.OR.E
000500*B.OR GDECABC: COMMAREA OF USING THE MODULE TO ABORT THE BATCH
000600******************************************************************
000700******************************************************************
000800*A.MF GDECABC                   Gdecabc                          *
000900*A.IF ABEND                     Indicador de si se procede  a    *
001000*A/IF                           abortar o no                     *
001100*A.IF DES-PROG                  Nombre del programa que          *
001200*A/IF                           solicita el aborto               *
001300*A.IF REFERENCE1                Datos para facilitar la          *
001400*A/IF                           resolucion del aborto            *
001500*A.IF OBJECT-ERROR              Archivo erroneo en caso de error *
001600*A.IF FILE-STATUS               File-status en caso de error     *
001700*A.IF COD-PASO                  Paso del batch en que ocurrio    *
001800******************************************************************
001900******************************************************************
002000*B.MF GDECABC                   Gdecabc                          *
002100*B.IF ABEND                     Flag of abend (or not) process   *
002200*B.IF DES-PROG                  Program name in which abort is   *
002300*B/IF                           required                         *
002400*B.IF REFERENCE1                Data to resolve abort            *
002500*B.IF OBJECT-ERROR              Wrong file in case of i-o error  *
002600*B.IF FILE-STATUS               File-status in case of i-o error *
002700*B.IF COD-PASO                  Batch step in which it occurred  *
002800******************************************************************
002900
003000       02 GDECABC.
003100           05 ABC-ABEND              PIC X(1).
003200           05 ABC-DES-PROG           PIC X(8).
003300           05 ABC-REFERENCE1         PIC X(20).
003400           05 ABC-OBJECT-ERROR       PIC X(8).
003500           05 ABC-FILE-STATUS        PIC X(2).
003600           05 ABC-COD-PASO           PIC X(2).
003700              88  ABC-PASO-LECTURA-SUBS    VALUE '10'.
003800              88  ABC-PASO-LECTURA-LINEAS  VALUE '20'.
003900              88  ABC-PASO-CALCULO-GEO     VALUE '30'.
004000              88  ABC-PASO-GRABACION       VALUE '40'.
004100           05 ABC-MENSAJE            PIC X(70).
004200*$.
004300       02 GDECABC-RE REDEFINES GDECABC.
004400           05 FILLER                 PIC X(1).
004500           05 ABC-PROGRAMA           PIC X(8).
004600           05 ABC-REFERENCIA         PIC X(20).
004700           05 ABC-ARCHIVO-ERROR      PIC X(8).
004800           05 FILLER-1               PIC X(2).
004900           05 FILLER-2               PIC X(2).
005000           05 FILLER-3               PIC X(70).
