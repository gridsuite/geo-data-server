000100* GD7C0010:                                                       *
000200******************************************************************
000300*                  IDENTIFICATION DIVISION                       *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600*
000700 PROGRAM-ID.    GD7C0010.
000800*
000900 AUTHOR.        R. LEAL MARTINEZ.
001000*
001100 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001200*
001300 DATE-WRITTEN.  1996-06-01.
001400*
001500 DATE-COMPILED.
001600*
001700 SECURITY.      CONFIDENCIAL - USO INTERNO.
001800*
001900******************************************************************
002000*                     MODIFICATIONS LOG                          *
002100******************************************************************
002200*     CODE       AUTOR   FECHA    DESCRIPCION                    *
002300*     ---------- ------- -------- ------------------------------ *
002400*     @GDZ000    RLM     19960601 -PASA A PRODUCCION              *
002500*     @GDZ005    RLM     19961120 SE AGREGA MODO LINEAS (GD7C0030)*
002600*     @GDZ009    JCOV    19990110 AJUSTE Y2K EN CONTROL DE CORRIDA*
002700*     @GDZ017    AAG     20020611 SE AGREGA LLAMADO A GD7C0060    *
002800*                                 (AVISO DE FACTOR DE EXACTITUD)  *
002900*     @GDZ023    MFLO    20040517 SE AGREGA LECTURA DE LISTA DE   *
003000*                                 IDS PARA EL MODO POR ID (GDIDLST*
003100*     @GDZ026    RLM     20041130 SE AGREGA MODO GRABACION        *
003200*                                 (GD7C0040), DESPACHADO IGUAL QUE*
003300*                                 LOS MODOS DE CALCULO            *
003400******************************************************************
003500* DESCRIPCION:                                                   *
003600* MONITOR PRINCIPAL DEL BATCH DE GEODATOS.  LEE LA TARJETA DE     *
003700* CONTROL DE LA CORRIDA (GDEC0100), CARGA LAS 5 TABLAS MAESTRAS   *
003800* EN MEMORIA (GDWC0001) POR MEDIO DE GD6CLOAD, Y DE ACUERDO AL    *
003900* MODO PEDIDO INVOCA GD7C0020 (SUBESTACIONES), GD7C0030 (LINEAS)  *
004000* O GD7C0040 (GRABACION DE SUBESTACIONES/LINEAS RECIBIDAS); AL    *
004100* FINAL, SOLO PARA LOS MODOS DE CALCULO, INVOCA GD7C0060 PARA EL  *
004200* AVISO DE FACTOR DE EXACTITUD.                                   *
004300* SUSTITUYE, EN BATCH, EL MONITOR DE CONSULTAS EN LINEA DE        *
004400* GEODATOS.                                                      *
004500******************************************************************
004600*                     ENVIRONMENT DIVISION                       *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100*
005200 SOURCE-COMPUTER.  IBM-4381.
005300*
005400 OBJECT-COMPUTER.  IBM-4381.
005500*
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 IS SW-UPSI-TRACE-ON.
005900*
006000 INPUT-OUTPUT SECTION.
006100*
006200 FILE-CONTROL.
006300*
006400     SELECT GD-CONTROL-FILE  ASSIGN TO GDCTLPRM
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS WK-FS-CONTROL.
006700*
006800     SELECT GD-IDLIST-FILE   ASSIGN TO GDIDLIST
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS  IS WK-FS-IDLIST.
007100*
007200******************************************************************
007300*                       DATA DIVISION                            *
007400******************************************************************
007500 DATA DIVISION.
007600*
007700******************************************************************
007800*                       FILE SECTION                             *
007900******************************************************************
008000 FILE SECTION.
008100*
008200*    TARJETA DE CONTROL DE LA CORRIDA - UN SOLO REGISTRO, MISMO
008300*    LAYOUT QUE EL COMMAREA QUE SE PASA A GD7C0020/30
008400 FD  GD-CONTROL-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORDING MODE IS F.
008700 01  FD-CONTROL-REC.
008800     COPY GDEC0100.
008900*
009000*    LISTA EXPLICITA DE IDS PARA EL MODO POR ID - UN SOLO REGISTRO.
009100*    GDNE0009 ES, EN SI MISMA, UN REGISTRO DE NIVEL 01 COMPLETO;
009200*    NO SE ENVUELVE EN OTRO 01 PROPIO, Y SE PASA DIRECTO A
009300*    GD7C0020/30 SIN COPIA INTERMEDIA EN WORKING-STORAGE
009400 FD  GD-IDLIST-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORDING MODE IS F.
009700     COPY GDNE0009.
009800*
009900******************************************************************
010000*                  WORKING-STORAGE SECTION                       *
010100******************************************************************
010200 WORKING-STORAGE SECTION.
010300*---------------------    C O P Y S    --------------------------*
010400*
010500     COPY GDECABC.
010600*
010700*    GDWC0001 ES, EN SI MISMA, UN REGISTRO DE NIVEL 01 (LAS 5
010800*    TABLAS MAESTRAS); NO SE ENVUELVE EN OTRO 01 PROPIO -- ES
010900*    PROPIEDAD DE ESTE MONITOR, QUE LA PASA POR REFERENCIA A
011000*    GD6CLOAD Y A CADA PROGRAMA DE CALCULO
011100 01  GDWC0001.
011200     COPY GDWC0001.
011300*
011400 01  VA-GDEC0009.
011500     COPY GDEC0009.
011600*
011700*-------------------  C O N S T A N T E S  ----------------------*
011800 01  CT-CONSTANTES.
011900     05  CT-01                      PIC X(02) VALUE '01'.
012000     05  CT-02                      PIC X(02) VALUE '02'.
012100     05  CT-03                      PIC X(02) VALUE '03'.
012200     05  CT-04                      PIC X(02) VALUE '04'.
012300     05  CT-05                      PIC X(02) VALUE '05'.
012400     05  FILLER                     PIC X(02).
012500*
012600*---------------------  V A R I A B L E S -----------------------*
012700 01  WK-FILE-STATUS-GRUPO.
012800     05  WK-FS-CONTROL              PIC X(02).
012900     05  WK-FS-IDLIST                PIC X(02).
013000     05  FILLER                     PIC X(02).
013100 01  WK-FILE-STATUS-GRUPO-R REDEFINES WK-FILE-STATUS-GRUPO.
013200     05  WK-FS-TODOS                PIC X(04).
013300     05  FILLER                     PIC X(02).
013400*
013500 01  WK-FECHA-CORRIDA.
013600     05  WK-HOY-YYYYMMDD             PIC 9(08).
013700     05  FILLER                     PIC X(02).
013800 01  WK-FECHA-CORRIDA-R REDEFINES WK-FECHA-CORRIDA.
013900     05  WK-HOY-AAAA                 PIC 9(04).
014000     05  WK-HOY-MM                   PIC 9(02).
014100     05  WK-HOY-DD                   PIC 9(02).
014200     05  FILLER                     PIC X(02).
014300*
014400 01  WK-FACTOR-GRUPO.
014500     05  WK-FACTOR-EXACT             PIC S9(03) COMP.
014600     05  FILLER                     PIC X(02).
014700 01  WK-FACTOR-GRUPO-R REDEFINES WK-FACTOR-GRUPO.
014800     05  WK-FACTOR-EXACT-ALFA        PIC X(02).
014900     05  FILLER                     PIC X(02).
015000*
015100 01  SW-SWITCHES.
015200     05  SW-CARGA-OK                 PIC X(01) VALUE 'S'.
015300         88  SW-CARGA-FALLO              VALUE 'N'.
015400     05  FILLER                     PIC X(02).
015500*
015600******************************************************************
015700*                       PROCEDURE DIVISION                       *
015800******************************************************************
015900 PROCEDURE DIVISION.
016000*
016100 1000-INICIO.
016200*
016300     ACCEPT WK-HOY-YYYYMMDD   FROM DATE YYYYMMDD
016400*
016500     PERFORM 1100-LEE-CONTROL
016600*
016700     IF NOT SW-CARGA-FALLO
016800        PERFORM 2000-CARGA-MAESTROS
016900     END-IF
017000*
017100     IF NOT SW-CARGA-FALLO
017200        AND PR-GD-FILTRO-LISTA-ID
017300        PERFORM 1200-LEE-LISTA-IDS
017400     END-IF
017500*
017600     IF NOT SW-CARGA-FALLO
017700        PERFORM 3000-DESPACHA-POR-MODO
017800        IF NOT PR-GD-MODO-GRABACION
017900           PERFORM 6000-AVISO-EXACTITUD
018000        END-IF
018100     END-IF
018200*
018300     GOBACK.
018400*
018500******************************************************************
018600*.PN 1100-LEE-CONTROL.  LEE LA TARJETA DE CONTROL DE LA CORRIDA     *
018700*    (FD-CONTROL-REC), PARAMETRO QUE SE PASA TAL CUAL A LOS DEMAS  *
018800******************************************************************
018900 1100-LEE-CONTROL.
019000*
019100     OPEN INPUT GD-CONTROL-FILE
019200     IF WK-FS-CONTROL NOT = '00'
019300        MOVE 'GD7C0010'          TO ABC-DES-PROG
019400        MOVE WK-FS-CONTROL       TO ABC-FILE-STATUS
019500        SET  ABC-PASO-LECTURA-SUBS TO TRUE
019600        MOVE 'ERROR EN OPEN DE GD-CONTROL-FILE'
019700                                 TO ABC-MENSAJE
019800        SET  SW-CARGA-FALLO      TO TRUE
019900        GO TO 1100-EXIT
020000     END-IF
020100*
020200     READ GD-CONTROL-FILE
020300     IF WK-FS-CONTROL NOT = '00'
020400        MOVE 'GD7C0010'          TO ABC-DES-PROG
020500        MOVE WK-FS-CONTROL       TO ABC-FILE-STATUS
020600        SET  ABC-PASO-LECTURA-SUBS TO TRUE
020700        MOVE 'ERROR EN READ DE GD-CONTROL-FILE'
020800                                 TO ABC-MENSAJE
020900        SET  SW-CARGA-FALLO      TO TRUE
021000        GO TO 1100-EXIT
021100     END-IF
021200*
021300*    SE ESTAMPA LA FECHA DE PROCESO REAL, NO LA QUE VENGA EN LA
021400*    TARJETA DE CONTROL (LA CUAL PUEDE TRAER UNA FECHA DE PRUEBA)
021500     MOVE WK-HOY-YYYYMMDD       TO PR-GD-FECHA-CORRIDA
021600*
021700     CLOSE GD-CONTROL-FILE
021800*
021900 1100-EXIT.
022000     EXIT.
022100*
022200******************************************************************
022300*.PN 1200-LEE-LISTA-IDS.  LEE LA LISTA EXPLICITA DE IDS PEDIDOS,  *
022400*    SOLO CUANDO PR-GD-TIPO-FILTRO = 'I'                          *
022500******************************************************************
022600 1200-LEE-LISTA-IDS.
022700*
022800     OPEN INPUT GD-IDLIST-FILE
022900     IF WK-FS-IDLIST NOT = '00'
023000        MOVE 'GD7C0010'          TO ABC-DES-PROG
023100        MOVE WK-FS-IDLIST        TO ABC-FILE-STATUS
023200        SET  ABC-PASO-LECTURA-SUBS TO TRUE
023300        MOVE 'ERROR EN OPEN DE GD-IDLIST-FILE'
023400                                 TO ABC-MENSAJE
023500        SET  SW-CARGA-FALLO      TO TRUE
023600        GO TO 1200-EXIT
023700     END-IF
023800*
023900     READ GD-IDLIST-FILE
024000     IF WK-FS-IDLIST NOT = '00'
024100        MOVE 'GD7C0010'          TO ABC-DES-PROG
024200        MOVE WK-FS-IDLIST        TO ABC-FILE-STATUS
024300        SET  ABC-PASO-LECTURA-SUBS TO TRUE
024400        MOVE 'ERROR EN READ DE GD-IDLIST-FILE'
024500                                 TO ABC-MENSAJE
024600        SET  SW-CARGA-FALLO      TO TRUE
024700     END-IF
024800*
024900     CLOSE GD-IDLIST-FILE
025000*
025100 1200-EXIT.
025200     EXIT.
025300*
025400******************************************************************
025500*.PN 2000-CARGA-MAESTROS.  LLAMA CINCO VECES A GD6CLOAD, UNA POR  *
025600*    CADA TABLA MAESTRA, PARA LLENAR GDWC0001 ANTES DE CALCULAR   *
025700******************************************************************
025800 2000-CARGA-MAESTROS.
025900*
026000     MOVE CT-01                  TO E009L-COD-TABLA
026100     CALL 'GD6CLOAD' USING VA-GDEC0009 GDWC0001
026200     PERFORM 2900-VERIFICA-CARGA
026300*
026400     IF NOT SW-CARGA-FALLO
026500        MOVE CT-02                TO E009L-COD-TABLA
026600        CALL 'GD6CLOAD' USING VA-GDEC0009 GDWC0001
026700        PERFORM 2900-VERIFICA-CARGA
026800     END-IF
026900*
027000     IF NOT SW-CARGA-FALLO
027100        MOVE CT-03                TO E009L-COD-TABLA
027200        CALL 'GD6CLOAD' USING VA-GDEC0009 GDWC0001
027300        PERFORM 2900-VERIFICA-CARGA
027400     END-IF
027500*
027600     IF NOT SW-CARGA-FALLO
027700        MOVE CT-04                TO E009L-COD-TABLA
027800        CALL 'GD6CLOAD' USING VA-GDEC0009 GDWC0001
027900        PERFORM 2900-VERIFICA-CARGA
028000     END-IF
028100*
028200     IF NOT SW-CARGA-FALLO
028300        MOVE CT-05                TO E009L-COD-TABLA
028400        CALL 'GD6CLOAD' USING VA-GDEC0009 GDWC0001
028500        PERFORM 2900-VERIFICA-CARGA
028600     END-IF
028700     .
028800*
028900******************************************************************
029000*.PN 2900-VERIFICA-CARGA.                                        *
029100******************************************************************
029200 2900-VERIFICA-CARGA.
029300*
029400     IF E009L-COD-RETURN NOT = '00'
029500        MOVE 'GD7C0010'            TO ABC-DES-PROG
029600        MOVE E009L-FILE-STATUS     TO ABC-FILE-STATUS
029700        SET  ABC-PASO-LECTURA-SUBS TO TRUE
029800        MOVE E009L-DES-ERR         TO ABC-MENSAJE
029900        SET  SW-CARGA-FALLO        TO TRUE
030000     END-IF
030100     .
030200*
030300******************************************************************
030400*.PN 3000-DESPACHA-POR-MODO.  INVOCA EL PROGRAMA DE CALCULO QUE   *
030500*    CORRESPONDA SEGUN PR-GD-MODO                                *
030600******************************************************************
030700 3000-DESPACHA-POR-MODO.
030800*
030900     EVALUATE TRUE
031000         WHEN PR-GD-MODO-SUBESTACIONES
031100              CALL 'GD7C0020' USING FD-CONTROL-REC GDWC0001 GDNE0009
031200         WHEN PR-GD-MODO-LINEAS
031300              CALL 'GD7C0030' USING FD-CONTROL-REC GDWC0001 GDNE0009
031400         WHEN PR-GD-MODO-GRABACION
031500              CALL 'GD7C0040' USING FD-CONTROL-REC GDWC0001
031600         WHEN OTHER
031700              MOVE 'GD7C0010'          TO ABC-DES-PROG
031800              MOVE SPACES               TO ABC-FILE-STATUS
031900              SET  ABC-PASO-CALCULO-GEO TO TRUE
032000              MOVE 'PR-GD-MODO DESCONOCIDO'
032100                                        TO ABC-MENSAJE
032200     END-EVALUATE
032300     .
032400*
032500******************************************************************
032600*.PN 6000-AVISO-EXACTITUD.  LLAMA A GD7C0060 PARA EL CALCULO Y    *
032700*    AVISO DEL FACTOR DE EXACTITUD DE LA CORRIDA                 *
032800******************************************************************
032900 6000-AVISO-EXACTITUD.
033000*
033100     CALL 'GD7C0060' USING FD-CONTROL-REC
033200*
033300     MOVE PR-GD-FACTOR-EXACT    TO WK-FACTOR-EXACT
033400     IF SW-UPSI-TRACE-ON
033500        DISPLAY 'GD7C0010 - FACTOR DE EXACTITUD: '
033600                WK-FACTOR-EXACT-ALFA
033700     END-IF
033800     .
033900*
034000******************************************************************
034100***************            FIN PROGRAMA             ***************
034200******************************************************************
