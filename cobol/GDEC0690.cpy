000100* GDEC0690:  COMMAREA GD7C0690                                   *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500*     CODE       AUTOR   FECHA    DESCRIPCION                    *
000600*     ---------- ------- -------- ------------------------------ *
000700*     @GDZ000    RLM     19960609 -PASA A PRODUCCION              *
000800*     @GDZ011    MFLO    20010822 SE AMPLIA RADIO MAX. ESPIRAL   *
000900******************************************************************
001000*B.MF GDEC0690                  LINKAGE AREA WITH THE MODULE     *
001100*B/MF                           GD7C0690 OF DECLUTTERING ENGINE  *
001200*B.IF BYT-LTH-050               BYTES LENGTH                     *
001300*B.IF DTA-INP-GDEC0690          INPUT FIELDS                     *
001400*B.IF COD-OPTION                OPTION CODE                      *
001500*B/IF                           '1' INICIALIZAR ESPIRAL           *
001600*B/IF                           '2' SIGUIENTE PUNTO DE ESPIRAL    *
001700*B/IF                           '3' DESENROLLAR (RECURSIVO)       *
001800*B.IF LAT-ANCLA                 LATITUD ANCLA (DEFAULT PAIS)     *
001900*B.IF LON-ANCLA                 LONGITUD ANCLA (DEFAULT PAIS)    *
002000*B.OF DTA-OUT-GDEC0690          OUTPUT FIELDS                    *
002100*B.OF COD-MOD-RTN               MODIFICATION RETURN CODE         *
002200*B/OF                            '00' RETURN OK                  *
002300*B/OF                            '20' PROCESS ERROR              *
002400*B.OF TXT-MESSAGE               MESSAGE LITERAL                  *
002500*B.OF RADIO-ESPIRAL             RADIO ACUMULADO DE LA ESPIRAL    *
002600*B.OF ANGULO-ESPIRAL            ANGULO ACUMULADO (GRADOS)        *
002700*B.OF LAT-RESUELTA              LATITUD CALCULADA                *
002800*B.OF LON-RESUELTA              LONGITUD CALCULADA               *
002900*B.MF FILL1                     FILLER                           *
003000******************************************************************
003100   03 GDEC0690            .
003200     08 E690-BYT-LTH-050                       PIC S9(4) COMP
003300                              VALUE +088.
003400     08 E690-DTA-INP-GDEC0690         .
003500       13 E690-COD-OPTION                     PIC S9(1) COMP-3.
003600          88  E690-OPCION-INICIAR                 VALUE 1.
003700          88  E690-OPCION-SIGUIENTE               VALUE 2.
003800          88  E690-OPCION-DESENROLLAR             VALUE 3.
003900       13 E690-LAT-ANCLA            PIC S9(03)V9(06) COMP-3.
004000       13 E690-LON-ANCLA            PIC S9(03)V9(06) COMP-3.
004100     08 E690-DTA-OUT-GDEC0690         .
004200       13 E690-COD-MOD-RTN                     PIC X(2).
004300       13 E690-TXT-MESSAGE                     PIC X(30).
004400       13 E690-RADIO-ESPIRAL        PIC S9(03)V9(04) COMP-3.
004500       13 E690-ANGULO-ESPIRAL       PIC S9(05) COMP-3.
004600       13 E690-LAT-RESUELTA         PIC S9(03)V9(06) COMP-3.
004700       13 E690-LON-RESUELTA         PIC S9(03)V9(06) COMP-3.
004800*
004900       13 E690-FILL1                     PIC X(020).
