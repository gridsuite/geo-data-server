000100* GDNS3009:  COPY DEL FORMATO DE ENTRADA NETWORK-SUBSTATIONS.    *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500* CODE    AUTOR  FECHA       DESCRIPCION                         *
000600* ------- ------ ----------- ----------------------------------- *
000700* @GDZ000   RLM  09-06-1996  -PASA A PRODUCCION                  *
000800******************************************************************
000900* GDNS3009       REGISTRO DE ENTRADA DEL MODELO DE RED: UNA      *
001000*                SUBESTACION DEL NETWORK (SUBSTATION-NODE).      *
001100* S309-NODE-SUBSTATION-ID (S)  ID DE LA SUBESTACION EN LA RED.   *
001200* S309-NODE-CTRY          (S)  PAIS DE LA SUBESTACION (O BLANCO).*
001300* (S)=SALIDA/ENTRADA                                              *
001400******************************************************************
001500*                                          LRECL = 0053          *
001600 01  GDNS3009.
001700*
001800     05  S309-NODE-SUBSTATION-ID        PIC X(50).
001900*
002000     05  S309-NODE-CTRY                 PIC X(02).
002100*
002200     05  S309-FILLER                    PIC X(01).
002300*
