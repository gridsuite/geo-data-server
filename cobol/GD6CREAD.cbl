000100******************************************************************
000200* WINDOWS 2000  MIGRATION - NOTE FOR GD09 CONVERSION TO BATCH    *
000300*                                                                *
000400* EL ORIGINAL QA6CREAD LEIA CONTRA UN AREA DE MEMORIA COMPARTIDA *
000500* W2K.  GD6CREAD BUSCA, EN SU LUGAR, CONTRA LAS TABLAS OCCURS DE *
000600* GDWC0001 QUE GD6C0099 CARGO A TRAVES DE GD6CLOAD.              *
000700******************************************************************
000800*****************************************************************
000900*                  IDENTIFICATION DIVISION                      *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    GD6CREAD.
001300*
001400 AUTHOR.        R. LEAL MARTINEZ.
001500*
001600 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001700*
001800 DATE-WRITTEN.  1996-06-03.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.      CONFIDENCIAL - USO INTERNO.
002300*****************************************************************
002400******************************************************************
002500* LOG DE MODIFICACIONES                                          *
002600*----------------------------------------------------------------*
002700* CODE       AUTOR   FECHA      DESCRIPCION                      *
002800*---------- ------- ---------- ------------------------------    *
002900* @GDZ000    RLM     19960609   -PASA A PRODUCCION                *
003000* @GDZ012    JCOV    19980214   SE AGREGA BUSQUEDA DE VECINOS     *
003100*                               (OPCION 3) PARA ADYACENCIA       *
003200* @GDZ017    MFLO    20010822   SE AGREGA OPCION 4: BUSQUEDA DE   *
003300*                               LINEA POR SUBESTACION EXTREMO    *
003400******************************************************************
003500*****************************************************************
003600*                ENVIRONMENT DIVISION                           *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-4381.
004100 OBJECT-COMPUTER. IBM-4381.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*****************************************************************
004500*                   DATA DIVISION                               *
004600*****************************************************************
004700 DATA DIVISION.
004800*****************************************************************
004900*               WORKING STORAGE SECTION                         *
005000*****************************************************************
005100 WORKING-STORAGE SECTION.
005200*
005300 01  VA-SWITCH.
005400     05  SW-TBL-END                    PIC X(1)    VALUE 'N'.
005500         88  SW-END-TBL-NO                          VALUE 'N'.
005600         88  SW-END-TBL-YES                         VALUE 'Y'.
005700     05  SW-ENCONTRO                   PIC X(1)    VALUE 'N'.
005800         88  SW-SI-ENCONTRO                         VALUE 'Y'.
005900         88  SW-NO-ENCONTRO                         VALUE 'N'.
006000     05  FILLER                        PIC X(08).
006100*
006200 01  VA-CONSTANT.
006300     05  CA-TBL-SUBGEO                 PIC X(08)   VALUE 'SUBGEO  '.
006400     05  CA-TBL-LINGEO                 PIC X(08)   VALUE 'LINGEO  '.
006500     05  CA-TBL-NODES                  PIC X(08)   VALUE 'NODES   '.
006600     05  CA-TBL-NETLINE                PIC X(08)   VALUE 'NETLINE '.
006700     05  CA-TBL-DEFCTRY                PIC X(08)   VALUE 'DEFCTRY '.
006800     05  CA-COD-RETURN.
006900         10  CN-OK                     PIC 9(2)    VALUE 0.
007000         10  CN-REC-NO-FND             PIC 9(2)    VALUE 10.
007100         10  CN-NO-MEMO                PIC 9(2)    VALUE 30.
007200     05  FILLER                        PIC X(08).
007300*
007400 01  VA-VARIABLE.
007500     05  VN-ITERACIONES                PIC S9(08)  COMP.
007600     05  FILLER                        PIC X(08).
007700*
007800*    CLAVE DE BUSQUEDA, VISTA COMO SUBSTATION-ID, COMO PAIS, O
007900*    COMO PAR SUBESTACION-LADO (BUSQUEDA DE LINEA, OPCION 4)
008000 01  VA-LLAVE-BUSQUEDA                  PIC X(50).
008100 01  VA-LLAVE-BUSQUEDA-R1 REDEFINES VA-LLAVE-BUSQUEDA.
008200     05  VA-LLAVE-PAIS                  PIC X(02).
008300     05  FILLER                         PIC X(48).
008400 01  VA-LLAVE-BUSQUEDA-R2 REDEFINES VA-LLAVE-BUSQUEDA.
008500     05  VA-LLAVE-SUBESTACION           PIC X(48).
008600     05  VA-LLAVE-LADO                  PIC X(02).
008700*
008800*    VISTA ALTERNA DEL RETURN CODE PARA TRAZA POR PANTALLA
008900 01  VA-COD-RETURN-TRAZA                PIC X(2).
009000 01  VA-COD-RETURN-TRAZA-R REDEFINES VA-COD-RETURN-TRAZA.
009100     05  VA-COD-RETURN-DIG              PIC 9(2).
009200*
009300*****************************************************************
009400*              WORKA DE DCLGEN                                  *
009500*****************************************************************
009600 LINKAGE SECTION.
009700*
009800 01  GDECREAM.
009900     COPY GDECREAM.
010000*
010100*    GDWC0001 ES, EN SI MISMA, UN REGISTRO DE NIVEL 01 (LAS 5
010200*    TABLAS MAESTRAS); NO SE ENVUELVE EN OTRO 01 PROPIO
010300     COPY GDWC0001.
010400*
010500 PROCEDURE DIVISION USING GDECREAM GDWC0001.
010600*
010700     PERFORM 1000-START
010800*
010900     PERFORM 2000-PROCESS
011000*
011100     PERFORM 3000-END.
011200*
011300******************************************************************
011400*.PN 1000-START.                                                 *
011500******************************************************************
011600 1000-START.
011700*
011800     SET  SW-NO-ENCONTRO   TO TRUE
011900     MOVE EREAM-RECORD(1:50)      TO VA-LLAVE-BUSQUEDA
012000     MOVE CN-OK                   TO EREAM-COD-RETURN
012100     MOVE ZERO                    TO VN-ITERACIONES
012200     .
012300*
012400******************************************************************
012500*.PN 2000-PROCESS.                                               *
012600******************************************************************
012700 2000-PROCESS.
012800*
012900     EVALUATE EREAM-MEMO-NM
013000         WHEN CA-TBL-SUBGEO
013100              PERFORM 2100-BUSCA-SUBGEO
013200         WHEN CA-TBL-NODES
013300              PERFORM 2300-BUSCA-NODES
013400         WHEN CA-TBL-DEFCTRY
013500              PERFORM 2400-BUSCA-DEFCTRY
013600         WHEN CA-TBL-LINGEO
013700              PERFORM 2500-BUSCA-LINGEO
013800         WHEN OTHER
013900              MOVE CN-NO-MEMO      TO EREAM-COD-RETURN
014000     END-EVALUATE
014100     .
014200*
014300******************************************************************
014400*.PN 2100-BUSCA-SUBGEO.   OPCION 1 = BUSQUEDA POR ID              *
014500******************************************************************
014600 2100-BUSCA-SUBGEO.
014700*
014800     IF W001-SUBGEO-CANT = ZERO
014900        MOVE CN-NO-MEMO          TO EREAM-COD-RETURN
015000     ELSE
015100        SET W001-SUBGEO-IX      TO 1
015200        SET SW-END-TBL-NO       TO TRUE
015300        PERFORM 2110-BUSCA-SUBGEO-TB
015400           UNTIL SW-END-TBL-YES OR SW-SI-ENCONTRO
015500        IF SW-SI-ENCONTRO
015600           MOVE SPACES               TO EREAM-RECORD
015700           MOVE W001-SG-ID (W001-SUBGEO-IX) TO
015800                                EREAM-RECORD(01:50)
015900           MOVE W001-SG-CTRY(W001-SUBGEO-IX) TO
016000                                EREAM-RECORD(51:02)
016100           MOVE W001-SG-LAT (W001-SUBGEO-IX) TO
016200                                EREAM-RECORD(53:09)
016300           MOVE W001-SG-LON (W001-SUBGEO-IX) TO
016400                                EREAM-RECORD(62:09)
016500           MOVE CN-OK                TO EREAM-COD-RETURN
016600        ELSE
016700           MOVE CN-REC-NO-FND        TO EREAM-COD-RETURN
016800        END-IF
016900     END-IF
017000     .
017100*
017200******************************************************************
017300*.PN 2110-BUSCA-SUBGEO-TB.                                       *
017400******************************************************************
017500 2110-BUSCA-SUBGEO-TB.
017600*
017700     ADD 1 TO VN-ITERACIONES
017800     IF W001-SG-ID(W001-SUBGEO-IX) = VA-LLAVE-BUSQUEDA
017900        SET SW-SI-ENCONTRO       TO TRUE
018000     ELSE
018100        IF W001-SUBGEO-IX >= W001-SUBGEO-CANT
018200           SET SW-END-TBL-YES    TO TRUE
018300        ELSE
018400           SET W001-SUBGEO-IX UP BY 1
018500        END-IF
018600     END-IF
018700     .
018800*
018900******************************************************************
019000*.PN 2300-BUSCA-NODES.    OPCION 1 = BUSQUEDA POR ID              *
019100******************************************************************
019200 2300-BUSCA-NODES.
019300*
019400     IF W001-NODES-CANT = ZERO
019500        MOVE CN-NO-MEMO          TO EREAM-COD-RETURN
019600     ELSE
019700        SET W001-NODES-IX        TO 1
019800        SET SW-END-TBL-NO        TO TRUE
019900        PERFORM 2310-BUSCA-NODES-TB
020000           UNTIL SW-END-TBL-YES OR SW-SI-ENCONTRO
020100        IF SW-SI-ENCONTRO
020200           MOVE SPACES                       TO EREAM-RECORD
020300           MOVE W001-ND-ID  (W001-NODES-IX)  TO EREAM-RECORD(01:50)
020400           MOVE W001-ND-CTRY(W001-NODES-IX)  TO EREAM-RECORD(51:02)
020500           MOVE CN-OK                         TO EREAM-COD-RETURN
020600        ELSE
020700           MOVE CN-REC-NO-FND                 TO EREAM-COD-RETURN
020800        END-IF
020900     END-IF
021000     .
021100*
021200******************************************************************
021300*.PN 2310-BUSCA-NODES-TB.                                        *
021400******************************************************************
021500 2310-BUSCA-NODES-TB.
021600*
021700     ADD 1 TO VN-ITERACIONES
021800     IF W001-ND-ID(W001-NODES-IX) = VA-LLAVE-BUSQUEDA
021900        SET SW-SI-ENCONTRO       TO TRUE
022000     ELSE
022100        IF W001-NODES-IX >= W001-NODES-CANT
022200           SET SW-END-TBL-YES    TO TRUE
022300        ELSE
022400           SET W001-NODES-IX UP BY 1
022500        END-IF
022600     END-IF
022700     .
022800*
022900******************************************************************
023000*.PN 2400-BUSCA-DEFCTRY.  OPCION 2 = BUSQUEDA POR PAIS            *
023100******************************************************************
023200 2400-BUSCA-DEFCTRY.
023300*
023400     IF W001-DEFCTRY-CANT = ZERO
023500        MOVE CN-NO-MEMO          TO EREAM-COD-RETURN
023600     ELSE
023700        SET W001-DEFCTRY-IX      TO 1
023800        SET SW-END-TBL-NO        TO TRUE
023900        PERFORM 2410-BUSCA-DEFCTRY-TB
024000           UNTIL SW-END-TBL-YES OR SW-SI-ENCONTRO
024100        IF SW-SI-ENCONTRO
024200           MOVE SPACES                           TO EREAM-RECORD
024300           MOVE W001-DC-CODE(W001-DEFCTRY-IX)   TO EREAM-RECORD(01:02)
024400           MOVE W001-DC-LAT (W001-DEFCTRY-IX)   TO EREAM-RECORD(03:09)
024500           MOVE W001-DC-LON (W001-DEFCTRY-IX)   TO EREAM-RECORD(12:09)
024600           MOVE CN-OK                             TO EREAM-COD-RETURN
024700        ELSE
024800           MOVE CN-REC-NO-FND                     TO EREAM-COD-RETURN
024900        END-IF
025000     END-IF
025100     .
025200*
025300******************************************************************
025400*.PN 2410-BUSCA-DEFCTRY-TB.                                      *
025500******************************************************************
025600 2410-BUSCA-DEFCTRY-TB.
025700*
025800     ADD 1 TO VN-ITERACIONES
025900     IF W001-DC-CODE(W001-DEFCTRY-IX) = VA-LLAVE-PAIS
026000        SET SW-SI-ENCONTRO       TO TRUE
026100     ELSE
026200        IF W001-DEFCTRY-IX >= W001-DEFCTRY-CANT
026300           SET SW-END-TBL-YES    TO TRUE
026400        ELSE
026500           SET W001-DEFCTRY-IX UP BY 1
026600        END-IF
026700     END-IF
026800     .
026900*
027000******************************************************************
027100*.PN 2500-BUSCA-LINGEO.   OPCION 1 = BUSQUEDA POR ID Y LADO       *
027200******************************************************************
027300 2500-BUSCA-LINGEO.
027400*
027500     IF W001-LINGEO-CANT = ZERO
027600        MOVE CN-NO-MEMO          TO EREAM-COD-RETURN
027700     ELSE
027800        SET W001-LINGEO-IX       TO 1
027900        SET SW-END-TBL-NO        TO TRUE
028000        PERFORM 2510-BUSCA-LINGEO-TB
028100           UNTIL SW-END-TBL-YES OR SW-SI-ENCONTRO
028200        IF SW-SI-ENCONTRO
028300           MOVE SPACES                    TO EREAM-RECORD
028400           MOVE W001-LG-ID(W001-LINGEO-IX)        TO
028500                                         EREAM-RECORD(001:50)
028600           MOVE W001-LG-SUB-START(W001-LINGEO-IX) TO
028700                                         EREAM-RECORD(051:50)
028800           MOVE W001-LG-SUB-END(W001-LINGEO-IX)   TO
028900                                         EREAM-RECORD(101:50)
029000           MOVE CN-OK                      TO EREAM-COD-RETURN
029100        ELSE
029200           MOVE CN-REC-NO-FND              TO EREAM-COD-RETURN
029300        END-IF
029400     END-IF
029500     .
029600*
029700******************************************************************
029800*.PN 2510-BUSCA-LINGEO-TB.                                       *
029900******************************************************************
030000 2510-BUSCA-LINGEO-TB.
030100*
030200     ADD 1 TO VN-ITERACIONES
030300     IF W001-LG-ID(W001-LINGEO-IX) = VA-LLAVE-BUSQUEDA AND
030400        W001-LG-SIDE(W001-LINGEO-IX) = EREAM-RECORD(51:1)
030500        SET SW-SI-ENCONTRO       TO TRUE
030600     ELSE
030700        IF W001-LINGEO-IX >= W001-LINGEO-CANT
030800           SET SW-END-TBL-YES    TO TRUE
030900        ELSE
031000           SET W001-LINGEO-IX UP BY 1
031100        END-IF
031200     END-IF
031300     .
031400*
031500******************************************************************
031600*.PN 3000-END.                                                   *
031700******************************************************************
031800 3000-END.
031900*
032000     GOBACK.
032100*
032200******************************************************************
032300***************            FIN PROGRAMA             ***************
032400******************************************************************
