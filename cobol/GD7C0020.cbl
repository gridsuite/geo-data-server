000100******************************************************************
000200* GD7C0020:  CALCULO BATCH DE POSICION GEOGRAFICA DE             *
000300*            SUBESTACIONES, CON RESOLUCION POR VECINDAD           *
000400******************************************************************
000500*****************************************************************
000600*                  IDENTIFICATION DIVISION                      *
000700*****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    GD7C0020.
001000*
001100 AUTHOR.        R. LEAL MARTINEZ.
001200*
001300 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001400*
001500 DATE-WRITTEN.  1996-06-09.
001600*
001700 DATE-COMPILED.
001800*
001900 SECURITY.      CONFIDENCIAL - USO INTERNO.
002000*****************************************************************
002100******************************************************************
002200* LOG DE MODIFICACIONES                                          *
002300*----------------------------------------------------------------*
002400* CODE       AUTOR   FECHA      DESCRIPCION                      *
002500*---------- ------- ---------- ------------------------------    *
002600* @GDZ000    RLM     19960609   -PASA A PRODUCCION                *
002700* @GDZ004    RLM     19961120   SE AGREGA REGLA DE DESPLAZAMIENTO *
002800*                               POR VECINDAD (ANTI-COLISION)      *
002900* @GDZ008    JCOV    19980930   AJUSTE Y2K EN FECHA DE TRAZA      *
003000* @GDZ014    AAG     19990317   SE AGREGA PASO DOS DEL CALCULO    *
003100*                               DE CENTROIDE                      *
003200* @GDZ019    MFLO    20020611   SE AGREGA LLAMADO A GD7C0050 PARA *
003300*                               DESENREDO DE SUBESTACIONES        *
003400* @GDZ022    MFLO    20040517   SE AGREGA EXPANSION POR LISTA DE  *
003500*                               IDS (CIERRE DE UN SOLO NIVEL -    *
003600*                               VER ATR GD-0233 PARA CIERRE       *
003700*                               TRANSITIVO COMPLETO, PENDIENTE)   *
003800* @GDZ023    HCQ     20111004   SE COMPLETA EL CIERRE TRANSITIVO  *
003900*                               DE VECINOS PENDIENTE DESDE @GDZ022*
004000*                               (ATR GD-0233); SE AGREGA GUARDA   *
004100*                               DE PAIS EN 2200 (YA NO SE ACEPTA  *
004200*                               COMO CONOCIDA UNA SUBGEO DE OTRO  *
004300*                               PAIS); SE RANQUEA POR CALIDAD DE  *
004400*                               VECINDAD ANTES DEL PASO UNO; SE   *
004500*                               AJUSTA EL FILTRO DE PAIS A LA     *
004600*                               TABLA PR-GD-PAIS-TB; Y EL HASH DE *
004700*                               VECINDAD DE 3300 AHORA SUMA EL    *
004800*                               CONJUNTO EXACTO DE VECINOS, NO    *
004900*                               SOLO PAIS+CANTIDAD (REQ. GD09-118)*
005000* @GDZ025    HCQ     20111005   SE CORRIGE 3300: LA PRIMERA       *
005100*                               SUBESTACION DE UN CONJUNTO DE     *
005200*                               VECINOS USABA YA EL PRIMER PASO   *
005300*                               DE LA SECUENCIA (0.005) EN VEZ DE *
005400*                               CERO; SE RENOMBRA EL ENCABEZADO   *
005500*                               DEL PROGRAMA A TERMINOS DEL       *
005600*                               NEGOCIO (YA NO UN NOMBRE INTERNO  *
005700*                               DEL ANALISIS FUNCIONAL)           *
005800035    HCQ     20111006   SE CORRIGE 6000: EN MODO LISTA DE    *
005900                          IDS, PR-GD-TOT-SUBS-LEIDAS SOLO      *
006000                          CONTABA LAS FILAS QUE PASABAN EL     *
006100                          FILTRO DE VUELTA (6150), MIENTRAS    *
006200                          PR-GD-TOT-SUBS-CALC SE ACUMULABA     *
006300                          SOBRE TODO EL CIERRE DE VECINOS      *
006400                          (2600); ROMPIA LA CUADRATURA         *
006500                          CONOCIDAS+POR-CALCULAR=LEIDAS QUE    *
006600                          ESPERA GD7C0060 Y DABA UN FACTOR DE  *
006700                          EXACTITUD ERRONEO CADA VEZ QUE       *
006800                          GD7C0030 LLAMA A ESTE MODULO PARA    *
006900                          RESOLVER EXTREMOS DE LINEAS - AHORA  *
007000                          LEIDAS SE TOMA DE CONOCIDAS+POR      *
007100                          CALCULAR DEL MISMO CIERRE (REQ.      *
007200                          GD09-126)                            *
007300******************************************************************
007400*****************************************************************
007500*                ENVIRONMENT DIVISION                           *
007600*****************************************************************
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER. IBM-4381.
008000 OBJECT-COMPUTER. IBM-4381.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     UPSI-0 IS SW-UPSI-TRACE-ON.
008400*
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700*
008800     SELECT GD-OUTSUB-FILE    ASSIGN TO GDOUTSUB
008900                               FILE STATUS IS WK-FS-OUTSUB.
009000*****************************************************************
009100*                   DATA DIVISION                               *
009200*****************************************************************
009300 DATA DIVISION.
009400 FILE SECTION.
009500*
009600 FD  GD-OUTSUB-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900 01  FD-OUTSUB-REC.
010000     COPY GDNS6009.
010100*****************************************************************
010200*               WORKING STORAGE SECTION                         *
010300*****************************************************************
010400 WORKING-STORAGE SECTION.
010500*
010600     COPY GDECABC.
010700*
010800*    COPY DE CONSULTA DE VECINDAD, INCLUIDA COMO AREA DE TRABAJO
010900*    LOCAL (NO SE LLAMA NINGUN PROGRAMA; EL BARRIDO DE LA TABLA
011000*    NETLINE SE HACE AQUI MISMO)
011100 01  GDEC0477.
011200     COPY GDEC0477.
011300*
011400*    AREA DE DESPLAZAMIENTO ANTI-COLISION, TAMBIEN LOCAL
011500 01  GDEC0820.
011600     COPY GDEC0820.
011700*
011800*    COPY DE LECTURA GENERICA DE MEMORIA, PARA LOS CALL A
011900*    GD6C0099 (BUSQUEDA DE SUBGEO/DEFCTRY POR CLAVE)
012000 01  GDECREAM.
012100     COPY GDECREAM.
012200*
012300*
012400 01  CT-CONSTANTES.
012500     05  CT-ITERACIONES-MAX         PIC S9(03)  COMP   VALUE 50.
012600     05  CT-DESPLAZAMIENTO-PASO     PIC S9(01)V9(03) COMP-3
012700                                     VALUE +0.005.
012800     05  CT-STEP2-OFFSET-LAT        PIC S9(01)V9(03) COMP-3
012900                                     VALUE -0.002.
013000     05  CT-STEP2-OFFSET-LON        PIC S9(01)V9(03) COMP-3
013100                                     VALUE -0.007.
013200     05  FILLER                     PIC X(04).
013300*
013400*    TABLA DE TRABAJO DE SUBESTACIONES SELECCIONADAS - EN COPY
013500*    APARTE (GDWC0002) PORQUE @GDZ019 LA PASA POR REFERENCIA A
013600*    GD7C0050
013700     COPY GDWC0002.
013800*
013900*    TABLA DE DESPLAZAMIENTOS YA APLICADOS POR CONJUNTO DE
014000*    VECINOS (UNA ENTRADA POR HASH DE VECINDAD DISTINTO)
014100 01  WK-TABLA-DESPLAZ.
014200     05  WK-DESPLAZ-CANT            PIC 9(03) COMP-3.
014300*    VISTA ALFA DE WK-DESPLAZ-CANT PARA LA LINEA DE TRAZA UPSI-0
014400     05  WK-DESPLAZ-CANT-ALFA REDEFINES WK-DESPLAZ-CANT
014500                                     PIC X(02).
014600     05  WK-DESPLAZ-ROW OCCURS 500 TIMES INDEXED BY WK-DESPLAZ-IX.
014700         10  WK-DESPLAZ-HASH        PIC S9(09) COMP.
014800         10  WK-DESPLAZ-VALOR       PIC S9(01)V9(03) COMP-3.
014900         10  FILLER                 PIC X(02).
015000*
015100 01  VA-VARIABLE.
015200     05  VN-PASE                    PIC S9(03) COMP.
015300     05  VN-RESUELTOS-PASE          PIC S9(05) COMP.
015400     05  VN-SUMA-LAT                PIC S9(05)V9(06) COMP-3.
015500     05  VN-SUMA-LON                PIC S9(05)V9(06) COMP-3.
015600     05  VN-CANT-POS-CONOCIDAS      PIC S9(03) COMP.
015700     05  VN-LAT-MIN                 PIC S9(03)V9(06) COMP-3.
015800     05  VN-LAT-MAX                 PIC S9(03)V9(06) COMP-3.
015900     05  VN-LON-MIN                 PIC S9(03)V9(06) COMP-3.
016000     05  VN-LON-MAX                 PIC S9(03)V9(06) COMP-3.
016100     05  VN-TOT-CONOCIDAS           PIC S9(05) COMP.
016200     05  VN-TOT-CALCULAR            PIC S9(05) COMP.
016300     05  VN-SAME-CTRY-CNT           PIC S9(03) COMP.
016400*    VISTA ALFA DE VN-SAME-CTRY-CNT PARA LA LINEA DE TRAZA UPSI-0
016500     05  VN-SAME-CTRY-CNT-ALFA REDEFINES VN-SAME-CTRY-CNT
016600                                     PIC X(02).
016700     05  VN-INDICE-POS              PIC S9(04) COMP.
016800*@GDZ023.I
016900     05  VN-EXPANDE-IX              PIC S9(05) COMP.
017000     05  VN-SORT-IX                 PIC S9(05) COMP.
017100     05  VN-TOT-ESCRITAS            PIC S9(05) COMP.
017200*@GDZ023.F
017300     05  FILLER                     PIC X(08).
017400*
017500 01  VA-LLAVE-VECINO                PIC X(50).
017600*
017700 01  VA-POS-TEMP.
017800     05  VA-POS-LAT OCCURS 50 TIMES PIC S9(03)V9(06) COMP-3.
017900     05  VA-POS-LON OCCURS 50 TIMES PIC S9(03)V9(06) COMP-3.
018000     05  FILLER                     PIC X(04).
018100*
018200*@GDZ023.I
018300*    AREA DE INTERCAMBIO PARA 2980-INTERCAMBIA-FILAS (ORDENAMIENTO
018400*    DE WK-SUB-ROW POR CALIDAD DE VECINDAD, VER 2950)
018500 01  VA-SUB-SWAP.
018600     05  VS-ID                      PIC X(50).
018700     05  VS-CTRY                    PIC X(02).
018800     05  VS-LAT                     PIC S9(03)V9(06) COMP-3.
018900     05  VS-LON                     PIC S9(03)V9(06) COMP-3.
019000     05  VS-ESTADO                  PIC X(01).
019100     05  VS-HASH-VEC                PIC S9(09) COMP.
019200     05  VS-CALIDAD-VEC             PIC S9(03) COMP.
019300     05  FILLER                     PIC X(04).
019400*@GDZ023.F
019500*
019600 01  WK-FILE-STATUS-GRUPO.
019700     05  WK-FS-OUTSUB               PIC X(02).
019800 01  WK-FILE-STATUS-GRUPO-R REDEFINES WK-FILE-STATUS-GRUPO.
019900     05  WK-FS-OUTSUB-NUM           PIC 9(02).
020000*
020100 01  SW-SWITCHES.
020200     05  SW-FIN-ARCHIVO             PIC X(01)  VALUE 'N'.
020300         88  SW-FIN-ARCHIVO-NO           VALUE 'N'.
020400         88  SW-FIN-ARCHIVO-SI           VALUE 'Y'.
020500     05  SW-TERMINO-PASE            PIC X(01)  VALUE 'N'.
020600         88  SW-PASE-RESOLVIO-ALGO       VALUE 'S'.
020700         88  SW-PASE-NO-RESOLVIO         VALUE 'N'.
020800     05  SW-ENCONTRO-DESPLAZ        PIC X(01)  VALUE 'N'.
020900         88  SW-SI-ENCONTRO-DESPLAZ      VALUE 'S'.
021000*@GDZ023.I
021100     05  SW-SUB-EXISTE              PIC X(01)  VALUE 'N'.
021200         88  SW-SUB-NO-EXISTE            VALUE 'N'.
021300         88  SW-SUB-SI-EXISTE            VALUE 'S'.
021400     05  SW-PAIS-FILTRO             PIC X(01)  VALUE 'N'.
021500         88  SW-PAIS-NO-EN-LISTA         VALUE 'N'.
021600         88  SW-PAIS-SI-EN-LISTA         VALUE 'S'.
021700     05  SW-HUBO-CAMBIO             PIC X(01)  VALUE 'N'.
021800         88  SW-HUBO-CAMBIO-NO           VALUE 'N'.
021900         88  SW-HUBO-CAMBIO-SI           VALUE 'S'.
022000*@GDZ023.F
022100     05  FILLER                     PIC X(01).
022200*
022300*****************************************************************
022400*                 LINKAGE SECTION                               *
022500*****************************************************************
022600 LINKAGE SECTION.
022700*
022800 01  VA-GDEC0100.
022900     COPY GDEC0100.
023000*
023100*    GDWC0001 Y GDNE0009 SON, CADA UNA, UN REGISTRO DE NIVEL 01
023200*    COMPLETO; NO SE ENVUELVEN EN OTRO 01 PROPIO
023300     COPY GDWC0001.
023400*
023500     COPY GDNE0009.
023600*
023700*****************************************************************
023800*                 PROCEDURE DIVISION                            *
023900*****************************************************************
024000 PROCEDURE DIVISION USING VA-GDEC0100 GDWC0001 GDNE0009.
024100*
024200 1000-INICIO.
024300*
024400     PERFORM 1100-ABRE-ARCHIVO-SALIDA
024500*
024600*    @GDZ023 - EN MODO LISTA DE IDS EL CIERRE TRANSITIVO DE
024700*    VECINOS SE RESUELVE APARTE (2600), PORQUE 2000 NUNCA FILTRA
024800*    POR PAIS CUANDO PR-GD-FILTRO-LISTA-ID ESTA ACTIVO
024900     IF PR-GD-FILTRO-LISTA-ID
025000        PERFORM 2600-EXPANDE-POR-LISTA-ID
025100     ELSE
025200        PERFORM 2000-SELECCIONA-SUBESTACIONES
025300     END-IF
025400*
025500     IF SW-UPSI-TRACE-ON
025600        DISPLAY 'GD7C0020 - SUBS SELECCIONADAS: '
025700                WK-SUB-CANT-ALFA
025800     END-IF
025900*
026000     PERFORM 2900-RANQUEA-POR-VECINDAD
026100*
026200     PERFORM 3000-PASO-UNO-CENTROIDE
026300*
026400     PERFORM 4000-PASO-DOS-CENTROIDE
026500*
026600     PERFORM 5000-DESENREDO-DEFAULT
026700*
026800     PERFORM 6000-ESCRIBE-SALIDA
026900*
027000     PERFORM 6900-CIERRA-ARCHIVO-SALIDA
027100*
027200     GOBACK.
027300*
027400******************************************************************
027500*.PN 1100-ABRE-ARCHIVO-SALIDA.                                   *
027600******************************************************************
027700 1100-ABRE-ARCHIVO-SALIDA.
027800*
027900     OPEN OUTPUT GD-OUTSUB-FILE
028000     IF WK-FS-OUTSUB NOT = '00'
028100        MOVE 'GD7C0020'           TO ABC-DES-PROG
028200        MOVE WK-FS-OUTSUB         TO ABC-FILE-STATUS
028300        SET  ABC-PASO-CALCULO-GEO TO TRUE
028400        MOVE 'ERROR EN OPEN DE OUTPUT-SUBSTATIONS'
028500                                  TO ABC-MENSAJE
028600        MOVE 9                   TO PR-GD-ERROR
028700        GOBACK
028800     END-IF
028900     .
029000*
029100******************************************************************
029200*.PN 2000-SELECCIONA-SUBESTACIONES.  RECORRE NODES, FILTRA POR   *
029300*     PAIS (SI HAY FILTRO) Y CLASIFICA CONOCIDA/POR CALCULAR     *
029400******************************************************************
029500 2000-SELECCIONA-SUBESTACIONES.
029600*
029700     MOVE ZERO     TO WK-SUB-CANT VN-TOT-CONOCIDAS VN-TOT-CALCULAR
029800     SET  WK-SUB-IX TO 1
029900*
030000     PERFORM 2100-RECORRE-NODES
030100        VARYING W001-NODES-IX FROM 1 BY 1
030200        UNTIL W001-NODES-IX > W001-NODES-CANT
030300           OR WK-SUB-CANT >= 3000
030400     .
030500*
030600******************************************************************
030700*.PN 2100-RECORRE-NODES.                                         *
030800******************************************************************
030900 2100-RECORRE-NODES.
031000*
031100     IF PR-GD-FILTRO-PAIS AND PR-GD-NUM-PAISES > 0
031200        PERFORM 2120-PAIS-EN-LISTA-FILTRO
031300        IF SW-PAIS-NO-EN-LISTA
031400           GO TO 2100-EXIT
031500        END-IF
031600     END-IF
031700*
031800     ADD 1                          TO WK-SUB-CANT
031900     SET  WK-SUB-IX                 TO WK-SUB-CANT
032000     MOVE W001-ND-ID(W001-NODES-IX)    TO WK-SUB-ID(WK-SUB-IX)
032100     MOVE W001-ND-CTRY(W001-NODES-IX)  TO WK-SUB-CTRY(WK-SUB-IX)
032200     MOVE ZERO                       TO WK-SUB-LAT(WK-SUB-IX)
032300                                         WK-SUB-LON(WK-SUB-IX)
032400                                         WK-SUB-HASH-VEC(WK-SUB-IX)
032500                                         WK-SUB-CALIDAD-VEC(WK-SUB-IX)
032600*
032700     PERFORM 2200-BUSCA-POSICION-CONOCIDA
032800*
032900 2100-EXIT.
033000     EXIT.
033100*
033200******************************************************************
033300*.PN 2120-PAIS-EN-LISTA-FILTRO.  @GDZ023 - CONFIRMA SI EL PAIS DEL *
033400*    NODO ESTA EN LA TABLA DE PAISES DEL FILTRO PR-GD-PAIS-TB     *
033500******************************************************************
033600 2120-PAIS-EN-LISTA-FILTRO.
033700*
033800     SET  PR-GD-PAIS-IX         TO 1
033900     SET  SW-PAIS-NO-EN-LISTA   TO TRUE
034000     PERFORM 2130-COMPARA-PAIS-FILTRO
034100        UNTIL PR-GD-PAIS-IX > PR-GD-NUM-PAISES
034200           OR SW-PAIS-SI-EN-LISTA
034300     .
034400*
034500******************************************************************
034600*.PN 2130-COMPARA-PAIS-FILTRO.                                    *
034700******************************************************************
034800 2130-COMPARA-PAIS-FILTRO.
034900*
035000     IF PR-GD-PAIS-TB(PR-GD-PAIS-IX) = W001-ND-CTRY(W001-NODES-IX)
035100        SET  SW-PAIS-SI-EN-LISTA   TO TRUE
035200     ELSE
035300        SET  PR-GD-PAIS-IX UP BY 1
035400     END-IF
035500     .
035600*
035700******************************************************************
035800*.PN 2200-BUSCA-POSICION-CONOCIDA.  BUSCA POR ID EN SUBGEO. SOLO SE *
035900*    ACEPTA COMO CONOCIDA SI EL REGISTRO NO TRAE PAIS (DEFAULT     *
036000*    GENERICO) O SI SU PAIS COINCIDE CON EL DE LA SUBESTACION EN   *
036100*    LA RED (@GDZ023).  SUBGEO NO TRAE NOMBRE, ASI QUE NO EXISTE   *
036300******************************************************************
036400 2200-BUSCA-POSICION-CONOCIDA.
036500*
036600     MOVE 'SUBGEO  '                 TO EREAM-MEMO-NM
036700     SET  EREAM-OPCION-BUSCA-ID      TO TRUE
036800     MOVE SPACES                     TO EREAM-RECORD
036900     MOVE WK-SUB-ID(WK-SUB-IX)        TO EREAM-RECORD(1:50)
037000*
037100     CALL 'GD6C0099' USING GDECREAM
037200*
037300     IF EREAM-ENCONTRADO
037400        AND (EREAM-RECORD(51:2) = SPACES
037500             OR EREAM-RECORD(51:2) = WK-SUB-CTRY(WK-SUB-IX))
037600        MOVE EREAM-RECORD(53:9)      TO WK-SUB-LAT(WK-SUB-IX)
037700        MOVE EREAM-RECORD(62:9)      TO WK-SUB-LON(WK-SUB-IX)
037800        SET  WK-SUB-ES-CONOCIDA(WK-SUB-IX)  TO TRUE
037900        ADD 1                        TO VN-TOT-CONOCIDAS
038000     ELSE
038100        SET  WK-SUB-ES-CALCULAR(WK-SUB-IX)  TO TRUE
038200        ADD 1                        TO VN-TOT-CALCULAR
038300     END-IF
038400     .
038500*
038600******************************************************************
038700*.PN 2600-EXPANDE-POR-LISTA-ID.  @GDZ023 - ARMA WK-SUB-ROW A      *
038800*    PARTIR DE LOS IDS SEMILLA DE LA LISTA Y SIGUE SUS VECINOS   *
038900*    TRANSITIVAMENTE (CIERRE COMPLETO, YA NO SOLO UN NIVEL COMO  *
039000*    EN @GDZ022) PARA QUE EL CALCULO DE CENTROIDE TENGA TODA LA  *
039100*    VECINDAD DISPONIBLE.  LA SALIDA SE FILTRA DE VUELTA A SOLO  *
039200*    LOS IDS PEDIDOS EN 6150                                     *
039300******************************************************************
039400 2600-EXPANDE-POR-LISTA-ID.
039500*
039600     MOVE ZERO     TO WK-SUB-CANT VN-TOT-CONOCIDAS VN-TOT-CALCULAR
039700*
039800     PERFORM 2610-AGREGA-ID-SEMILLA
039900        VARYING E009-ID-IX FROM 1 BY 1
040000        UNTIL E009-ID-IX > E009-NUMIDS
040100*
040200*    VN-EXPANDE-IX ES UN CONTADOR PLANO, NO UN INDEX-NAME: 2670
040300*    PUEDE AGREGAR FILAS NUEVAS A WK-SUB-ROW MIENTRAS ESTE PERFORM
040400*    AVANZA, Y EL LIMITE WK-SUB-CANT CRECE CON ELLAS (BARRIDO EN
040500*    ANCHURA SOBRE UNA TABLA QUE SE AGRANDA EN EL MISMO PASO)
040600     PERFORM 2700-EXPANDE-VECINOS-DE
040700        VARYING VN-EXPANDE-IX FROM 1 BY 1
040800        UNTIL VN-EXPANDE-IX > WK-SUB-CANT
040900           OR WK-SUB-CANT >= 3000
041000     .
041100*
041200******************************************************************
041300*.PN 2610-AGREGA-ID-SEMILLA.                                     *
041400******************************************************************
041500 2610-AGREGA-ID-SEMILLA.
041600*
041700     MOVE E009-LSTAIDS(E009-ID-IX)   TO VA-LLAVE-VECINO
041800     PERFORM 2650-AGREGA-SUB-A-TABLA
041900     .
042000*
042100******************************************************************
042200*.PN 2650-AGREGA-SUB-A-TABLA.  AGREGA VA-LLAVE-VECINO A WK-SUB-ROW*
042300*    SI TODAVIA NO ESTA AHI                                      *
042400******************************************************************
042500 2650-AGREGA-SUB-A-TABLA.
042600*
042700     PERFORM 2660-BUSCA-SUB-EN-TABLA
042800     IF SW-SUB-NO-EXISTE
042900        PERFORM 2670-BUSCA-NODO-Y-AGREGA
043000     END-IF
043100     .
043200*
043300******************************************************************
043400*.PN 2660-BUSCA-SUB-EN-TABLA.                                     *
043500******************************************************************
043600 2660-BUSCA-SUB-EN-TABLA.
043700*
043800     SET  WK-SUB-IX2            TO 1
043900     SET  SW-SUB-NO-EXISTE      TO TRUE
044000     PERFORM 2665-COMPARA-SUB-TABLA
044100        UNTIL WK-SUB-IX2 > WK-SUB-CANT OR SW-SUB-SI-EXISTE
044200     .
044300*
044400******************************************************************
044500*.PN 2665-COMPARA-SUB-TABLA.                                      *
044600******************************************************************
044700 2665-COMPARA-SUB-TABLA.
044800*
044900     IF WK-SUB-ID(WK-SUB-IX2) = VA-LLAVE-VECINO
045000        SET  SW-SUB-SI-EXISTE   TO TRUE
045100     ELSE
045200        SET  WK-SUB-IX2 UP BY 1
045300     END-IF
045400     .
045500*
045600******************************************************************
045700*.PN 2670-BUSCA-NODO-Y-AGREGA.  BUSCA EL PAIS DE VA-LLAVE-VECINO  *
045800*    EN NODES (SI NO ESTA EN LA RED, QUEDA SIN PAIS) Y AGREGA LA  *
045900*    FILA NUEVA, CLASIFICANDOLA CON 2200                          *
046000******************************************************************
046100 2670-BUSCA-NODO-Y-AGREGA.
046200*
046300     SET  W001-NODES-IX         TO 1
046400     SET  SW-SUB-NO-EXISTE      TO TRUE
046500     PERFORM 2680-BUSCA-NODO-TB
046600        UNTIL W001-NODES-IX > W001-NODES-CANT OR SW-SUB-SI-EXISTE
046700*
046800     ADD 1                           TO WK-SUB-CANT
046900     SET  WK-SUB-IX                  TO WK-SUB-CANT
047000     MOVE VA-LLAVE-VECINO             TO WK-SUB-ID(WK-SUB-IX)
047100     IF SW-SUB-SI-EXISTE
047200        MOVE W001-ND-CTRY(W001-NODES-IX) TO WK-SUB-CTRY(WK-SUB-IX)
047300     ELSE
047400        MOVE SPACES                      TO WK-SUB-CTRY(WK-SUB-IX)
047500     END-IF
047600     MOVE ZERO                        TO WK-SUB-LAT(WK-SUB-IX)
047700                                          WK-SUB-LON(WK-SUB-IX)
047800                                          WK-SUB-HASH-VEC(WK-SUB-IX)
047900                                          WK-SUB-CALIDAD-VEC(WK-SUB-IX)
048000*
048100     PERFORM 2200-BUSCA-POSICION-CONOCIDA
048200     .
048300*
048400******************************************************************
048500*.PN 2680-BUSCA-NODO-TB.                                          *
048600******************************************************************
048700 2680-BUSCA-NODO-TB.
048800*
048900     IF W001-ND-ID(W001-NODES-IX) = VA-LLAVE-VECINO
049000        SET  SW-SUB-SI-EXISTE   TO TRUE
049100     ELSE
049200        SET  W001-NODES-IX UP BY 1
049300     END-IF
049400     .
049500*
049600******************************************************************
049700*.PN 2700-EXPANDE-VECINOS-DE.  POR LA SUBESTACION VN-EXPANDE-IX,  *
049800*    AGREGA A LA TABLA CUALQUIER VECINO DE RED QUE TODAVIA NO     *
049900*    ESTE EN ELLA (CIERRE TRANSITIVO, VER 2600)                   *
050000******************************************************************
050100 2700-EXPANDE-VECINOS-DE.
050200*
050300     MOVE WK-SUB-ID(VN-EXPANDE-IX)    TO E477-SUBSTATION-ID
050400     MOVE 50                          TO E477-MAX-VECINOS
050500     PERFORM 3050-BUSCA-VECINOS
050600*
050700     PERFORM 2750-AGREGA-VECINO-SI-FALTA
050800        VARYING E477-VEC-IX FROM 1 BY 1
050900        UNTIL E477-VEC-IX > E477-NUM-VECINOS
051000     .
051100*
051200******************************************************************
051300*.PN 2750-AGREGA-VECINO-SI-FALTA.                                 *
051400******************************************************************
051500 2750-AGREGA-VECINO-SI-FALTA.
051600*
051700     MOVE E477-VEC-SUBSTATION-ID(E477-VEC-IX) TO VA-LLAVE-VECINO
051800     PERFORM 2650-AGREGA-SUB-A-TABLA
051900     .
052000*
052100******************************************************************
052200*.PN 2900-RANQUEA-POR-VECINDAD.  @GDZ023 - PARA CADA SUBESTACION  *
052300*    A CALCULAR, CUENTA CUANTOS DE SUS VECINOS TIENEN POSICION    *
052400*    CONOCIDA (CALIDAD DE VECINDAD) Y ORDENA WK-SUB-ROW           *
052500*    DESCENDENTE POR ESA CALIDAD ANTES DEL PASO UNO, PARA QUE LAS *
052600*    SUBESTACIONES CON MEJOR VECINDAD SE RESUELVAN PRIMERO        *
052700******************************************************************
052800 2900-RANQUEA-POR-VECINDAD.
052900*
053000     PERFORM 2910-CALCULA-CALIDAD
053100        VARYING WK-SUB-IX FROM 1 BY 1
053200        UNTIL WK-SUB-IX > WK-SUB-CANT
053300*
053400     PERFORM 2950-ORDENA-POR-CALIDAD
053500     .
053600*
053700******************************************************************
053800*.PN 2910-CALCULA-CALIDAD.                                        *
053900******************************************************************
054000 2910-CALCULA-CALIDAD.
054100*
054200     MOVE ZERO                   TO WK-SUB-CALIDAD-VEC(WK-SUB-IX)
054300     IF WK-SUB-ES-CALCULAR(WK-SUB-IX)
054400        MOVE WK-SUB-ID(WK-SUB-IX)    TO E477-SUBSTATION-ID
054500        MOVE 50                      TO E477-MAX-VECINOS
054600        PERFORM 3050-BUSCA-VECINOS
054700        PERFORM 2920-CUENTA-VECINO-CONOCIDO
054800           VARYING E477-VEC-IX FROM 1 BY 1
054900           UNTIL E477-VEC-IX > E477-NUM-VECINOS
055000     END-IF
055100     .
055200*
055300******************************************************************
055400*.PN 2920-CUENTA-VECINO-CONOCIDO.                                 *
055500******************************************************************
055600 2920-CUENTA-VECINO-CONOCIDO.
055700*
055800     SET  WK-SUB-IX2            TO 1
055900     SET  SW-FIN-ARCHIVO-NO     TO TRUE
056000     PERFORM 2930-COMPARA-VECINO-CONOCIDO
056100        UNTIL WK-SUB-IX2 > WK-SUB-CANT OR SW-FIN-ARCHIVO-SI
056200     SET  SW-FIN-ARCHIVO-NO     TO TRUE
056300     .
056400*
056500******************************************************************
056600*.PN 2930-COMPARA-VECINO-CONOCIDO.                                *
056700******************************************************************
056800 2930-COMPARA-VECINO-CONOCIDO.
056900*
057000     IF WK-SUB-ID(WK-SUB-IX2) = E477-VEC-SUBSTATION-ID(E477-VEC-IX)
057100        IF WK-SUB-ES-CONOCIDA(WK-SUB-IX2)
057200           ADD 1  TO WK-SUB-CALIDAD-VEC(WK-SUB-IX)
057300        END-IF
057400        SET  SW-FIN-ARCHIVO-SI   TO TRUE
057500     ELSE
057600        SET  WK-SUB-IX2 UP BY 1
057700     END-IF
057800     .
057900*
058000*****************************************************************
058100*.PN 2950-ORDENA-POR-CALIDAD.  BURBUJA ESTABLE DESCENDENTE (LOS   *
058200*    EMPATES CONSERVAN EL ORDEN DE LLEGADA) - NO HAY SORT EN ESTE *
058300*    PROGRAMA                                                    *
058400******************************************************************
058500 2950-ORDENA-POR-CALIDAD.
058600*
058700     SET  SW-HUBO-CAMBIO-SI     TO TRUE
058800     PERFORM 2960-UNA-PASADA-ORDENA
058900        UNTIL SW-HUBO-CAMBIO-NO
059000     .
059100*
059200******************************************************************
059300*.PN 2960-UNA-PASADA-ORDENA.                                      *
059400******************************************************************
059500 2960-UNA-PASADA-ORDENA.
059600*
059700     SET  SW-HUBO-CAMBIO-NO     TO TRUE
059800     PERFORM 2970-COMPARA-Y-CAMBIA
059900        VARYING VN-SORT-IX FROM 1 BY 1
060000        UNTIL VN-SORT-IX > WK-SUB-CANT - 1
060100     .
060200*
060300******************************************************************
060400*.PN 2970-COMPARA-Y-CAMBIA.                                       *
060500******************************************************************
060600 2970-COMPARA-Y-CAMBIA.
060700*
060800     IF WK-SUB-CALIDAD-VEC(VN-SORT-IX) <
060900                            WK-SUB-CALIDAD-VEC(VN-SORT-IX + 1)
061000        PERFORM 2980-INTERCAMBIA-FILAS
061100        SET  SW-HUBO-CAMBIO-SI  TO TRUE
061200     END-IF
061300     .
061400*
061500******************************************************************
061600*.PN 2980-INTERCAMBIA-FILAS.                                      *
061700******************************************************************
061800 2980-INTERCAMBIA-FILAS.
061900*
062000     MOVE WK-SUB-ID(VN-SORT-IX)             TO VS-ID
062100     MOVE WK-SUB-CTRY(VN-SORT-IX)           TO VS-CTRY
062200     MOVE WK-SUB-LAT(VN-SORT-IX)            TO VS-LAT
062300     MOVE WK-SUB-LON(VN-SORT-IX)            TO VS-LON
062400     MOVE WK-SUB-ESTADO(VN-SORT-IX)         TO VS-ESTADO
062500     MOVE WK-SUB-HASH-VEC(VN-SORT-IX)       TO VS-HASH-VEC
062600     MOVE WK-SUB-CALIDAD-VEC(VN-SORT-IX)    TO VS-CALIDAD-VEC
062700*
062800     MOVE WK-SUB-ID(VN-SORT-IX + 1)
062900                                TO WK-SUB-ID(VN-SORT-IX)
063000     MOVE WK-SUB-CTRY(VN-SORT-IX + 1)
063100                                TO WK-SUB-CTRY(VN-SORT-IX)
063200     MOVE WK-SUB-LAT(VN-SORT-IX + 1)
063300                                TO WK-SUB-LAT(VN-SORT-IX)
063400     MOVE WK-SUB-LON(VN-SORT-IX + 1)
063500                                TO WK-SUB-LON(VN-SORT-IX)
063600     MOVE WK-SUB-ESTADO(VN-SORT-IX + 1)
063700                                TO WK-SUB-ESTADO(VN-SORT-IX)
063800     MOVE WK-SUB-HASH-VEC(VN-SORT-IX + 1)
063900                                TO WK-SUB-HASH-VEC(VN-SORT-IX)
064000     MOVE WK-SUB-CALIDAD-VEC(VN-SORT-IX + 1)
064100                                TO WK-SUB-CALIDAD-VEC(VN-SORT-IX)
064200*
064300     MOVE VS-ID           TO WK-SUB-ID(VN-SORT-IX + 1)
064400     MOVE VS-CTRY         TO WK-SUB-CTRY(VN-SORT-IX + 1)
064500     MOVE VS-LAT          TO WK-SUB-LAT(VN-SORT-IX + 1)
064600     MOVE VS-LON          TO WK-SUB-LON(VN-SORT-IX + 1)
064700     MOVE VS-ESTADO       TO WK-SUB-ESTADO(VN-SORT-IX + 1)
064800     MOVE VS-HASH-VEC     TO WK-SUB-HASH-VEC(VN-SORT-IX + 1)
064900     MOVE VS-CALIDAD-VEC  TO WK-SUB-CALIDAD-VEC(VN-SORT-IX + 1)
065000     .
065100*
065200******************************************************************
065300*.PN 3000-PASO-UNO-CENTROIDE.   REPITE HASTA 50 PASES O HASTA    *
065400*    QUE UN PASE NO RESUELVA NADA                                *
065500******************************************************************
065600 3000-PASO-UNO-CENTROIDE.
065700*
065800     MOVE ZERO                TO VN-PASE
065900     SET  SW-PASE-RESOLVIO-ALGO  TO TRUE
066000*
066100     PERFORM 3010-UN-PASE
066200        UNTIL VN-PASE >= CT-ITERACIONES-MAX
066300           OR SW-PASE-NO-RESOLVIO
066400     .
066500*
066600******************************************************************
066700*.PN 3010-UN-PASE.                                               *
066800******************************************************************
066900 3010-UN-PASE.
067000*
067100     ADD 1                    TO VN-PASE
067200     MOVE ZERO                TO VN-RESUELTOS-PASE
067300*
067400     PERFORM 3020-INTENTA-SUB-EN-PASE
067500        VARYING WK-SUB-IX FROM 1 BY 1
067600        UNTIL WK-SUB-IX > WK-SUB-CANT
067700*
067800     IF VN-RESUELTOS-PASE = ZERO
067900        SET SW-PASE-NO-RESOLVIO     TO TRUE
068000     ELSE
068100        SET SW-PASE-RESOLVIO-ALGO   TO TRUE
068200     END-IF
068300     .
068400*
068500******************************************************************
068600*.PN 3020-INTENTA-SUB-EN-PASE.                                   *
068700******************************************************************
068800 3020-INTENTA-SUB-EN-PASE.
068900*
069000     IF WK-SUB-ES-CALCULAR(WK-SUB-IX)
069100        MOVE WK-SUB-ID(WK-SUB-IX)   TO E477-SUBSTATION-ID
069200        MOVE 50                     TO E477-MAX-VECINOS
069300        PERFORM 3050-BUSCA-VECINOS
069400        PERFORM 3100-RECOLECTA-POSICIONES
069500        IF VN-CANT-POS-CONOCIDAS >= 2
069600           PERFORM 3200-CALCULA-CENTROIDE-PROMEDIO
069700           PERFORM 3300-APLICA-DESPLAZAMIENTO
069800           SET  WK-SUB-ES-RESUELTA(WK-SUB-IX)  TO TRUE
069900           ADD 1                     TO VN-RESUELTOS-PASE
070000        END-IF
070100     END-IF
070200     .
070300*
070400******************************************************************
070500*.PN 3050-BUSCA-VECINOS.  BARRE NETLINE BUSCANDO LINEAS QUE      *
070600*    TOCAN LA SUBESTACION E477-SUBSTATION-ID                     *
070700******************************************************************
070800 3050-BUSCA-VECINOS.
070900*
071000     MOVE ZERO            TO E477-NUM-VECINOS
071100     SET  E477-VEC-IX     TO 1
071200*
071300     PERFORM 3060-EXAMINA-NETLINE
071400        VARYING W001-NETLINE-IX FROM 1 BY 1
071500        UNTIL W001-NETLINE-IX > W001-NETLINE-CANT
071600           OR E477-NUM-VECINOS >= E477-MAX-VECINOS
071700     .
071800*
071900******************************************************************
072000*.PN 3060-EXAMINA-NETLINE.                                       *
072100******************************************************************
072200 3060-EXAMINA-NETLINE.
072300*
072400     IF W001-NL-SUB-1(W001-NETLINE-IX) = E477-SUBSTATION-ID
072500        MOVE W001-NL-SUB-2(W001-NETLINE-IX)  TO VA-LLAVE-VECINO
072600        PERFORM 3070-AGREGA-VECINO
072700     ELSE
072800        IF W001-NL-SUB-2(W001-NETLINE-IX) = E477-SUBSTATION-ID
072900           MOVE W001-NL-SUB-1(W001-NETLINE-IX) TO VA-LLAVE-VECINO
073000           PERFORM 3070-AGREGA-VECINO
073100        END-IF
073200     END-IF
073300     .
073400*
073500******************************************************************
073600*.PN 3070-AGREGA-VECINO.                                         *
073700******************************************************************
073800 3070-AGREGA-VECINO.
073900*
074000     ADD 1                                TO E477-NUM-VECINOS
074100     SET  E477-VEC-IX                     TO E477-NUM-VECINOS
074200     MOVE VA-LLAVE-VECINO                  TO
074300                               E477-VEC-SUBSTATION-ID(E477-VEC-IX)
074400     MOVE SPACES                           TO
074500                               E477-VEC-CTRY(E477-VEC-IX)
074600     MOVE 'N'                              TO
074700                               E477-VEC-CONOCIDO(E477-VEC-IX)
074800     .
074900*
075000******************************************************************
075100*.PN 3100-RECOLECTA-POSICIONES.  BUSCA, PARA CADA VECINO, SU      *
075200*    POSICION RESUELTA (CONOCIDA O YA CALCULADA) EN GDWC0002      *
075300******************************************************************
075400 3100-RECOLECTA-POSICIONES.
075500*
075600     MOVE ZERO               TO VN-CANT-POS-CONOCIDAS VN-SAME-CTRY-CNT
075700     SET  E477-VEC-IX        TO 1
075800*
075900     PERFORM 3110-UBICA-VECINO-EN-TABLA
076000        VARYING E477-VEC-IX FROM 1 BY 1
076100        UNTIL E477-VEC-IX > E477-NUM-VECINOS
076200           OR VN-CANT-POS-CONOCIDAS >= 50
076300     .
076400*
076500******************************************************************
076600*.PN 3110-UBICA-VECINO-EN-TABLA.                                 *
076700******************************************************************
076800 3110-UBICA-VECINO-EN-TABLA.
076900*
077000     SET  WK-SUB-IX2 TO 1
077100     SET  SW-FIN-ARCHIVO-NO TO TRUE
077200     PERFORM 3120-COMPARA-VECINO
077300        UNTIL WK-SUB-IX2 > WK-SUB-CANT OR SW-FIN-ARCHIVO-SI
077400     SET  SW-FIN-ARCHIVO-NO TO TRUE
077500     .
077600*
077700******************************************************************
077800*.PN 3120-COMPARA-VECINO.                                        *
077900******************************************************************
078000 3120-COMPARA-VECINO.
078100*
078200     IF WK-SUB-ID(WK-SUB-IX2) = E477-VEC-SUBSTATION-ID(E477-VEC-IX)
078300        IF WK-SUB-ES-CONOCIDA(WK-SUB-IX2)
078400           OR WK-SUB-ES-RESUELTA(WK-SUB-IX2)
078500           ADD 1                    TO VN-CANT-POS-CONOCIDAS
078600           MOVE WK-SUB-LAT(WK-SUB-IX2)
078700                            TO VA-POS-LAT(VN-CANT-POS-CONOCIDAS)
078800           MOVE WK-SUB-LON(WK-SUB-IX2)
078900                            TO VA-POS-LON(VN-CANT-POS-CONOCIDAS)
079000           IF WK-SUB-CTRY(WK-SUB-IX2) = WK-SUB-CTRY(WK-SUB-IX)
079100              ADD 1                 TO VN-SAME-CTRY-CNT
079200           END-IF
079300        END-IF
079400        SET  SW-FIN-ARCHIVO-SI      TO TRUE
079500     ELSE
079600        SET  WK-SUB-IX2 UP BY 1
079700     END-IF
079800     .
079900*
080000******************************************************************
080100*.PN 3200-CALCULA-CENTROIDE-PROMEDIO.  SI NINGUN VECINO ES DEL   *
080200*    MISMO PAIS Y HAY DEFAULT DE PAIS, SE SUSTITUYE LA LISTA DE  *
080300*    VECINOS POR EL ANCLA DEFAULT (REGLA DEL SPEC)                *
080400******************************************************************
080500 3200-CALCULA-CENTROIDE-PROMEDIO.
080600*
080700     IF VN-SAME-CTRY-CNT = ZERO
080800        MOVE WK-SUB-CTRY(WK-SUB-IX)     TO EREAM-RECORD(1:2)
080900        MOVE 'DEFCTRY '                 TO EREAM-MEMO-NM
081000        SET  EREAM-OPCION-BUSCA-PAIS    TO TRUE
081100        CALL 'GD6C0099' USING GDECREAM
081200        IF EREAM-ENCONTRADO
081300           MOVE 1                       TO VN-CANT-POS-CONOCIDAS
081400           MOVE EREAM-RECORD(3:9)        TO VA-POS-LAT(1)
081500           MOVE EREAM-RECORD(12:9)       TO VA-POS-LON(1)
081600        END-IF
081700     END-IF
081800*
081900     MOVE ZERO                TO VN-SUMA-LAT VN-SUMA-LON
082000     PERFORM 3210-SUMA-POSICION
082100        VARYING VN-INDICE-POS FROM 1 BY 1
082200        UNTIL VN-INDICE-POS > VN-CANT-POS-CONOCIDAS
082300*
082400     COMPUTE WK-SUB-LAT(WK-SUB-IX) =
082500                 VN-SUMA-LAT / VN-CANT-POS-CONOCIDAS
082600     COMPUTE WK-SUB-LON(WK-SUB-IX) =
082700                 VN-SUMA-LON / VN-CANT-POS-CONOCIDAS
082800*
082900     PERFORM 3220-CALCULA-SPREAD
083000     .
083100*
083200******************************************************************
083300*.PN 3210-SUMA-POSICION.                                         *
083400******************************************************************
083500 3210-SUMA-POSICION.
083600*
083700     ADD VA-POS-LAT(VN-INDICE-POS)  TO VN-SUMA-LAT
083800     ADD VA-POS-LON(VN-INDICE-POS)  TO VN-SUMA-LON
083900     .
084000*
084100******************************************************************
084200*.PN 3220-CALCULA-SPREAD.  CALCULA LATSPREAD/LONSPREAD PARA LA   *
084300*    REGLA DE DESPLAZAMIENTO ANTI-COLISION                       *
084400******************************************************************
084500 3220-CALCULA-SPREAD.
084600*
084700     MOVE VA-POS-LAT(1)   TO VN-LAT-MIN VN-LAT-MAX
084800     MOVE VA-POS-LON(1)   TO VN-LON-MIN VN-LON-MAX
084900*
085000     PERFORM 3230-COMPARA-SPREAD
085100        VARYING VN-INDICE-POS FROM 2 BY 1
085200        UNTIL VN-INDICE-POS > VN-CANT-POS-CONOCIDAS
085300     .
085400*
085500******************************************************************
085600*.PN 3230-COMPARA-SPREAD.                                        *
085700******************************************************************
085800 3230-COMPARA-SPREAD.
085900*
086000     IF VA-POS-LAT(VN-INDICE-POS) < VN-LAT-MIN
086100        MOVE VA-POS-LAT(VN-INDICE-POS) TO VN-LAT-MIN
086200     END-IF
086300     IF VA-POS-LAT(VN-INDICE-POS) > VN-LAT-MAX
086400        MOVE VA-POS-LAT(VN-INDICE-POS) TO VN-LAT-MAX
086500     END-IF
086600     IF VA-POS-LON(VN-INDICE-POS) < VN-LON-MIN
086700        MOVE VA-POS-LON(VN-INDICE-POS) TO VN-LON-MIN
086800     END-IF
086900     IF VA-POS-LON(VN-INDICE-POS) > VN-LON-MAX
087000        MOVE VA-POS-LON(VN-INDICE-POS) TO VN-LON-MAX
087100     END-IF
087200     .
087300*
087400******************************************************************
087500*.PN 3300-APLICA-DESPLAZAMIENTO.  ARMA EL AREA GDEC0820 CON EL   *
087600*    CENTROIDE PRE-DESPLAZAMIENTO, BUSCA O CREA LA ENTRADA DE    *
087700*    DESPLAZAMIENTO PARA ESTE CONJUNTO DE VECINOS (HASHEADO POR  *
087800*    PAIS + LA SUMA DE LA VISTA NUMERICA DE CADA ID DE VECINO,   *
087900*    PARA QUE DOS SUBESTACIONES SOLO COMPARTAN SECUENCIA SI      *
088000*    TIENEN EL MISMO CONJUNTO EXACTO DE VECINOS, NO SOLO LA      *
088100*    MISMA CANTIDAD - @GDZ023) Y AVANZA LA SECUENCIA: LA PRIMERA *
088200*    SUBESTACION DE UN CONJUNTO DE VECINOS USA DESPLAZAMIENTO =  *
088300*    CERO (ENTRADA RECIEN CREADA, SW-SI-ENCONTRO-DESPLAZ='N');   *
088400*    DE LA SEGUNDA EN ADELANTE, SIG = -ANT SI ANT > 0; SINO      *
088500*    -ANT+0.005 (CORREGIDO @GDZ025, ANTES SE ADELANTABA LA       *
088600*    SECUENCIA UN PASO DESDE LA PRIMERA SUBESTACION)             *
088700******************************************************************
088800 3300-APLICA-DESPLAZAMIENTO.
088900*
089000     MOVE WK-SUB-ID(WK-SUB-IX)       TO E820-COD-SUBSTATION
089100     MOVE WK-SUB-LAT(WK-SUB-IX)      TO E820-LAT-CALCULADA
089200     MOVE WK-SUB-LON(WK-SUB-IX)      TO E820-LON-CALCULADA
089300     COMPUTE E820-HASH-VECINDAD = WK-SUB-CTRY-NUM(WK-SUB-IX)
089400     PERFORM 3305-ACUMULA-HASH-VECINO
089500        VARYING E477-VEC-IX FROM 1 BY 1
089600        UNTIL E477-VEC-IX > E477-NUM-VECINOS
089700     MOVE E820-HASH-VECINDAD         TO WK-SUB-HASH-VEC(WK-SUB-IX)
089800*
089900     SET  SW-SI-ENCONTRO-DESPLAZ  TO FALSE
090000     SET  WK-DESPLAZ-IX           TO 1
090100     PERFORM 3310-BUSCA-DESPLAZ
090200        UNTIL WK-DESPLAZ-IX > WK-DESPLAZ-CANT
090300           OR SW-SI-ENCONTRO-DESPLAZ
090400*
090500     IF NOT SW-SI-ENCONTRO-DESPLAZ
090600        AND WK-DESPLAZ-CANT < 500
090700        ADD 1                     TO WK-DESPLAZ-CANT
090800        SET  WK-DESPLAZ-IX        TO WK-DESPLAZ-CANT
090900        MOVE E820-HASH-VECINDAD   TO WK-DESPLAZ-HASH(WK-DESPLAZ-IX)
091000        MOVE ZERO                 TO WK-DESPLAZ-VALOR(WK-DESPLAZ-IX)
091100     END-IF
091200*
091300     IF SW-SI-ENCONTRO-DESPLAZ
091400        IF WK-DESPLAZ-VALOR(WK-DESPLAZ-IX) > ZERO
091500           COMPUTE E820-DESPLAZAMIENTO =
091600                   0 - WK-DESPLAZ-VALOR(WK-DESPLAZ-IX)
091700        ELSE
091800           COMPUTE E820-DESPLAZAMIENTO =
091900                   0 - WK-DESPLAZ-VALOR(WK-DESPLAZ-IX)
092000                   + CT-DESPLAZAMIENTO-PASO
092100        END-IF
092200     ELSE
092300        MOVE ZERO                 TO E820-DESPLAZAMIENTO
092400     END-IF
092500*
092600     MOVE E820-DESPLAZAMIENTO      TO WK-DESPLAZ-VALOR(WK-DESPLAZ-IX)
092700*
092800     IF VN-LAT-MAX - VN-LAT-MIN > VN-LON-MAX - VN-LON-MIN
092900        COMPUTE E820-LON-DESPLAZADA =
093000                E820-LON-CALCULADA + E820-DESPLAZAMIENTO
093100        MOVE E820-LAT-CALCULADA    TO E820-LAT-DESPLAZADA
093200     ELSE
093300        COMPUTE E820-LAT-DESPLAZADA =
093400                E820-LAT-CALCULADA + E820-DESPLAZAMIENTO
093500        MOVE E820-LON-CALCULADA    TO E820-LON-DESPLAZADA
093600     END-IF
093700     MOVE '01'                     TO E820-COD-RETURN
093800*
093900     MOVE E820-LAT-DESPLAZADA      TO WK-SUB-LAT(WK-SUB-IX)
094000     MOVE E820-LON-DESPLAZADA      TO WK-SUB-LON(WK-SUB-IX)
094100     .
094200*
094300******************************************************************
094400*.PN 3305-ACUMULA-HASH-VECINO.  @GDZ023 - SUMA LA VISTA NUMERICA  *
094500*    DE CADA ID DE VECINO (E477-VEC-ID-NUM) AL HASH DE VECINDAD.  *
094600*    LA SUMA NO DEPENDE DEL ORDEN EN QUE SE DESCUBRIERON LOS      *
094700*    VECINOS, SOLO DE CUALES SON                                 *
094800******************************************************************
094900 3305-ACUMULA-HASH-VECINO.
095000*
095100     ADD E477-VEC-ID-NUM(E477-VEC-IX)  TO E820-HASH-VECINDAD
095200     .
095300*
095400******************************************************************
095500*.PN 3310-BUSCA-DESPLAZ.                                         *
095600******************************************************************
095700 3310-BUSCA-DESPLAZ.
095800*
095900     IF WK-DESPLAZ-HASH(WK-DESPLAZ-IX) = E820-HASH-VECINDAD
096000        SET  SW-SI-ENCONTRO-DESPLAZ  TO TRUE
096100     ELSE
096200        SET  WK-DESPLAZ-IX UP BY 1
096300     END-IF
096400     .
096500*
096600******************************************************************
096700*.PN 4000-PASO-DOS-CENTROIDE.  PARA SUBESTACIONES AUN NO         *
096800*    RESUELTAS: ACEPTA UN SOLO VECINO CONOCIDO, O USA DEFAULT    *
096900******************************************************************
097000 4000-PASO-DOS-CENTROIDE.
097100*
097200     MOVE ZERO                TO VN-PASE
097300     SET  SW-PASE-RESOLVIO-ALGO  TO TRUE
097400*
097500     PERFORM 4010-UN-PASE-DOS
097600        UNTIL VN-PASE >= CT-ITERACIONES-MAX
097700           OR SW-PASE-NO-RESOLVIO
097800     .
097900*
098000******************************************************************
098100*.PN 4010-UN-PASE-DOS.                                           *
098200******************************************************************
098300 4010-UN-PASE-DOS.
098400*
098500     ADD 1                    TO VN-PASE
098600     MOVE ZERO                TO VN-RESUELTOS-PASE
098700*
098800     PERFORM 4020-INTENTA-SUB-PASE-DOS
098900        VARYING WK-SUB-IX FROM 1 BY 1
099000        UNTIL WK-SUB-IX > WK-SUB-CANT
099100*
099200     IF VN-RESUELTOS-PASE = ZERO
099300        SET SW-PASE-NO-RESOLVIO     TO TRUE
099400     ELSE
099500        SET SW-PASE-RESOLVIO-ALGO   TO TRUE
099600     END-IF
099700     .
099800*
099900******************************************************************
100000*.PN 4020-INTENTA-SUB-PASE-DOS.                                  *
100100******************************************************************
100200 4020-INTENTA-SUB-PASE-DOS.
100300*
100400     IF WK-SUB-ES-CALCULAR(WK-SUB-IX)
100500        MOVE WK-SUB-ID(WK-SUB-IX)   TO E477-SUBSTATION-ID
100600        MOVE 50                     TO E477-MAX-VECINOS
100700        PERFORM 3050-BUSCA-VECINOS
100800        PERFORM 3100-RECOLECTA-POSICIONES
100900        EVALUATE VN-CANT-POS-CONOCIDAS
101000           WHEN 0
101100              PERFORM 4100-USA-DEFAULT-O-NADA
101200           WHEN 1
101300              PERFORM 4200-UN-SOLO-VECINO
101400           WHEN OTHER
101500              PERFORM 3200-CALCULA-CENTROIDE-PROMEDIO
101600              PERFORM 3300-APLICA-DESPLAZAMIENTO
101700              SET  WK-SUB-ES-RESUELTA(WK-SUB-IX)  TO TRUE
101800              ADD 1                 TO VN-RESUELTOS-PASE
101900        END-EVALUATE
102000     END-IF
102100     .
102200*
102300******************************************************************
102400*.PN 4100-USA-DEFAULT-O-NADA.                                    *
102500******************************************************************
102600 4100-USA-DEFAULT-O-NADA.
102700*
102800     MOVE WK-SUB-CTRY(WK-SUB-IX)      TO EREAM-RECORD(1:2)
102900     MOVE 'DEFCTRY '                  TO EREAM-MEMO-NM
103000     SET  EREAM-OPCION-BUSCA-PAIS     TO TRUE
103100     CALL 'GD6C0099' USING GDECREAM
103200     IF EREAM-ENCONTRADO
103300        MOVE EREAM-RECORD(3:9)         TO WK-SUB-LAT(WK-SUB-IX)
103400        MOVE EREAM-RECORD(12:9)        TO WK-SUB-LON(WK-SUB-IX)
103500        SET  WK-SUB-ES-RESUELTA(WK-SUB-IX)  TO TRUE
103600        ADD 1                          TO VN-RESUELTOS-PASE
103700     END-IF
103800     .
103900*
104000******************************************************************
104100*.PN 4200-UN-SOLO-VECINO.  VECINO UNICO: SI ES DE OTRO PAIS Y    *
104200*    HAY DEFAULT, USA EL DEFAULT; SINO DESPLAZA -0.002/-0.007    *
104300******************************************************************
104400 4200-UN-SOLO-VECINO.
104500*
104600     IF VN-SAME-CTRY-CNT = ZERO
104700        MOVE WK-SUB-CTRY(WK-SUB-IX)   TO EREAM-RECORD(1:2)
104800        MOVE 'DEFCTRY '                TO EREAM-MEMO-NM
104900        SET  EREAM-OPCION-BUSCA-PAIS   TO TRUE
105000        CALL 'GD6C0099' USING GDECREAM
105100     ELSE
105200        SET  EREAM-NO-ENCONTRADO       TO TRUE
105300     END-IF
105400*
105500     IF EREAM-ENCONTRADO
105600        MOVE EREAM-RECORD(3:9)          TO WK-SUB-LAT(WK-SUB-IX)
105700        MOVE EREAM-RECORD(12:9)         TO WK-SUB-LON(WK-SUB-IX)
105800     ELSE
105900        COMPUTE WK-SUB-LAT(WK-SUB-IX) =
106000                VA-POS-LAT(1) + CT-STEP2-OFFSET-LAT
106100        COMPUTE WK-SUB-LON(WK-SUB-IX) =
106200                VA-POS-LON(1) + CT-STEP2-OFFSET-LON
106300     END-IF
106400*
106500     SET  WK-SUB-ES-RESUELTA(WK-SUB-IX)  TO TRUE
106600     ADD 1                             TO VN-RESUELTOS-PASE
106700     .
106800*
106900******************************************************************
107000*.PN 5000-DESENREDO-DEFAULT.  LLAMA AL MOTOR DE DESENREDO POR     *
107100*    PAIS (GD7C0050) PARA CADA PAIS CON DEFAULT CONFIGURADO      *
107200******************************************************************
107300 5000-DESENREDO-DEFAULT.
107400*
107500     IF SW-UPSI-TRACE-ON
107600        DISPLAY 'GD7C0020 - DESPLAZ REGISTRADOS: '
107700                WK-DESPLAZ-CANT-ALFA
107800     END-IF
107900*
108000     CALL 'GD7C0050' USING GDWC0001 GDWC0002
108100     .
108200*
108300******************************************************************
108400*.PN 6000-ESCRIBE-SALIDA.  @GDZ023 - EN MODO LISTA WK-SUB-ROW     *
108500*    TRAE TAMBIEN LOS VECINOS DE CIERRE (2600), ASI QUE SOLO SE   *
108600*    ESCRIBEN AL ARCHIVO DE SALIDA LAS FILAS REALMENTE PEDIDAS    *
108700*    (VN-TOT-ESCRITAS, VIA 6150).  PR-GD-TOT-SUBS-LEIDAS Y        *
108800*    PR-GD-TOT-SUBS-CALC, EN CAMBIO, SE TOMAN DE CONOCIDAS Y POR  *
108900*    CALCULAR DEL MISMO CIERRE (VN-TOT-CONOCIDAS/VN-TOT-CALCULAR, *
109000*    YA ACUMULADOS EN 2200) PARA QUE LA CUADRATURA CONOCIDAS+POR  *
109100*    CALCULAR=LEIDAS QUE USA GD7C0060 SIGA VALIENDO TAMBIEN EN    *
109200*    MODO LISTA (@GDZ035)                                        *
109300******************************************************************
109400 6000-ESCRIBE-SALIDA.
109500*
109600     MOVE ZERO                  TO VN-TOT-ESCRITAS
109700     PERFORM 6100-ESCRIBE-UNA-SUB
109800        VARYING WK-SUB-IX FROM 1 BY 1
109900        UNTIL WK-SUB-IX > WK-SUB-CANT
110000*
110100     COMPUTE PR-GD-TOT-SUBS-LEIDAS =
110200             VN-TOT-CONOCIDAS + VN-TOT-CALCULAR
110300     MOVE VN-TOT-CALCULAR        TO PR-GD-TOT-SUBS-CALC
110400     .
110500*
110600******************************************************************
110700*.PN 6100-ESCRIBE-UNA-SUB.  @GDZ023 - EN MODO LISTA SOLO SE       *
110800*    ESCRIBEN LAS SUBESTACIONES REALMENTE PEDIDAS EN E009-LSTAIDS *
110900******************************************************************
111000 6100-ESCRIBE-UNA-SUB.
111100*
111200     IF PR-GD-FILTRO-LISTA-ID
111300        PERFORM 6150-PEDIDA-EN-LISTA
111400        IF SW-SUB-NO-EXISTE
111500           GO TO 6100-EXIT
111600        END-IF
111700     END-IF
111800*
111900     MOVE SPACES                   TO FD-OUTSUB-REC
112000     MOVE WK-SUB-ID(WK-SUB-IX)      TO S609-OUT-SUBSTATION-ID
112100     MOVE WK-SUB-CTRY(WK-SUB-IX)    TO S609-OUT-SUBSTATION-CTRY
112200     MOVE WK-SUB-LAT(WK-SUB-IX)     TO S609-OUT-SUBSTATION-LAT
112300     MOVE WK-SUB-LON(WK-SUB-IX)     TO S609-OUT-SUBSTATION-LON
112400     WRITE FD-OUTSUB-REC
112500     ADD 1                          TO VN-TOT-ESCRITAS
112600     .
112700 6100-EXIT.
112800     EXIT.
112900*
113000******************************************************************
113100*.PN 6150-PEDIDA-EN-LISTA.                                        *
113200******************************************************************
113300 6150-PEDIDA-EN-LISTA.
113400*
113500     SET  SW-SUB-NO-EXISTE      TO TRUE
113600     PERFORM 6160-COMPARA-ID-PEDIDO
113700        VARYING E009-ID-IX FROM 1 BY 1
113800        UNTIL E009-ID-IX > E009-NUMIDS OR SW-SUB-SI-EXISTE
113900     .
114000*
114100******************************************************************
114200*.PN 6160-COMPARA-ID-PEDIDO.                                      *
114300******************************************************************
114400 6160-COMPARA-ID-PEDIDO.
114500*
114600     IF E009-LSTAIDS(E009-ID-IX) = WK-SUB-ID(WK-SUB-IX)
114700        SET  SW-SUB-SI-EXISTE   TO TRUE
114800     END-IF
114900     .
115000*
115100******************************************************************
115200*.PN 6900-CIERRA-ARCHIVO-SALIDA.                                 *
115300******************************************************************
115400 6900-CIERRA-ARCHIVO-SALIDA.
115500*
115600     CLOSE GD-OUTSUB-FILE
115700     .
115800*
115900******************************************************************
116000***************            FIN PROGRAMA             ***************
116100******************************************************************
