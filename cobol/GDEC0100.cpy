000100* GDEC0100:  PARAMETROS DE CONTROL DEL DRIVER GD7C0010.           *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500*  CODE       AUTOR   FECHA    DESCRIPCION                       *
000600*  ---------- ------- -------- --------------------------------- *
000700*  @GDZ000    RLM     19960609 -PASA A PRODUCCION                *
000800*  @GDZ006    JCOV    19980214 SE AGREGA MODO POR LISTA DE IDS   *
000900*  @GDZ009    AAG     19990805 AJUSTE Y2K EN FECHA DE CORRIDA    *
001000*  @GDZ026    RLM     20041130 SE AGREGA MODO GRABACION (GD7C0040)*
001100*  @GDZ031    HCQ     20111004 PR-GD-PAIS PASA DE UN SOLO PAIS A  *
001200*                               TABLA DE PAISES (REQ. GD09-118)   *
001300*****************************************************************
001400*01 GD7C0100-01.
001500* 02 PR-PARAM-GD.                                                *
001600*   05 PR-GD-MODO                  PIC X(01).                    *
001700*   05 PR-GD-PAIS                  PIC X(02).                    *
001800*   05 PR-GD-TIPO-FILTRO           PIC X(01).                    *
001900*   05 PR-GD-FECHA-CORRIDA         PIC X(08).                    *
002000*   05 PR-GD-TOT-SUBS-LEIDAS       PIC 9(07).                    *
002100*   05 PR-GD-TOT-SUBS-CALC         PIC 9(07).                    *
002200*   05 PR-GD-TOT-LINEAS-LEIDAS     PIC 9(07).                    *
002300*   05 PR-GD-TOT-LINEAS-RES        PIC 9(07).                    *
002400*   05 PR-GD-FACTOR-EXACT          PIC 9(03).                    *
002500*   05 PR-GD-ERROR                 PIC X(02).                    *
002600*   05 PR-GD-AVISO                 PIC X(100).                   *
002700*   05 PR-GD-TOT-SUBS-GRAB         PIC 9(07).                    *
002800*   05 PR-GD-TOT-LINEAS-GRAB       PIC 9(07).                    *
002900******************************************************************
003000  02 PR-PARAM-GD.
003100    05 PR-GD-MODO                  PIC X(01).
003200       88  PR-GD-MODO-SUBESTACIONES     VALUE 'S'.
003300       88  PR-GD-MODO-LINEAS            VALUE 'L'.
003400*@GDZ026.I
003500       88  PR-GD-MODO-GRABACION         VALUE 'G'.
003600*@GDZ026.F
003700*@GDZ031.I
003800    05 PR-GD-NUM-PAISES            PIC 9(02) COMP-3.
003900    05 PR-GD-PAIS-TB OCCURS 20 TIMES
004000                      INDEXED BY PR-GD-PAIS-IX
004100                                   PIC X(02).
004200*@GDZ031.F
004300*@GDZ006.I
004400    05 PR-GD-TIPO-FILTRO           PIC X(01).
004500       88  PR-GD-FILTRO-PAIS             VALUE 'P'.
004600       88  PR-GD-FILTRO-LISTA-ID         VALUE 'I'.
004700*@GDZ006.F
004800    05 PR-GD-FECHA-CORRIDA         PIC X(08).
004900    05 PR-GD-TOT-SUBS-LEIDAS       PIC 9(07) COMP-3.
005000    05 PR-GD-TOT-SUBS-CALC         PIC 9(07) COMP-3.
005100    05 PR-GD-TOT-LINEAS-LEIDAS     PIC 9(07) COMP-3.
005200    05 PR-GD-TOT-LINEAS-RES        PIC 9(07) COMP-3.
005300    05 PR-GD-FACTOR-EXACT          PIC 9(03) COMP-3.
005400    05 PR-GD-ERROR                 PIC X(02).
005500    05 PR-GD-AVISO                 PIC X(100).
005600*@GDZ026.I
005700    05 PR-GD-TOT-SUBS-GRAB         PIC 9(07) COMP-3.
005800    05 PR-GD-TOT-LINEAS-GRAB       PIC 9(07) COMP-3.
005900*@GDZ026.F
006000    05 PR-GD-FILLER                PIC X(02).
006100*
006200******************************************************************
