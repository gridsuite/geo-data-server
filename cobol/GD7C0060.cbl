000100******************************************************************
000200* GD7C0060:                                                       *
000300******************************************************************
000400*                  IDENTIFICATION DIVISION                       *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    GD7C0060.
000900*
001000 AUTHOR.        A. ARCE GARZA.
001100*
001200 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001300*
001400 DATE-WRITTEN.  2002-06-11.
001500*
001600 DATE-COMPILED.
001700*
001800 SECURITY.      CONFIDENCIAL - USO INTERNO.
001900*
002000******************************************************************
002100*                     MODIFICATIONS LOG                          *
002200******************************************************************
002300*     CODE       AUTOR   FECHA    DESCRIPCION                    *
002400*     ---------- ------- -------- ------------------------------ *
002500*     @GDZ017    AAG     20020611 -PASA A PRODUCCION.  GD7C0010   *
002600*                                 LO INVOCA AL CIERRE DE CADA     *
002700*                                 MODO DE CALCULO                 *
002800*     @GDZ020    MFLO    20030815 SE REDONDEA EL FACTOR EN VEZ DE *
002900*                                 TRUNCARLO (DIFERIA DEL REPORTE  *
003000*                                 MANUAL DE OPERACION)            *
003100*     @GDZ028    JCOV    20050309 SE PROTEGE CONTRA DIVISION POR  *
003200*                                 CERO CUANDO NO HUBO SUBESTACIO- *
003300*                                 NES LEIDAS EN LA CORRIDA        *
003400******************************************************************
003500* DESCRIPCION:                                                   *
003600* CALCULA EL FACTOR DE EXACTITUD DE LA CORRIDA DE GEODATOS, A     *
003700* PARTIR DE LOS TOTALES QUE GD7C0020 YA DEJO ACUMULADOS EN LA     *
003800* TARJETA DE CONTROL (PR-GD-TOT-SUBS-LEIDAS/PR-GD-TOT-SUBS-CALC): *
003900* FACTOR = REDONDEO(100 * CONOCIDAS / (CONOCIDAS + POR-CALCULAR)).*
004000* SI EL FACTOR RESULTA MENOR A CT-UMBRAL-AVISO, SE DEJA UN AVISO  *
004100* INFORMATIVO EN PR-GD-AVISO; ESTO NO DETIENE NI ALTERA LA        *
004200* CORRIDA, ES SOLO PARA CONOCIMIENTO DE OPERACION.                *
004300* SUSTITUYE, EN BATCH, EL CALCULO DE ACCURACYFACTOR DE LA VERSION *
004400* EN LINEA.                                                       *
004500******************************************************************
004600*                ENVIRONMENT DIVISION                           *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-4381.
005100 OBJECT-COMPUTER. IBM-4381.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 IS SW-UPSI-TRACE-ON.
005500******************************************************************
005600*                   DATA DIVISION                               *
005700******************************************************************
005800 DATA DIVISION.
005900******************************************************************
006000*               WORKING STORAGE SECTION                         *
006100******************************************************************
006200 WORKING-STORAGE SECTION.
006300*
006400*    UMBRAL DEBAJO DEL CUAL EL FACTOR DE EXACTITUD SE CONSIDERA
006500*    BAJO Y MERECE AVISO A OPERACION
006600 01  CT-CONSTANTES.
006700     05  CT-UMBRAL-AVISO             PIC S9(03) COMP VALUE +75.
006800     05  FILLER                      PIC X(06).
006900*
007000*    CONOCIDAS = LEIDAS QUE YA TRAIAN POSICION DE BASE DE DATOS;
007100*    POR-CALCULAR = LEIDAS QUE GD7C0020 TUVO QUE RESOLVER POR
007200*    VECINDAD O POR DEFAULT DE PAIS.  CONOCIDAS+POR-CALCULAR=
007300*    TOTAL LEIDAS, ASI QUE NO SE VUELVE A SUMAR POR SEPARADO
007400 01  VN-SUBS-CONOCIDAS               PIC S9(07) COMP-3.
007500*    VISTA ALFA DE VN-SUBS-CONOCIDAS PARA LA LINEA DE TRAZA UPSI-0
007600 01  VN-SUBS-CONOCIDAS-ALFA REDEFINES VN-SUBS-CONOCIDAS
007700                                      PIC X(04).
007800*
007900 01  VN-SUBS-TOTAL-LEIDAS            PIC S9(07) COMP-3.
008000*    VISTA ALFA DE VN-SUBS-TOTAL-LEIDAS PARA LA MISMA TRAZA
008100 01  VN-SUBS-TOTAL-LEIDAS-ALFA REDEFINES VN-SUBS-TOTAL-LEIDAS
008200                                      PIC X(04).
008300*
008400 01  VN-FACTOR-EXACTITUD             PIC S9(03) COMP.
008500*    VISTA ALFA DE VN-FACTOR-EXACTITUD PARA LA MISMA TRAZA
008600 01  VN-FACTOR-EXACTITUD-ALFA REDEFINES VN-FACTOR-EXACTITUD
008700                                      PIC X(02).
008800*
008900*    TEXTO FIJO DEL AVISO, CON EL FACTOR INCRUSTADO AL FINAL
009000 01  VA-TEXTO-AVISO.
009100     05  VA-TXT-LITERAL              PIC X(55)
009200         VALUE 'AVISO - FACTOR DE EXACTITUD DE LA CORRIDA POR DEBAJO '.
009300     05  VA-TXT-DEL-UMBRAL            PIC X(17) VALUE 'DEL UMBRAL, ES: '.
009400     05  VA-TXT-FACTOR                PIC ZZ9.
009500     05  FILLER                       PIC X(23).
009600*
009700 01  SW-SWITCHES.
009800     05  SW-AVISO                     PIC X(01)  VALUE 'N'.
009900         88  SW-AVISO-EMITIDO                     VALUE 'S'.
010000         88  SW-AVISO-NO-EMITIDO                  VALUE 'N'.
010100     05  FILLER                       PIC X(06).
010200*
010300******************************************************************
010400*                 LINKAGE SECTION                               *
010500******************************************************************
010600 LINKAGE SECTION.
010700*
010800 01  FD-CONTROL-REC.
010900     COPY GDEC0100.
011000*
011100******************************************************************
011200*                 PROCEDURE DIVISION                            *
011300******************************************************************
011400 PROCEDURE DIVISION USING FD-CONTROL-REC.
011500*
011600 1000-MAINLINE.
011700*
011800     PERFORM 2000-CALCULA-FACTOR
011900*
012000     PERFORM 3000-EVALUA-UMBRAL
012100*
012200     GOBACK.
012300*
012400******************************************************************
012500*.PN 2000-CALCULA-FACTOR.  OBTIENE EL FACTOR DE EXACTITUD A      *
012600*                          PARTIR DE LOS TOTALES DE LA CORRIDA   *
012700******************************************************************
012800 2000-CALCULA-FACTOR.
012900*
013000     COMPUTE VN-SUBS-CONOCIDAS =
013100             PR-GD-TOT-SUBS-LEIDAS - PR-GD-TOT-SUBS-CALC
013200*
013300     MOVE PR-GD-TOT-SUBS-LEIDAS    TO VN-SUBS-TOTAL-LEIDAS
013400*
013500*    @GDZ028 - SIN SUBESTACIONES LEIDAS NO HAY FACTOR QUE SACAR
013600     IF VN-SUBS-TOTAL-LEIDAS > ZERO
013700        COMPUTE VN-FACTOR-EXACTITUD ROUNDED =
013800                (100 * VN-SUBS-CONOCIDAS) / VN-SUBS-TOTAL-LEIDAS
013900     ELSE
014000        MOVE ZERO                  TO VN-FACTOR-EXACTITUD
014100     END-IF
014200*
014300     MOVE VN-FACTOR-EXACTITUD      TO PR-GD-FACTOR-EXACT
014400*
014500     IF SW-UPSI-TRACE-ON
014600        DISPLAY 'GD7C0060 - CONOCIDAS: ' VN-SUBS-CONOCIDAS-ALFA
014700                ' LEIDAS: ' VN-SUBS-TOTAL-LEIDAS-ALFA
014800                ' FACTOR: ' VN-FACTOR-EXACTITUD-ALFA
014900     END-IF
015000     .
015100*
015200******************************************************************
015300*.PN 3000-EVALUA-UMBRAL.  SI EL FACTOR QUEDA POR DEBAJO DEL       *
015400*                         UMBRAL, ARMA EL AVISO INFORMATIVO       *
015500******************************************************************
015600 3000-EVALUA-UMBRAL.
015700*
015800     SET  SW-AVISO-NO-EMITIDO       TO TRUE
015900*
016000     IF VN-FACTOR-EXACTITUD < CT-UMBRAL-AVISO
016100        MOVE VN-FACTOR-EXACTITUD    TO VA-TXT-FACTOR
016200        MOVE VA-TEXTO-AVISO         TO PR-GD-AVISO
016300        SET  SW-AVISO-EMITIDO       TO TRUE
016400        IF SW-UPSI-TRACE-ON
016500           DISPLAY 'GD7C0060 - ' PR-GD-AVISO
016600        END-IF
016700     END-IF
016800     .
016900*
017000******************************************************************
017100***************            FIN PROGRAMA             ***************
017200******************************************************************
