000100* GDEC0009 :  COMMAREA GD6CLOAD                                  *
000200******************************************************************
000300*                     MODIFICATIONS LOG.                         *
000400******************************************************************
000500*     CODE       AUTOR   FECHA    DESCRIPCION                    *
000600*     ---------- ------- -------- ------------------------------ *
000700*     @GDZ000    RLM     19960609 -PASA A PRODUCCION              *
000800******************************************************************
000900*B.IN                                                            *
001000*B.MF GDEC0009                  COMMUNICATION AREA WITH ROUTINE  *
001100*B.IF COD-TABLA                 TABLA A CARGAR EN MEMORIA        *
001200*B/IF                           '01' SUBSTATION-GEO              *
001300*B/IF                           '02' LINE-GEO                    *
001400*B/IF                           '03' DEFAULT-COUNTRY-GEO         *
001500*B.IF NOM-ARCHIVO               NOMBRE LOGICO DEL ARCHIVO        *
001600*B.OUT                                                           *
001700*B.OF NUM-REG-CARG              NUMERO DE REGISTROS CARGADOS     *
001800*B.OF COD-RETURN                RETURN CODE                      *
001900*                                 '00' OK                        *
002000*                                 '10' ARCHIVO VACIO             *
002100*                                 '20' ERROR DE LECTURA          *
002200*                                 '30' TABLA LLENA, SE TRUNCO     *
002300*B.OF DES-ERR                   DESCRIPCION DEL ERROR            *
002400*B.OF FILE-STATUS               ESTADO DEL ARCHIVO (VSAM/SEC)    *
002500******************************************************************
002600 02  GDEC0009.
002700*
002800   03 E009L-ENTRADA.
002900     05  E009L-COD-TABLA             PIC X(02).
003000     05  E009L-NOM-ARCHIVO           PIC X(08).
003100*
003200   03 E009L-SALIDA.
003300     05  E009L-NUM-REG-CARG          PIC 9(07) COMP-3.
003400     05  E009L-COD-RETURN            PIC X(02).
003500     05  E009L-DES-ERR               PIC X(45).
003600     05  E009L-FILE-STATUS           PIC X(02).
003700*
