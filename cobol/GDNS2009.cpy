000100* GDNS2009:  COPY DEL FORMATO MAESTRO LINE-GEO (TRX GD09).       *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500* CODE    AUTOR  FECHA       DESCRIPCION                         *
000600* ------- ------ ----------- ----------------------------------- *
000700* @GDZ000   RLM  09-06-1996  -PASA A PRODUCCION                  *
000800* @GDZ003   MFLO  22-08-2001  SE AGREGAN WAYPOINTS INTERMEDIOS   *
000900* @GDZ004   JCOV  17-01-2004  MAXIMO DE WAYPOINTS A 050          *
001000******************************************************************
001100* GDNS2009       REGISTRO MAESTRO DE TRAYECTORIA GEOGRAFICA DE   *
001200*                LINEAS DE TRANSMISION (LINE-GEO), UN REGISTRO   *
001300*                POR CADA LADO (TERMINAL) DE LA LINEA.           *
001400* S209-LINE-ID            (S)  IDENTIFICADOR DE LA LINEA.        *
001500* S209-LINE-CTRY          (S)  PAIS DE ESTE LADO DE LA LINEA.    *
001600* S209-LINE-OTHER-CTRY    (S)  PAIS DEL LADO OPUESTO.            *
001700* S209-LINE-SIDE          (S)  '1' VISTA TERMINAL-1, '2' TERM-2. *
001800* S209-LINE-SUB-START     (S)  SUBESTACION DE INICIO GRABADA.    *
001900* S209-LINE-SUB-END       (S)  SUBESTACION DE FIN GRABADA.       *
002000* S209-LINE-WPT-COUNT     (S)  NUMERO DE WAYPOINTS (0 A 50).     *
002100* S209-LINE-WPT-TB        (S)  TABLA DE WAYPOINTS INTERMEDIOS.   *
002200* (S)=SALIDA/MAESTRO                                              *
002300******************************************************************
002400*                                          LRECL = 0862          *
002500 01  GDNS2009.
002600*
002700     05  S209-LINE-ID                   PIC X(50).
002800*
002900     05  S209-LINE-CTRY                 PIC X(02).
003000*
003100     05  S209-LINE-OTHER-CTRY           PIC X(02).
003200*
003300     05  S209-LINE-SIDE                 PIC X(01).
003400        88  S209-SIDE-1                      VALUE '1'.
003500        88  S209-SIDE-2                      VALUE '2'.
003600*
003700     05  S209-LINE-SUB-START            PIC X(50).
003800*
003900     05  S209-LINE-SUB-END              PIC X(50).
004000*@GDZ003.I
004100     05  S209-LINE-WPT-COUNT            PIC 9(03).
004200*
004300     05  S209-LINE-WPT-TB OCCURS 50 TIMES
004400                           DEPENDING ON S209-LINE-WPT-COUNT
004500                           INDEXED BY S209-WPT-IX.
004600         10  S209-WPT-LAT               PIC S9(03)V9(06).
004700         10  S209-WPT-LON               PIC S9(03)V9(06).
004800*@GDZ003.F
004900*
005000     05  S209-FILLER                    PIC X(05).
005100*
