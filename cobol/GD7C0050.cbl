000100******************************************************************
000200* GD7C0050:  MOTOR BATCH DE DESENREDO DE SUBESTACIONES AGRUPADAS *
000300*            POR PAIS, CUANDO VARIAS QUEDAN EN LA MISMA POSICION *
000400*            DE DEFAULT DE SU PAIS                               *
000500******************************************************************
000600*****************************************************************
000700*                  IDENTIFICATION DIVISION                      *
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    GD7C0050.
001100*
001200 AUTHOR.        R. LEAL MARTINEZ.
001300*
001400 INSTALLATION.  ALNOVA TECHNOLOGIES CORPORATION.
001500*
001600 DATE-WRITTEN.  1996-06-20.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.      CONFIDENCIAL - USO INTERNO.
002100*****************************************************************
002200******************************************************************
002300* LOG DE MODIFICACIONES                                          *
002400*----------------------------------------------------------------*
002500* CODE       AUTOR   FECHA      DESCRIPCION                      *
002600*---------- ------- ---------- ------------------------------    *
002700* @GDZ000    RLM     19960620   -PASA A PRODUCCION (PROGRAMA      *
002800*                               RESERVADO, TODAVIA SIN LLAMADOR.  *
002900*                               SOLO TRAE LA COPY DE SUBESTACIONES*
003000*                               SELECCIONADAS Y NO HACE NADA)     *
003100* @GDZ009    AAG     19980930   AJUSTE Y2K EN LA LINEA DE TRAZA   *
003200*                               DE UPSI-0                         *
003300* @GDZ019    MFLO    20020611   SE ACTIVA EL MOTOR: GD7C0020 LO   *
003400*                               LLAMA AL TERMINAR SU PASO DOS DE  *
003500*                               CENTROIDE PARA DESENREDAR, POR    *
003600*                               PAIS, LAS SUBESTACIONES QUE       *
003700*                               QUEDARON EN EL DEFAULT (VER ATR   *
003800*                               GD-0218)                         *
003900* @GDZ025    JCOV    20040517   LA ESPIRAL YA NO SE REINICIA POR  *
004000*                               SUBESTACION: SE ENCOLAN LOS       *
004100*                               VECINOS DE RED (GDEC0477) PARA    *
004200*                               QUE UN SOLO GRUPO COLINDANTE      *
004300*                               QUEDE DESENREDADO EN UNA UNICA    *
004400*                               ESPIRAL CONTINUA                 *
004500* @GDZ031    MFLO    20070214   SE AMPLIA TABLA DE CANDIDATOS A   *
004600*                               3000 (ANTES 500) POR PAISES CON   *
004700*                               ALTA CONCENTRACION DE DEFAULT     *
004800* @GDZ034    HCQ     20111005   SE AJUSTA EL ENCABEZADO: NO DEBE  *
004900*                               CITAR NOMBRES DE METODO DEL       *
005000*                               ANALISIS ORIGINAL                 *
005100******************************************************************
005200*****************************************************************
005300*                ENVIRONMENT DIVISION                           *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-4381.
005800 OBJECT-COMPUTER. IBM-4381.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 IS SW-UPSI-TRACE-ON.
006200*****************************************************************
006300*                   DATA DIVISION                               *
006400*****************************************************************
006500 DATA DIVISION.
006600*****************************************************************
006700*               WORKING STORAGE SECTION                         *
006800*****************************************************************
006900 WORKING-STORAGE SECTION.
007000*
007100     COPY GDECABC.
007200*
007300*    COPY DE CONSULTA DE VECINDAD, INCLUIDA COMO AREA DE TRABAJO
007400*    LOCAL (MISMO USO QUE EN GD7C0020: NO SE LLAMA A NINGUN
007500*    PROGRAMA, EL BARRIDO DE NETLINE SE HACE AQUI MISMO)
007600 01  GDEC0477.
007700     COPY GDEC0477.
007800*
007900*    COMMAREA ORIGINAL DE GP7C0690 (RUTINA DE CONVERSION DE LA
008000*    QUE SE TOMO EL ESQUEMA DE OPCIONES DE ESTE MODULO). AQUI NO
008100*    VIAJA POR CICS: ES AREA DE TRABAJO LOCAL QUE LLEVA EL ESTADO
008200*    DE LA ESPIRAL ENTRE UNA LLAMADA Y LA SIGUIENTE A 7050.
008300 01  GDEC0690.
008400     COPY GDEC0690.
008500*
008600 01  CT-CONSTANTES.
008700     05  CT-UMBRAL-DECLUTTER       PIC S9(02)  COMP  VALUE +5.
008800     05  CT-CAJA-GRADOS            PIC S9(03)V9(06) COMP-3
008900                                     VALUE +1.000000.
009000     05  CT-PASO-RADIO             PIC S9(01)V9(04) COMP-3
009100                                     VALUE +0.0001.
009200     05  CT-PASO-ANGULO            PIC S9(03)  COMP  VALUE +25.
009300     05  CT-GRADOS-POR-FILA        PIC S9(03)  COMP  VALUE +5.
009400     05  CT-MAX-ITER-RAIZ          PIC S9(02)  COMP  VALUE +12.
009500     05  FILLER                    PIC X(06).
009600*
009700*    TABLA DE TRABAJO LOCAL: SUBCONJUNTO DE GDWC0002 QUE CAE EN
009800*    LA "CAJA" DE UN GRADO ALREDEDOR DEL DEFAULT DE SU PAIS, Y
009900*    QUE POR LO TANTO ES CANDIDATO A DESENREDO SI EL PAIS REBASA
010000*    CT-UMBRAL-DECLUTTER
010100 01  WK-TABLA-CANDIDATOS.
010200     05  WK-CAN-CANT               PIC 9(04)  COMP-3.
010300*    VISTA ALFA DE WK-CAN-CANT PARA LA LINEA DE TRAZA UPSI-0
010400     05  WK-CAN-CANT-ALFA REDEFINES WK-CAN-CANT PIC X(02).
010500     05  WK-CAN-ROW OCCURS 3000 TIMES
010600                         INDEXED BY WK-CAN-IX WK-CAN-IX2.
010700         10  WK-CAN-SUB-IX         PIC S9(04)  COMP.
010800*        VISTA ALFA DE WK-CAN-SUB-IX - SOLO PARA TRAZA UPSI-0,
010900*        NUNCA SE USA COMO SUBINDICE
011000         10  WK-CAN-SUB-IX-ALFA REDEFINES WK-CAN-SUB-IX
011100                                     PIC X(02).
011200         10  WK-CAN-ESTADO         PIC X(01).
011300             88  WK-CAN-PENDIENTE      VALUE 'P'.
011400             88  WK-CAN-ENCOLADO       VALUE 'E'.
011500             88  WK-CAN-COLOCADO       VALUE 'C'.
011600         10  FILLER                PIC X(03).
011700*
011800*    COLA DE TRABAJO (FIFO) QUE GOBIERNA EL ORDEN DE DESENREDO:
011900*    SE ENCOLAN LOS VECINOS DE RED DE CADA SUBESTACION YA
012000*    COLOCADA PARA QUE UN GRUPO COLINDANTE SALGA EN UNA SOLA
012100*    ESPIRAL CONTINUA (VER @GDZ025)
012200 01  WK-COLA-TRABAJO.
012300     05  WK-COLA-FRENTE            PIC S9(04)  COMP.
012400     05  WK-COLA-FONDO             PIC S9(04)  COMP.
012500     05  WK-COLA-ROW OCCURS 3000 TIMES INDEXED BY WK-COLA-IX.
012600         10  WK-COLA-CAN-IX        PIC S9(04)  COMP.
012700     05  FILLER                    PIC X(04).
012800*
012900*    TABLA TRIGONOMETRICA FIJA (SENO/COSENO CADA 5 GRADOS, 0-355)
013000*    - ESTE COMPILADOR NO TIENE FUNCIONES INTRINSECAS; COMO EL
013100*    ANGULO DE LA ESPIRAL SIEMPRE AVANZA DE 25 EN 25 GRADOS, LA
013200*    SECUENCIA DE ANGULOS SE REPITE CADA 72 PASOS Y CUBRE TODOS
013300*    LOS MULTIPLOS DE 5 -  72 RENGLONES BASTAN Y SOBRAN
013400 01  WK-TABLA-TRIG.
013500     05  TB-SENO-ROW   OCCURS 72 TIMES PIC S9(01)V9(06) COMP-3.
013600     05  TB-COSENO-ROW OCCURS 72 TIMES PIC S9(01)V9(06) COMP-3.
013700     05  FILLER                    PIC X(04).
013800*
013900 01  VA-VARIABLE.
014000     05  VN-CAN-A-ENCOLAR          PIC S9(04) COMP.
014100     05  VN-CAN-ACTUAL             PIC S9(04) COMP.
014200     05  VN-INDICE-TRIG            PIC S9(03) COMP.
014300     05  VN-ITER-RAIZ              PIC S9(02) COMP.
014400     05  VN-RADICANDO              PIC S9(03)V9(06) COMP-3.
014500     05  VN-RAIZ                   PIC S9(03)V9(06) COMP-3.
014600     05  VN-RAIZ-APROX             PIC S9(03)V9(06) COMP-3.
014700     05  VN-DELTA-LAT              PIC S9(03)V9(06) COMP-3.
014800     05  VN-DELTA-LON              PIC S9(03)V9(06) COMP-3.
014900     05  FILLER                    PIC X(06).
015000*    VISTA ALFA DE VN-CAN-ACTUAL PARA LA LINEA DE TRAZA UPSI-0
015100 01  VA-VARIABLE-R REDEFINES VA-VARIABLE.
015200     05  VN-CAN-ACTUAL-ALFA        PIC X(02).
015300     05  FILLER                    PIC X(35).
015400*
015500 01  VA-LLAVE-VECINO               PIC X(50).
015600*
015700 01  SW-SWITCHES.
015800     05  SW-FIN-ARCHIVO            PIC X(01)  VALUE 'N'.
015900         88  SW-FIN-ARCHIVO-NO          VALUE 'N'.
016000         88  SW-FIN-ARCHIVO-SI          VALUE 'Y'.
016100     05  SW-PRIMER-PUNTO           PIC X(01)  VALUE 'S'.
016200         88  SW-PRIMER-PUNTO-SI         VALUE 'S'.
016300         88  SW-PRIMER-PUNTO-NO         VALUE 'N'.
016400     05  FILLER                    PIC X(06).
016500*
016600*****************************************************************
016700*                 LINKAGE SECTION                               *
016800*****************************************************************
016900 LINKAGE SECTION.
017000*
017100*    GDWC0001 ES UN REGISTRO DE NIVEL 01 COMPLETO; NO SE ENVUELVE
017200*    EN OTRO 01 PROPIO (AQUI SOLO SE CONSULTA W001-TB-DEFCTRY)
017300     COPY GDWC0001.
017400*
017500*    TABLA DE SUBESTACIONES SELECCIONADAS DE GD7C0020, RECIBIDA
017600*    POR REFERENCIA PARA ACTUALIZAR LA LAT/LON DE LAS QUE SE
017700*    DESENREDEN. GDWC0002 ES, TAMBIEN, UN REGISTRO DE NIVEL 01
017800*    COMPLETO; NO SE ENVUELVE EN OTRO 01 PROPIO
017900     COPY GDWC0002.
018000*
018100*****************************************************************
018200*                 PROCEDURE DIVISION                            *
018300*****************************************************************
018400 PROCEDURE DIVISION USING GDWC0001 GDWC0002.
018500*
018600 1000-INICIO.
018700*
018800     PERFORM 1050-CARGA-TABLA-TRIG
018900*
019000     PERFORM 2000-ARMA-CANDIDATOS-POR-PAIS
019100        VARYING W001-DEFCTRY-IX FROM 1 BY 1
019200        UNTIL W001-DEFCTRY-IX > W001-DEFCTRY-CANT
019300*
019400     GOBACK.
019500*
019600******************************************************************
019700*.PN 1050-CARGA-TABLA-TRIG.  LLENA LA TABLA FIJA DE SENO/COSENO  *
019800*    (0, 5, 10, ... 355 GRADOS) - SIN FUNCIONES INTRINSECAS      *
019900******************************************************************
020000 1050-CARGA-TABLA-TRIG.
020100*
020200     MOVE +0.000000 TO TB-SENO-ROW(1)
020300     MOVE +1.000000 TO TB-COSENO-ROW(1)
020400     MOVE +0.087156 TO TB-SENO-ROW(2)
020500     MOVE +0.996195 TO TB-COSENO-ROW(2)
020600     MOVE +0.173648 TO TB-SENO-ROW(3)
020700     MOVE +0.984808 TO TB-COSENO-ROW(3)
020800     MOVE +0.258819 TO TB-SENO-ROW(4)
020900     MOVE +0.965926 TO TB-COSENO-ROW(4)
021000     MOVE +0.342020 TO TB-SENO-ROW(5)
021100     MOVE +0.939693 TO TB-COSENO-ROW(5)
021200     MOVE +0.422618 TO TB-SENO-ROW(6)
021300     MOVE +0.906308 TO TB-COSENO-ROW(6)
021400     MOVE +0.500000 TO TB-SENO-ROW(7)
021500     MOVE +0.866025 TO TB-COSENO-ROW(7)
021600     MOVE +0.573576 TO TB-SENO-ROW(8)
021700     MOVE +0.819152 TO TB-COSENO-ROW(8)
021800     MOVE +0.642788 TO TB-SENO-ROW(9)
021900     MOVE +0.766044 TO TB-COSENO-ROW(9)
022000     MOVE +0.707107 TO TB-SENO-ROW(10)
022100     MOVE +0.707107 TO TB-COSENO-ROW(10)
022200     MOVE +0.766044 TO TB-SENO-ROW(11)
022300     MOVE +0.642788 TO TB-COSENO-ROW(11)
022400     MOVE +0.819152 TO TB-SENO-ROW(12)
022500     MOVE +0.573576 TO TB-COSENO-ROW(12)
022600     MOVE +0.866025 TO TB-SENO-ROW(13)
022700     MOVE +0.500000 TO TB-COSENO-ROW(13)
022800     MOVE +0.906308 TO TB-SENO-ROW(14)
022900     MOVE +0.422618 TO TB-COSENO-ROW(14)
023000     MOVE +0.939693 TO TB-SENO-ROW(15)
023100     MOVE +0.342020 TO TB-COSENO-ROW(15)
023200     MOVE +0.965926 TO TB-SENO-ROW(16)
023300     MOVE +0.258819 TO TB-COSENO-ROW(16)
023400     MOVE +0.984808 TO TB-SENO-ROW(17)
023500     MOVE +0.173648 TO TB-COSENO-ROW(17)
023600     MOVE +0.996195 TO TB-SENO-ROW(18)
023700     MOVE +0.087156 TO TB-COSENO-ROW(18)
023800     MOVE +1.000000 TO TB-SENO-ROW(19)
023900     MOVE +0.000000 TO TB-COSENO-ROW(19)
024000     MOVE +0.996195 TO TB-SENO-ROW(20)
024100     MOVE -0.087156 TO TB-COSENO-ROW(20)
024200     MOVE +0.984808 TO TB-SENO-ROW(21)
024300     MOVE -0.173648 TO TB-COSENO-ROW(21)
024400     MOVE +0.965926 TO TB-SENO-ROW(22)
024500     MOVE -0.258819 TO TB-COSENO-ROW(22)
024600     MOVE +0.939693 TO TB-SENO-ROW(23)
024700     MOVE -0.342020 TO TB-COSENO-ROW(23)
024800     MOVE +0.906308 TO TB-SENO-ROW(24)
024900     MOVE -0.422618 TO TB-COSENO-ROW(24)
025000     MOVE +0.866025 TO TB-SENO-ROW(25)
025100     MOVE -0.500000 TO TB-COSENO-ROW(25)
025200     MOVE +0.819152 TO TB-SENO-ROW(26)
025300     MOVE -0.573576 TO TB-COSENO-ROW(26)
025400     MOVE +0.766044 TO TB-SENO-ROW(27)
025500     MOVE -0.642788 TO TB-COSENO-ROW(27)
025600     MOVE +0.707107 TO TB-SENO-ROW(28)
025700     MOVE -0.707107 TO TB-COSENO-ROW(28)
025800     MOVE +0.642788 TO TB-SENO-ROW(29)
025900     MOVE -0.766044 TO TB-COSENO-ROW(29)
026000     MOVE +0.573576 TO TB-SENO-ROW(30)
026100     MOVE -0.819152 TO TB-COSENO-ROW(30)
026200     MOVE +0.500000 TO TB-SENO-ROW(31)
026300     MOVE -0.866025 TO TB-COSENO-ROW(31)
026400     MOVE +0.422618 TO TB-SENO-ROW(32)
026500     MOVE -0.906308 TO TB-COSENO-ROW(32)
026600     MOVE +0.342020 TO TB-SENO-ROW(33)
026700     MOVE -0.939693 TO TB-COSENO-ROW(33)
026800     MOVE +0.258819 TO TB-SENO-ROW(34)
026900     MOVE -0.965926 TO TB-COSENO-ROW(34)
027000     MOVE +0.173648 TO TB-SENO-ROW(35)
027100     MOVE -0.984808 TO TB-COSENO-ROW(35)
027200     MOVE +0.087156 TO TB-SENO-ROW(36)
027300     MOVE -0.996195 TO TB-COSENO-ROW(36)
027400     MOVE +0.000000 TO TB-SENO-ROW(37)
027500     MOVE -1.000000 TO TB-COSENO-ROW(37)
027600     MOVE -0.087156 TO TB-SENO-ROW(38)
027700     MOVE -0.996195 TO TB-COSENO-ROW(38)
027800     MOVE -0.173648 TO TB-SENO-ROW(39)
027900     MOVE -0.984808 TO TB-COSENO-ROW(39)
028000     MOVE -0.258819 TO TB-SENO-ROW(40)
028100     MOVE -0.965926 TO TB-COSENO-ROW(40)
028200     MOVE -0.342020 TO TB-SENO-ROW(41)
028300     MOVE -0.939693 TO TB-COSENO-ROW(41)
028400     MOVE -0.422618 TO TB-SENO-ROW(42)
028500     MOVE -0.906308 TO TB-COSENO-ROW(42)
028600     MOVE -0.500000 TO TB-SENO-ROW(43)
028700     MOVE -0.866025 TO TB-COSENO-ROW(43)
028800     MOVE -0.573576 TO TB-SENO-ROW(44)
028900     MOVE -0.819152 TO TB-COSENO-ROW(44)
029000     MOVE -0.642788 TO TB-SENO-ROW(45)
029100     MOVE -0.766044 TO TB-COSENO-ROW(45)
029200     MOVE -0.707107 TO TB-SENO-ROW(46)
029300     MOVE -0.707107 TO TB-COSENO-ROW(46)
029400     MOVE -0.766044 TO TB-SENO-ROW(47)
029500     MOVE -0.642788 TO TB-COSENO-ROW(47)
029600     MOVE -0.819152 TO TB-SENO-ROW(48)
029700     MOVE -0.573576 TO TB-COSENO-ROW(48)
029800     MOVE -0.866025 TO TB-SENO-ROW(49)
029900     MOVE -0.500000 TO TB-COSENO-ROW(49)
030000     MOVE -0.906308 TO TB-SENO-ROW(50)
030100     MOVE -0.422618 TO TB-COSENO-ROW(50)
030200     MOVE -0.939693 TO TB-SENO-ROW(51)
030300     MOVE -0.342020 TO TB-COSENO-ROW(51)
030400     MOVE -0.965926 TO TB-SENO-ROW(52)
030500     MOVE -0.258819 TO TB-COSENO-ROW(52)
030600     MOVE -0.984808 TO TB-SENO-ROW(53)
030700     MOVE -0.173648 TO TB-COSENO-ROW(53)
030800     MOVE -0.996195 TO TB-SENO-ROW(54)
030900     MOVE -0.087156 TO TB-COSENO-ROW(54)
031000     MOVE -1.000000 TO TB-SENO-ROW(55)
031100     MOVE -0.000000 TO TB-COSENO-ROW(55)
031200     MOVE -0.996195 TO TB-SENO-ROW(56)
031300     MOVE +0.087156 TO TB-COSENO-ROW(56)
031400     MOVE -0.984808 TO TB-SENO-ROW(57)
031500     MOVE +0.173648 TO TB-COSENO-ROW(57)
031600     MOVE -0.965926 TO TB-SENO-ROW(58)
031700     MOVE +0.258819 TO TB-COSENO-ROW(58)
031800     MOVE -0.939693 TO TB-SENO-ROW(59)
031900     MOVE +0.342020 TO TB-COSENO-ROW(59)
032000     MOVE -0.906308 TO TB-SENO-ROW(60)
032100     MOVE +0.422618 TO TB-COSENO-ROW(60)
032200     MOVE -0.866025 TO TB-SENO-ROW(61)
032300     MOVE +0.500000 TO TB-COSENO-ROW(61)
032400     MOVE -0.819152 TO TB-SENO-ROW(62)
032500     MOVE +0.573576 TO TB-COSENO-ROW(62)
032600     MOVE -0.766044 TO TB-SENO-ROW(63)
032700     MOVE +0.642788 TO TB-COSENO-ROW(63)
032800     MOVE -0.707107 TO TB-SENO-ROW(64)
032900     MOVE +0.707107 TO TB-COSENO-ROW(64)
033000     MOVE -0.642788 TO TB-SENO-ROW(65)
033100     MOVE +0.766044 TO TB-COSENO-ROW(65)
033200     MOVE -0.573576 TO TB-SENO-ROW(66)
033300     MOVE +0.819152 TO TB-COSENO-ROW(66)
033400     MOVE -0.500000 TO TB-SENO-ROW(67)
033500     MOVE +0.866025 TO TB-COSENO-ROW(67)
033600     MOVE -0.422618 TO TB-SENO-ROW(68)
033700     MOVE +0.906308 TO TB-COSENO-ROW(68)
033800     MOVE -0.342020 TO TB-SENO-ROW(69)
033900     MOVE +0.939693 TO TB-COSENO-ROW(69)
034000     MOVE -0.258819 TO TB-SENO-ROW(70)
034100     MOVE +0.965926 TO TB-COSENO-ROW(70)
034200     MOVE -0.173648 TO TB-SENO-ROW(71)
034300     MOVE +0.984808 TO TB-COSENO-ROW(71)
034400     MOVE -0.087156 TO TB-SENO-ROW(72)
034500     MOVE +0.996195 TO TB-COSENO-ROW(72)
034600     .
034700*
034800******************************************************************
034900*.PN 2000-ARMA-CANDIDATOS-POR-PAIS.  PARA CADA PAIS DE DEFCTRY,   *
035000*    JUNTA SUS SUBESTACIONES RESUELTAS DENTRO DE LA CAJA DE UN    *
035100*    GRADO ALREDEDOR DEL DEFAULT Y, SI REBASAN EL UMBRAL, LAS     *
035200*    MANDA A DESENREDAR                                          *
035300******************************************************************
035400 2000-ARMA-CANDIDATOS-POR-PAIS.
035500*
035600     PERFORM 2100-LIMPIA-CANDIDATOS
035700*
035800     PERFORM 2200-EXAMINA-SUBESTACION
035900        VARYING WK-SUB-IX FROM 1 BY 1
036000        UNTIL WK-SUB-IX > WK-SUB-CANT
036100*
036200     IF WK-CAN-CANT > CT-UMBRAL-DECLUTTER
036300        IF SW-UPSI-TRACE-ON
036400           DISPLAY 'GD7C0050 - PAIS: ' W001-DC-CODE(W001-DEFCTRY-IX)
036500                   ' CANDIDATOS: ' WK-CAN-CANT-ALFA
036600        END-IF
036700        PERFORM 3000-DESENREDA-PAIS
036800     END-IF
036900     .
037000*
037100******************************************************************
037200*.PN 2100-LIMPIA-CANDIDATOS.                                     *
037300******************************************************************
037400 2100-LIMPIA-CANDIDATOS.
037500*
037600     MOVE ZERO            TO WK-CAN-CANT
037700     .
037800*
037900******************************************************************
038000*.PN 2200-EXAMINA-SUBESTACION.  FILTRA POR PAIS Y POR ESTADO      *
038100*    RESUELTO ANTES DE PROBAR LA CAJA DE UN GRADO                 *
038200******************************************************************
038300 2200-EXAMINA-SUBESTACION.
038400*
038500     IF WK-SUB-CTRY(WK-SUB-IX) = W001-DC-CODE(W001-DEFCTRY-IX)
038600        AND WK-SUB-ES-RESUELTA(WK-SUB-IX)
038700        PERFORM 2300-PRUEBA-CAJA
038800     END-IF
038900     .
039000*
039100******************************************************************
039200*.PN 2300-PRUEBA-CAJA.  abs(diferencia) < 1.0 EN LAT Y EN LON     *
039300******************************************************************
039400 2300-PRUEBA-CAJA.
039500*
039600     COMPUTE VN-DELTA-LAT = WK-SUB-LAT(WK-SUB-IX)
039700                              - W001-DC-LAT(W001-DEFCTRY-IX)
039800     COMPUTE VN-DELTA-LON = WK-SUB-LON(WK-SUB-IX)
039900                              - W001-DC-LON(W001-DEFCTRY-IX)
040000*
040100     IF VN-DELTA-LAT < ZERO
040200        COMPUTE VN-DELTA-LAT = VN-DELTA-LAT * -1
040300     END-IF
040400     IF VN-DELTA-LON < ZERO
040500        COMPUTE VN-DELTA-LON = VN-DELTA-LON * -1
040600     END-IF
040700*
040800     IF VN-DELTA-LAT < CT-CAJA-GRADOS
040900        AND VN-DELTA-LON < CT-CAJA-GRADOS
041000        PERFORM 2400-AGREGA-CANDIDATO
041100     END-IF
041200     .
041300*
041400******************************************************************
041500*.PN 2400-AGREGA-CANDIDATO.                                      *
041600******************************************************************
041700 2400-AGREGA-CANDIDATO.
041800*
041900     ADD 1                TO WK-CAN-CANT
042000     SET  WK-CAN-IX        TO WK-CAN-CANT
042100     SET  WK-CAN-SUB-IX(WK-CAN-IX) TO WK-SUB-IX
042200     SET  WK-CAN-PENDIENTE(WK-CAN-IX) TO TRUE
042300     .
042400*
042500******************************************************************
042600*.PN 3000-DESENREDA-PAIS.  RECORRE LOS CANDIDATOS EN EL ORDEN EN  *
042700*    QUE QUEDARON Y, POR CADA UNO TODAVIA PENDIENTE, ARRANCA UNA  *
042800*    PASADA DE COLA QUE SE LLEVA A SUS VECINOS (VER @GDZ025)      *
042900******************************************************************
043000 3000-DESENREDA-PAIS.
043100*
043200     MOVE W001-DC-LAT(W001-DEFCTRY-IX)    TO E690-LAT-ANCLA
043300     MOVE W001-DC-LON(W001-DEFCTRY-IX)    TO E690-LON-ANCLA
043400     SET  SW-PRIMER-PUNTO-SI               TO TRUE
043500*
043600     PERFORM 3050-INICIALIZA-COLA
043700*
043800     PERFORM 3200-PROCESA-CANDIDATO
043900        VARYING WK-CAN-IX FROM 1 BY 1
044000        UNTIL WK-CAN-IX > WK-CAN-CANT
044100     .
044200*
044300******************************************************************
044400*.PN 3050-INICIALIZA-COLA.                                       *
044500******************************************************************
044600 3050-INICIALIZA-COLA.
044700*
044800     MOVE 1                TO WK-COLA-FRENTE
044900     MOVE 0                TO WK-COLA-FONDO
045000     .
045100*
045200******************************************************************
045300*.PN 3200-PROCESA-CANDIDATO.  SI EL CANDIDATO TODAVIA NO TIENE     *
045400*    LUGAR EN LA COLA, LO ENCOLA Y DRENA LA COLA HASTA AGOTARLA    *
045500******************************************************************
045600 3200-PROCESA-CANDIDATO.
045700*
045800     IF WK-CAN-PENDIENTE(WK-CAN-IX)
045900        SET  VN-CAN-A-ENCOLAR   TO WK-CAN-IX
046000        PERFORM 3210-ENCOLA-CANDIDATO
046100        PERFORM 3300-DRENA-COLA
046200           UNTIL WK-COLA-FRENTE > WK-COLA-FONDO
046300     END-IF
046400     .
046500*
046600******************************************************************
046700*.PN 3210-ENCOLA-CANDIDATO.  AGREGA VN-CAN-A-ENCOLAR AL FONDO DE   *
046800*    LA COLA - NUNCA TOCA WK-CAN-IX (INDICE DEL BARRIDO EN CURSO) *
046900******************************************************************
047000 3210-ENCOLA-CANDIDATO.
047100*
047200     ADD 1                        TO WK-COLA-FONDO
047300     SET  WK-COLA-IX               TO WK-COLA-FONDO
047400     MOVE VN-CAN-A-ENCOLAR          TO WK-COLA-CAN-IX(WK-COLA-IX)
047500     SET  WK-CAN-IX2                TO VN-CAN-A-ENCOLAR
047600     SET  WK-CAN-ENCOLADO(WK-CAN-IX2) TO TRUE
047700     .
047800*
047900******************************************************************
048000*.PN 3300-DRENA-COLA.  SACA UN CANDIDATO DEL FRENTE, LO COLOCA EN  *
048100*    LA ESPIRAL Y ENCOLA SUS VECINOS DE RED TODAVIA PENDIENTES     *
048200******************************************************************
048300 3300-DRENA-COLA.
048400*
048500     SET  WK-COLA-IX              TO WK-COLA-FRENTE
048600     MOVE WK-COLA-CAN-IX(WK-COLA-IX) TO VN-CAN-ACTUAL
048700     ADD 1                         TO WK-COLA-FRENTE
048800     SET  WK-CAN-IX2                TO VN-CAN-ACTUAL
048900*
049000     PERFORM 3400-COLOCA-CANDIDATO
049100     PERFORM 3500-ENCOLA-VECINOS
049200     .
049300*
049400******************************************************************
049500*.PN 3400-COLOCA-CANDIDATO.  AVANZA (O ARRANCA) LA ESPIRAL Y       *
049600*    ASIENTA LA NUEVA LAT/LON EN GDWC0002                         *
049700******************************************************************
049800 3400-COLOCA-CANDIDATO.
049900*
050000     IF SW-PRIMER-PUNTO-SI
050100        SET  E690-OPCION-INICIAR      TO TRUE
050200        SET  SW-PRIMER-PUNTO-NO        TO TRUE
050300     ELSE
050400        SET  E690-OPCION-SIGUIENTE    TO TRUE
050500     END-IF
050600*
050700     PERFORM 7050-DESPACHA-ESPIRAL
050800*
050900     SET  WK-SUB-IX2  TO WK-CAN-SUB-IX(WK-CAN-IX2)
051000     MOVE E690-LAT-RESUELTA  TO WK-SUB-LAT(WK-SUB-IX2)
051100     MOVE E690-LON-RESUELTA  TO WK-SUB-LON(WK-SUB-IX2)
051200     SET  WK-CAN-COLOCADO(WK-CAN-IX2)  TO TRUE
051300*
051400     IF SW-UPSI-TRACE-ON
051500        DISPLAY 'GD7C0050 - COLOCADO: ' WK-SUB-ID(WK-SUB-IX2)
051600                ' RADIO: ' E690-RADIO-ESPIRAL
051700                ' ANGULO: ' E690-ANGULO-ESPIRAL
051800     END-IF
051900     .
052000*
052100******************************************************************
052200*.PN 3500-ENCOLA-VECINOS.  BUSCA LOS VECINOS DE RED DEL QUE SE    *
052300*    ACABA DE COLOCAR Y ENCOLA LOS QUE SIGAN CANDIDATOS PENDIENTES*
052400******************************************************************
052500 3500-ENCOLA-VECINOS.
052600*
052700     MOVE WK-SUB-ID(WK-SUB-IX2)   TO E477-SUBSTATION-ID
052800     MOVE 50                      TO E477-MAX-VECINOS
052900*
053000     PERFORM 3600-BUSCA-VECINOS
053100*
053200     PERFORM 3510-EXAMINA-VECINO
053300        VARYING E477-VEC-IX FROM 1 BY 1
053400        UNTIL E477-VEC-IX > E477-NUM-VECINOS
053500     .
053600*
053700******************************************************************
053800*.PN 3510-EXAMINA-VECINO.  UBICA AL VECINO, SI EXISTE, EN LA       *
053900*    TABLA DE CANDIDATOS Y LO ENCOLA SI TODAVIA ESTA PENDIENTE     *
054000******************************************************************
054100 3510-EXAMINA-VECINO.
054200*
054300     SET  WK-CAN-IX2         TO 1
054400     SET  SW-FIN-ARCHIVO-NO   TO TRUE
054500     PERFORM 3520-COMPARA-VECINO-CANDIDATO
054600        UNTIL WK-CAN-IX2 > WK-CAN-CANT OR SW-FIN-ARCHIVO-SI
054700     SET  SW-FIN-ARCHIVO-NO   TO TRUE
054800     .
054900*
055000******************************************************************
055100*.PN 3520-COMPARA-VECINO-CANDIDATO.                               *
055200******************************************************************
055300 3520-COMPARA-VECINO-CANDIDATO.
055400*
055500     SET  WK-SUB-IX  TO WK-CAN-SUB-IX(WK-CAN-IX2)
055600*
055700     IF WK-SUB-ID(WK-SUB-IX) = E477-VEC-SUBSTATION-ID(E477-VEC-IX)
055800        IF WK-CAN-PENDIENTE(WK-CAN-IX2)
055900           SET  VN-CAN-A-ENCOLAR   TO WK-CAN-IX2
056000           PERFORM 3210-ENCOLA-CANDIDATO
056100        END-IF
056200        SET  SW-FIN-ARCHIVO-SI     TO TRUE
056300     ELSE
056400        SET  WK-CAN-IX2 UP BY 1
056500     END-IF
056600     .
056700*
056800******************************************************************
056900*.PN 3600-BUSCA-VECINOS.  BARRE NETLINE BUSCANDO LINEAS QUE       *
057000*    TOCAN LA SUBESTACION E477-SUBSTATION-ID (MISMA LOGICA QUE    *
057100*    3050-BUSCA-VECINOS DE GD7C0020)                             *
057200******************************************************************
057300 3600-BUSCA-VECINOS.
057400*
057500     MOVE ZERO            TO E477-NUM-VECINOS
057600     SET  E477-VEC-IX     TO 1
057700*
057800     PERFORM 3610-EXAMINA-NETLINE
057900        VARYING W001-NETLINE-IX FROM 1 BY 1
058000        UNTIL W001-NETLINE-IX > W001-NETLINE-CANT
058100           OR E477-NUM-VECINOS >= E477-MAX-VECINOS
058200     .
058300*
058400******************************************************************
058500*.PN 3610-EXAMINA-NETLINE.                                       *
058600******************************************************************
058700 3610-EXAMINA-NETLINE.
058800*
058900     IF W001-NL-SUB-1(W001-NETLINE-IX) = E477-SUBSTATION-ID
059000        MOVE W001-NL-SUB-2(W001-NETLINE-IX)  TO VA-LLAVE-VECINO
059100        PERFORM 3620-AGREGA-VECINO
059200     ELSE
059300        IF W001-NL-SUB-2(W001-NETLINE-IX) = E477-SUBSTATION-ID
059400           MOVE W001-NL-SUB-1(W001-NETLINE-IX) TO VA-LLAVE-VECINO
059500           PERFORM 3620-AGREGA-VECINO
059600        END-IF
059700     END-IF
059800     .
059900*
060000******************************************************************
060100*.PN 3620-AGREGA-VECINO.                                         *
060200******************************************************************
060300 3620-AGREGA-VECINO.
060400*
060500     ADD 1                                TO E477-NUM-VECINOS
060600     SET  E477-VEC-IX                      TO E477-NUM-VECINOS
060700     MOVE VA-LLAVE-VECINO                   TO
060800                               E477-VEC-SUBSTATION-ID(E477-VEC-IX)
060900     .
061000*
061100******************************************************************
061200*.PN 7050-DESPACHA-ESPIRAL.  EVALUA LA OPCION DE GDEC0690, IGUAL  *
061300*    QUE R2-PROGRAM-PROCESS DESPACHABA LA OPCION DE GDEC0069 EN   *
061400*    LA RUTINA ORIGINAL DE CONVERSION DE DIVISAS                  *
061500******************************************************************
061600 7050-DESPACHA-ESPIRAL.
061700*
061800     EVALUATE TRUE
061900        WHEN E690-OPCION-INICIAR
062000           PERFORM 7100-INICIALIZA-ESPIRAL
062100        WHEN E690-OPCION-SIGUIENTE
062200           PERFORM 7200-AVANZA-ESPIRAL
062300        WHEN E690-OPCION-DESENROLLAR
062400*           RESERVADA PARA EL CIERRE TRANSITIVO COMPLETO ENTRE
062500*           PAISES COLINDANTES (VER ATR GD-0233, PENDIENTE - VER
062600*           @GDZ022 EN GD7C0020); POR AHORA NO HACE NADA
062700           CONTINUE
062800        WHEN OTHER
062900           MOVE '20'              TO E690-COD-MOD-RTN
063000           MOVE 'OPCION DE ESPIRAL NO VALIDA' TO E690-TXT-MESSAGE
063100     END-EVALUATE
063200     .
063300*
063400******************************************************************
063500*.PN 7100-INICIALIZA-ESPIRAL.  RADIO=0, ANGULO=0; EL PRIMER PUNTO *
063600*    DE LA ESPIRAL ES EL ANCLA MISMA, ANTES DE CUALQUIER          *
063700*    INCREMENTO                                                  *
063800******************************************************************
063900 7100-INICIALIZA-ESPIRAL.
064000*
064100     MOVE ZERO               TO E690-RADIO-ESPIRAL
064200     MOVE ZERO               TO E690-ANGULO-ESPIRAL
064300     MOVE E690-LAT-ANCLA      TO E690-LAT-RESUELTA
064400     MOVE E690-LON-ANCLA      TO E690-LON-RESUELTA
064500     MOVE '00'                TO E690-COD-MOD-RTN
064600     .
064700*
064800******************************************************************
064900*.PN 7200-AVANZA-ESPIRAL.  RADIO += 0.0001, ANGULO += 25; LAT/LON *
065000*    SE DESPLAZAN EN sqrt(RADIO) POR EL SENO/COSENO DEL ANGULO    *
065100******************************************************************
065200 7200-AVANZA-ESPIRAL.
065300*
065400     ADD CT-PASO-RADIO         TO E690-RADIO-ESPIRAL
065500     ADD CT-PASO-ANGULO        TO E690-ANGULO-ESPIRAL
065600*
065700     IF E690-ANGULO-ESPIRAL >= 360
065800        SUBTRACT 360           FROM E690-ANGULO-ESPIRAL
065900     END-IF
066000*
066100     MOVE E690-RADIO-ESPIRAL   TO VN-RADICANDO
066200     PERFORM 7210-CALCULA-RAIZ
066300     PERFORM 7300-UBICA-TABLA-TRIG
066400*
066500     COMPUTE VN-DELTA-LAT ROUNDED =
066600             VN-RAIZ * TB-COSENO-ROW(VN-INDICE-TRIG)
066700     COMPUTE VN-DELTA-LON ROUNDED =
066800             VN-RAIZ * TB-SENO-ROW(VN-INDICE-TRIG)
066900*
067000     ADD VN-DELTA-LAT          TO E690-LAT-RESUELTA
067100     ADD VN-DELTA-LON          TO E690-LON-RESUELTA
067200     MOVE '00'                 TO E690-COD-MOD-RTN
067300     .
067400*
067500******************************************************************
067600*.PN 7210-CALCULA-RAIZ.  RAIZ CUADRADA DE VN-RADICANDO POR        *
067700*    NEWTON-RAPHSON (SIN FUNCION INTRINSECA DE RAIZ)              *
067800******************************************************************
067900 7210-CALCULA-RAIZ.
068000*
068100     IF VN-RADICANDO = ZERO
068200        MOVE ZERO              TO VN-RAIZ
068300     ELSE
068400        MOVE VN-RADICANDO       TO VN-RAIZ-APROX
068500        PERFORM 7220-ITERA-NEWTON
068600           VARYING VN-ITER-RAIZ FROM 1 BY 1
068700           UNTIL VN-ITER-RAIZ > CT-MAX-ITER-RAIZ
068800        MOVE VN-RAIZ-APROX      TO VN-RAIZ
068900     END-IF
069000     .
069100*
069200******************************************************************
069300*.PN 7220-ITERA-NEWTON.  X(N+1) = (X(N) + RADICANDO/X(N)) / 2     *
069400******************************************************************
069500 7220-ITERA-NEWTON.
069600*
069700     COMPUTE VN-RAIZ-APROX ROUNDED =
069800             (VN-RAIZ-APROX + VN-RADICANDO / VN-RAIZ-APROX) / 2
069900     .
070000*
070100******************************************************************
070200*.PN 7300-UBICA-TABLA-TRIG.  RENGLON = (ANGULO / 5) + 1           *
070300******************************************************************
070400 7300-UBICA-TABLA-TRIG.
070500*
070600     COMPUTE VN-INDICE-TRIG =
070700             (E690-ANGULO-ESPIRAL / CT-GRADOS-POR-FILA) + 1
070800     .
070900*
071000******************************************************************
071100***************            FIN PROGRAMA             ***************
071200******************************************************************
